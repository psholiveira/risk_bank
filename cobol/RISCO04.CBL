000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    RISCO04.
000400 AUTHOR.        ROGERIO-MACHADO.
000500 INSTALLATION.  ELDORADO - CONTROLE BANCARIO.
000600 DATE-WRITTEN.  14/09/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPTO FINANCEIRO.
000900***********************************************************
001000*  RISCO04  -  SCORE DE RISCO - METODO ANTIGO (4 FATORES)
001100*
001200*  ROTINA ALTERNATIVA, MANTIDA PARA COMPARACAO COM O METODO
001300*  ANTIGO DE 4 FATORES (SEM ALAVANCAGEM, SEM CLASSIFICACAO
001400*  DE RATING) QUE A DIRETORIA AINDA PEDE DE VEZ EM QUANDO.
001500*  LE O MART BANK-METRICS (REG-MET) E IMPRIME O RESULTADO E
001600*  O DETALHE DE CADA FATOR NO CONSOLE/SPOOL - NAO GRAVA
001700*  ARQUIVO DE SAIDA; O ARQUIVO BANK-RISK OFICIAL E O DO
001800*  RISCO03.
001900*
002000*  AS FAIXAS E AS PENALIDADES-POR-AUSENCIA DESTE PROGRAMA SAO
002100*  DIFERENTES DAS DO RISCO03 DE PROPOSITO - O METODO ANTIGO
002200*  FOI CONGELADO EM 1994 (CR0068) E NUNCA MAIS ACOMPANHOU AS
002300*  REVISOES DE FAIXA QUE O METODO PRINCIPAL RECEBEU DEPOIS;
002400*  A DIVERGENCIA ENTRE OS DOIS RESULTADOS E' ESPERADA E FAZ
002500*  PARTE DO QUE A DIRETORIA QUER COMPARAR.
002600*-----------------------------------------------------------*
002700*  HISTORICO DE ALTERACOES
002800*-----------------------------------------------------------*
002900*  89-09-14  RM    PROGRAMA ORIGINAL - 4 FATORES                    CR0004
003000*  91-03-02  RM    AJUSTE DAS FAIXAS DE LIQUIDEZ                    CR0027
003100*  94-05-10  JCS   LIMITE DO RESULTADO EM 0-100                     CR0068
003200*  98-10-05  MFA   REVISAO ANO 2000 - REF-DATE EM AAAA-MM-DD        CR0118
003300*  03-08-27  RM    ARREDONDAMENTO PARA INTEIRO NO RESULTADO         CR0150
003400*  06-03-15  JCS   REVISAO DE DOCUMENTACAO - COMENTARIO POR CAMPO   CR0162
003500*                  E REESCRITO 0400-0700 COMO FAIXA UNICA COM
003600*                  PERFORM...THRU (ANTES ERAM 4 PERFORM
003700*                  SEPARADOS EM 0300).
003800*-----------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 ON  STATUS IS WS-MODO-TESTE-LIGADO
004400            OFF STATUS IS WS-MODO-TESTE-DESLIGADO.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*    BANK-MET - UNICO ARQUIVO DESTE PROGRAMA - O MART DE
004800*    METRICAS MONTADO PELO RISCO02 (OU PELO RISCO07 EM TESTE).
004900     SELECT BANK-MET  ASSIGN TO BKMET
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS IS FS-MET.
005200 DATA DIVISION.
005300 FILE SECTION.
005400*    MESMO MART LIDO PELO RISCO03 - VER COPYBOOK CPMET01.
005500 FD  BANK-MET
005600     LABEL RECORD IS STANDARD
005700     VALUE OF FILE-ID IS "BKMET".
005800     COPY CPMET01.
005900 
006000 WORKING-STORAGE SECTION.
006100 77  FS-MET                   PIC XX.
006200 77  WS-MODO-TESTE-LIGADO     PIC X VALUE "N".
006300 77  WS-MODO-TESTE-DESLIGADO  PIC X VALUE "S".
006400 77  WS-EOF-MET               PIC X VALUE "N".
006500     88  FIM-DO-MET                VALUE "S".
006600 
006700*    CONTADORES DE CONTROLE - BINARIOS (COMP).
006800 77  WS-QTD-LIDOS             PIC 9(07) COMP VALUE ZEROS.
006900 77  WS-QTD-IMPRESSOS         PIC 9(07) COMP VALUE ZEROS.
007000 
007100* -------- CAMPOS DE PENALIDADE, VISAO EM GRUPO P/ LIMPEZA --
007200*    (REDEFINES 1) - SO' QUATRO FATORES (SEM ALAVANCAGEM) -
007300*    E' A MARCA DO METODO ANTIGO.
007400 01  WS-PENALIDADES-GRUPO.
007500     03  WS-PENALIDADE-BASILEIA   PIC 9(03) VALUE ZEROS.
007600     03  WS-PENALIDADE-LIQUIDEZ   PIC 9(03) VALUE ZEROS.
007700     03  WS-PENALIDADE-ROA        PIC 9(03) VALUE ZEROS.
007800     03  WS-PENALIDADE-INADIMPL   PIC 9(03) VALUE ZEROS.
007900 01  WS-PENALIDADES-BYTES REDEFINES WS-PENALIDADES-GRUPO.
008000     03  FILLER                   PIC X(12).
008100 
008200*    RESULTADO BRUTO (COM UMA CASA DECIMAL DE SOBRA PARA O
008300*    ARREDONDAMENTO) E O RESULTADO FINAL JA INTEIRO, IMPRESSO.
008400 77  WS-RESULTADO-BRUTO       PIC S9(05)V99 VALUE ZEROS.
008500 77  WS-RESULTADO-FINAL       PIC 9(03) COMP VALUE ZEROS.
008600 
008700* -------- LINHA IMPRESSA, VISAO CARACTER-A-CARACTER --------
008800*    (REDEFINES 2) - USADA PELA ROTINA DE PREENCHIMENTO DE
008900*    ZEROS DA COLUNA DE IDENTIFICACAO DO BANCO.
009000 01  WS-LINHA-IMP.
009100     03  WS-LINHA-BANCO-ID    PIC X(08) VALUE SPACES.
009200     03  WS-LINHA-RESTO       PIC X(90) VALUE SPACES.
009300     03  FILLER               PIC X(01).
009400 01  WS-LINHA-IMP-CARACTERES REDEFINES WS-LINHA-IMP.
009500     03  WS-LINHA-CAR OCCURS 98 TIMES PIC X(01).
009600 
009700* -------- REF-DATE DO MART, VISAO DECOMPOSTA (REDEFINES 3) -
009800*    NAO USADA PARA IMPRESSAO NESTE PROGRAMA (HERDADA DO
009900*    PADRAO DO SHOP PARA TODO PROGRAMA QUE LE MET-REF-DATE),
010000*    FICA DISPONIVEL PARA O DIA EM QUE A LINHA DE DISPLAY
010100*    PASSAR A TRAZER A DATA-BASE.
010200 01  WS-REF-DATE-GRUPO.
010300     03  WS-REF-ANO           PIC X(04) VALUE SPACES.
010400     03  F1                   PIC X VALUE SPACE.
010500     03  WS-REF-MES           PIC X(02) VALUE SPACES.
010600     03  F2                   PIC X VALUE SPACE.
010700     03  WS-REF-DIA           PIC X(02) VALUE SPACES.
010800     03  FILLER               PIC X(01).
010900 01  WS-REF-DATE-COMPACTA REDEFINES WS-REF-DATE-GRUPO.
011000     03  WS-REF-DATE-10       PIC X(10).
011100 
011200 PROCEDURE DIVISION.
011300 
011400*-----------------------------------------------------------*
011500*    0100-ABRE-ARQUIVOS  -  ABRE O MART E ENTRA NO LACO
011600*    PRINCIPAL.
011700*-----------------------------------------------------------*
011800 0100-ABRE-ARQUIVOS.
011900     OPEN INPUT BANK-MET.
012000     DISPLAY "RISCO04 - SCORE PELO METODO ANTIGO (4 FATORES)".
012100     PERFORM 0200-LE-PROXIMO.
012200     GO TO 0300-PROCESSA-REGISTRO.
012300 
012400*-----------------------------------------------------------*
012500*    0200-LE-PROXIMO  -  LE UM REGISTRO DO MART.
012600*-----------------------------------------------------------*
012700 0200-LE-PROXIMO.
012800     READ BANK-MET
012900         AT END
013000             MOVE "S" TO WS-EOF-MET
013100             GO TO 0200-FIM.
013200     ADD 1 TO WS-QTD-LIDOS.
013300 0200-FIM.
013400     CONTINUE.
013500 
013600*-----------------------------------------------------------*
013700*    0300-PROCESSA-REGISTRO  -  LACO PRINCIPAL.  PARA CADA
013800*    INSTITUICAO CALCULA OS QUATRO FATORES NUMA UNICA FAIXA
013900*    (0400 THRU 0700-CALCULA-INADIMPL-EXIT), SOMA, LIMITA E
014000*    IMPRIME A LINHA DE RESULTADO - SEM GRAVAR ARQUIVO.
014100*-----------------------------------------------------------*
014200 0300-PROCESSA-REGISTRO.
014300     IF FIM-DO-MET
014400         GO TO 9999-ENCERRA.
014500 
014600     MOVE ZEROS TO WS-PENALIDADES-GRUPO.
014700     MOVE MET-REF-DATE TO WS-REF-DATE-GRUPO.
014800     MOVE MET-BANCO-ID TO WS-LINHA-BANCO-ID.
014900 
015000*    FAIXA UNICA COM OS QUATRO FATORES DO METODO ANTIGO, NA
015100*    ORDEM DA LINHA DE DISPLAY - CADA ETAPA CAI NA SEGUINTE
015200*    POR QUEDA DE FLUXO.
015300     PERFORM 0400-CALCULA-BASILEIA THRU 0700-CALCULA-INADIMPL-EXIT.
015400 
015500     COMPUTE WS-RESULTADO-BRUTO =
015600         WS-PENALIDADE-BASILEIA + WS-PENALIDADE-LIQUIDEZ +
015700         WS-PENALIDADE-ROA      + WS-PENALIDADE-INADIMPL.
015800     IF WS-RESULTADO-BRUTO > 100
015900         MOVE 100 TO WS-RESULTADO-BRUTO
016000     END-IF.
016100     IF WS-RESULTADO-BRUTO < 0
016200         MOVE 0 TO WS-RESULTADO-BRUTO
016300     END-IF.
016400*    ARREDONDA PARA INTEIRO - O METODO ANTIGO SEMPRE IMPRIMIU
016500*    O RESULTADO SEM CASAS DECIMAIS (CR0150).
016600     COMPUTE WS-RESULTADO-FINAL ROUNDED = WS-RESULTADO-BRUTO.
016700 
016800     DISPLAY "BANCO " WS-LINHA-BANCO-ID
016900         " RESULTADO(4 FATORES)=" WS-RESULTADO-FINAL
017000         " BAS=" WS-PENALIDADE-BASILEIA
017100         " LIQ=" WS-PENALIDADE-LIQUIDEZ
017200         " ROA=" WS-PENALIDADE-ROA
017300         " INA=" WS-PENALIDADE-INADIMPL.
017400     ADD 1 TO WS-QTD-IMPRESSOS.
017500 
017600     PERFORM 0200-LE-PROXIMO.
017700     GO TO 0300-PROCESSA-REGISTRO.
017800 
017900*-----------------------------------------------------------*
018000*    0400-CALCULA-BASILEIA THRU 0700-CALCULA-INADIMPL-EXIT
018100*    FAIXA DOS QUATRO FATORES DO METODO ANTIGO.  CADA
018200*    PARAGRAFO CAI NO PROXIMO POR QUEDA DE FLUXO - SO' HA GO
018300*    TO QUANDO O DADO ESTA AUSENTE.
018400*
018500*    0400-CALCULA-BASILEIA - < 9 -> 35; < 11 -> 20; < 13 ->
018600*    10; SENAO 0.  AUSENTE -> PENALIDADE FIXA DE 8.
018700*-----------------------------------------------------------*
018800 0400-CALCULA-BASILEIA.
018900     IF NOT MET-BASILEIA-PRESENTE
019000         MOVE 8 TO WS-PENALIDADE-BASILEIA
019100         GO TO 0500-CALCULA-LIQUIDEZ.
019200     EVALUATE TRUE
019300         WHEN MET-BASILEIA < 9
019400             MOVE 35 TO WS-PENALIDADE-BASILEIA
019500         WHEN MET-BASILEIA < 11
019600             MOVE 20 TO WS-PENALIDADE-BASILEIA
019700         WHEN MET-BASILEIA < 13
019800             MOVE 10 TO WS-PENALIDADE-BASILEIA
019900         WHEN OTHER
020000             MOVE 0 TO WS-PENALIDADE-BASILEIA
020100     END-EVALUATE.
020200 
020300*    0500-CALCULA-LIQUIDEZ - < 1.0 -> 25; < 1.2 -> 15; < 1.5
020400*    -> 8; SENAO 0.  AUSENTE -> PENALIDADE FIXA DE 6.
020500 0500-CALCULA-LIQUIDEZ.
020600     IF NOT MET-LIQUIDEZ-PRESENTE
020700         MOVE 6 TO WS-PENALIDADE-LIQUIDEZ
020800         GO TO 0600-CALCULA-ROA.
020900     EVALUATE TRUE
021000         WHEN MET-LIQUIDEZ < 1.0
021100             MOVE 25 TO WS-PENALIDADE-LIQUIDEZ
021200         WHEN MET-LIQUIDEZ < 1.2
021300             MOVE 15 TO WS-PENALIDADE-LIQUIDEZ
021400         WHEN MET-LIQUIDEZ < 1.5
021500             MOVE 8 TO WS-PENALIDADE-LIQUIDEZ
021600         WHEN OTHER
021700             MOVE 0 TO WS-PENALIDADE-LIQUIDEZ
021800     END-EVALUATE.
021900 
022000*    0600-CALCULA-ROA - < 0 -> 15; < 0.3 -> 8; SENAO 0.
022100*    AUSENTE -> PENALIDADE FIXA DE 4.  FAIXA MAIS CURTA QUE A
022200*    DO RISCO03 - O METODO ANTIGO NUNCA TEVE A FAIXA DE
022300*    ROA < -1.0.
022400 0600-CALCULA-ROA.
022500     IF NOT MET-ROA-PRESENTE
022600         MOVE 4 TO WS-PENALIDADE-ROA
022700         GO TO 0700-CALCULA-INADIMPL.
022800     EVALUATE TRUE
022900         WHEN MET-ROA < 0
023000             MOVE 15 TO WS-PENALIDADE-ROA
023100         WHEN MET-ROA < 0.3
023200             MOVE 8 TO WS-PENALIDADE-ROA
023300         WHEN OTHER
023400             MOVE 0 TO WS-PENALIDADE-ROA
023500     END-EVALUATE.
023600 
023700*    0700-CALCULA-INADIMPL - > 6 -> 15; > 4 -> 10; > 3 -> 6;
023800*    SENAO 0.  AUSENTE -> PENALIDADE FIXA DE 4.  ULTIMA ETAPA
023900*    DA FAIXA - AO AUSENTE, VAI DIRETO PARA O EXIT.
024000 0700-CALCULA-INADIMPL.
024100     IF NOT MET-INADIMPL-PRESENTE
024200         MOVE 4 TO WS-PENALIDADE-INADIMPL
024300         GO TO 0700-CALCULA-INADIMPL-EXIT.
024400     EVALUATE TRUE
024500         WHEN MET-INADIMPLENCIA > 6
024600             MOVE 15 TO WS-PENALIDADE-INADIMPL
024700         WHEN MET-INADIMPLENCIA > 4
024800             MOVE 10 TO WS-PENALIDADE-INADIMPL
024900         WHEN MET-INADIMPLENCIA > 3
025000             MOVE 6 TO WS-PENALIDADE-INADIMPL
025100         WHEN OTHER
025200             MOVE 0 TO WS-PENALIDADE-INADIMPL
025300     END-EVALUATE.
025400 
025500*    0700-CALCULA-INADIMPL-EXIT  -  FIM DA FAIXA COMECADA EM
025600*    0400.  O PERFORM...THRU DE 0300 RETORNA AQUI.
025700 0700-CALCULA-INADIMPL-EXIT.
025800     EXIT.
025900 
026000*-----------------------------------------------------------*
026100*    9999-ENCERRA  -  FECHA O ARQUIVO E IMPRIME O RESUMO DE
026200*    CONTROLE NO SYSOUT.
026300*-----------------------------------------------------------*
026400 9999-ENCERRA.
026500     CLOSE BANK-MET.
026600     DISPLAY "RISCO04 - SCORE PELO METODO ANTIGO CONCLUIDO".
026700     DISPLAY "REGISTROS LIDOS.....: " WS-QTD-LIDOS.
026800     DISPLAY "REGISTROS IMPRESSOS..: " WS-QTD-IMPRESSOS.
026900     STOP RUN.
