000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    RISCO01.
000400 AUTHOR.        ROGERIO-MACHADO.
000500 INSTALLATION.  ELDORADO - CONTROLE BANCARIO.
000600 DATE-WRITTEN.  06/05/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPTO FINANCEIRO.
000900***********************************************************
001000*  RISCO01  -  SANEAMENTO DE INDICADORES IFDATA (BRUTOS)
001100*
001200*  LE A CARGA BRUTA DE INDICADORES (REG-IND-CRU), UM REGISTRO
001300*  POR INSTITUICAO X INDICADOR, E GRAVA O ARQUIVO LIMPO
001400*  IFDATA-INDICATOR (REG-IND) USADO PELO RISCO02 E RISCO06.
001500*
001600*  O ARQUIVO BRUTO CHEGA DE UM EXTRATOR EXTERNO (NAO FEITO
001700*  POR ESTE SHOP) E TRAZ TODO TIPO DE SUJEIRA TIPICA DE CSV
001800*  EXPORTADO DE PLANILHA: QUEBRAS DE LINHA SOLTAS DENTRO DO
001900*  CAMPO, ESPACOS DUPLICADOS, CHAVE "RELATORIO::INDICADOR"
002000*  COLADA NUM CAMPO SO, E VALOR NUMERICO NO FORMATO BR (VIRGULA
002100*  COMO PONTO DECIMAL, PONTO COMO SEPARADOR DE MILHAR).  ESTE
002200*  PROGRAMA E' O "FILTRO DE ENTRADA" - NENHUM OUTRO PROGRAMA
002300*  DA CADEIA (RISCO02 EM DIANTE) LIDA COM ESSA SUJEIRA.
002400*
002500*  REGRAS APLICADAS REGISTRO A REGISTRO:
002600*    - REJEITA REGISTRO SEM CODIGO DE INSTITUICAO (CAMPO-CHAVE
002700*      AUSENTE NA ORIGEM - NAO HA COMO SANEAR, SO DESCARTAR)
002800*    - LIMPA TEXTO (CONTROLE/QUEBRA DE LINHA -> BRANCO,
002900*      ESPACOS REPETIDOS -> UM SO, TRIM DAS PONTAS)
003000*    - SEPARA A CHAVE "REPORT::NOME" EM CODIGO + NOME (SE NAO
003100*      HOUVER "::" NA CHAVE, ASSUME-SE RELATORIO "1" - BALANCO)
003200*    - NO NOME DO INDICADOR, "=" PASSA A " = " (PADRONIZACAO
003300*      PARA O RISCO02/RISCO06 RECONHECEREM "X = Y" COMO UM SO
003400*      TOKEN DE COMPARACAO, NAO DOIS NOMES DIFERENTES)
003500*    - REJEITA NOME DE INDICADOR VAZIO APOS LIMPEZA (SOBROU SO
003600*      BRANCO OU LIXO DE CONTROLE - REGISTRO SEM VALOR)
003700*    - CONVERTE VALOR NO FORMATO BRASILEIRO (VIRGULA/PONTO)
003800*    - DERIVA REF-DATE A PARTIR DO ANOMES (ULTIMO DIA DO MES,
003900*      COM TESTE DE ANO BISSEXTO PARA FEVEREIRO)
004000*-----------------------------------------------------------*
004100*  HISTORICO DE ALTERACOES
004200*-----------------------------------------------------------*
004300*  89-06-05  RM    PROGRAMA ORIGINAL - CARGA BCO.DAT                CR0001
004400*  90-01-17  RM    AJUSTE NO TRATAMENTO DE ESPACOS DUPLOS           CR0012
004500*  91-09-30  RM    INCLUIDA TRUNCAGEM DE NOME DE INSTITUICAO        CR0034
004600*  93-03-11  RM    TRATAMENTO DE VALOR NEGATIVO (LUCRO)             CR0051
004700*  94-11-02  JCS   REVISAO GERAL - PADRAO IFDATA BACEN              CR0077
004800*  96-02-20  JCS   INCLUIDA SEPARACAO REPORT::NOME                  CR0090
004900*  97-07-08  RM    CORRIGIDA FAIXA DO CAMPO VALOR (13,4)            CR0103
005000*  98-10-05  MFA   REVISAO ANO 2000 - DATAS EM AAAA-MM-DD           CR0118
005100*  99-01-19  MFA   TESTE DE VIRADA DE SECULO - ANOMES 6 POS         CR0119
005200*  99-06-14  MFA   AJUSTE NO CALCULO DO ULTIMO DIA DO MES           CR0121
005300*  01-04-09  JCS   INCLUIDA REJEICAO DE NOME VAZIO                  CR0135
005400*  03-08-27  RM    NORMALIZACAO DO SINAL DE IGUAL NO NOME           CR0149
005500*  05-02-14  JCS   TROCADOS ACUMULADORES INTEIRO/FRACAO P/ COMP     CR0156
005600*                  (BINARIO) - CAMPO COMP-3 NAO E' PADRAO DO SHOP,
005700*                  CAUSOU DIVERGENCIA DE PACKING NO COMPILADOR DA
005800*                  MAQUINA NOVA.  VOLTAMOS AO COMP JA USADO NO
005900*                  RESTO DO PROGRAMA.
006000*  06-03-15 JCS   REVISAO DE DOCUMENTACAO - COMENTARIO POR CAMPO   CR0162
006100*                  E POR PARAGRAFO, E QUEBRADO 0300 EM FAIXA COM
006200*                  PERFORM...THRU (PADRAO DO RESTO DOS PROGRAMAS
006300*                  DE CARGA DO SHOP) PARA FACILITAR MANUTENCAO.
006400*-----------------------------------------------------------*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800*    C01 - CANAL DE SALTO DE FORMULARIO (NAO USADO NESTE
006900*    PROGRAMA - NAO HA IMPRESSAO AQUI - HERDADO DO PADRAO DO
007000*    SHOP PARA TODO PROGRAMA BATCH, MESMO SEM RELATORIO).
007100     C01 IS TOP-OF-FORM
007200*    CLASSES AUXILIARES PARA RECONHECER DIGITO E SEPARADOR
007300*    DECIMAL BRASILEIRO DENTRO DO LACO DE CONVERSAO DE VALOR.
007400     CLASS NUMERICO-BR    IS "0" THRU "9"
007500     CLASS SEPARADOR-BR   IS "." ","
007600*    UPSI-0 - CHAVE DE MODO-TESTE, LIGADA/DESLIGADA NO JCL DE
007700*    EXECUCAO.  NAO USADA POR ESTE PROGRAMA (HERDADA DO PADRAO),
007800*    MAS DECLARADA PARA MANTER O MESMO ESQUELETO DOS DEMAIS.
007900     UPSI-0 ON  STATUS IS WS-MODO-TESTE-LIGADO
008000            OFF STATUS IS WS-MODO-TESTE-DESLIGADO.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*    IFD-CRU   - CARGA BRUTA, UM REGISTRO POR INSTITUICAO X
008400*    INDICADOR, NA ORDEM EM QUE O EXTRATOR IFDATA A ENTREGA.
008500     SELECT IFD-CRU   ASSIGN TO IFDCRU
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS IS FS-CRU.
008800*    IFD-LIMPO - SAIDA DESTE PROGRAMA, JA SANEADA, CONSUMIDA
008900*    PELO RISCO02 (NORMALIZACAO) E PELO RISCO06 (AUDITORIA).
009000     SELECT IFD-LIMPO ASSIGN TO IFDLIM
009100            ORGANIZATION IS LINE SEQUENTIAL
009200            FILE STATUS IS FS-LIMPO.
009300 DATA DIVISION.
009400 FILE SECTION.
009500*    LAYOUT DO REGISTRO BRUTO (CPIND01) - VER COPYBOOK PARA O
009600*    DETALHE CAMPO A CAMPO.  CHAVE-INDICADOR VEM "COLADA" NO
009700*    FORMATO "REPORT::NOME" E VALOR-TEXTO VEM EM FORMATO BR.
009800 FD  IFD-CRU
009900     LABEL RECORD IS STANDARD
010000     VALUE OF FILE-ID IS "IFDCRU".
010100     COPY CPIND01.
010200*    LAYOUT DO REGISTRO LIMPO (CPIND02) - JA COM REPORT-CODIGO
010300*    E NOME-INDICADOR SEPARADOS, VALOR NUMERICO EDITADO E
010400*    REF-DATE NO FORMATO AAAA-MM-DD.
010500 FD  IFD-LIMPO
010600     LABEL RECORD IS STANDARD
010700     VALUE OF FILE-ID IS "IFDLIM".
010800     COPY CPIND02.
010900 
011000 WORKING-STORAGE SECTION.
011100*    STATUS DE ARQUIVO DO COBOL (00=OK, 10=FIM DE ARQUIVO, ETC).
011200 77  FS-CRU                   PIC XX.
011300 77  FS-LIMPO                 PIC XX.
011400*    SWITCH DE FIM-DE-ARQUIVO DA CARGA BRUTA - LIGADO PELO
011500*    "AT END" DA LEITURA EM 0200-LE-PROXIMO.
011600 77  WS-EOF-CRU               PIC X     VALUE "N".
011700     88  FIM-DO-CRU                 VALUE "S".
011800*    CHAVES UPSI-0 DO MODO-TESTE - HERDADAS DO PADRAO DO SHOP,
011900*    NAO CONSULTADAS NESTE PROGRAMA.
012000 77  WS-MODO-TESTE-LIGADO     PIC X     VALUE "N".
012100 77  WS-MODO-TESTE-DESLIGADO  PIC X     VALUE "S".
012200 
012300*    CONTADORES DE CONTROLE IMPRESSOS NO FINAL DA CARGA - TODOS
012400*    BINARIOS (COMP) PORQUE SAO SO CONTADORES DE LACO, NUNCA
012500*    VAO PARA UM RELATORIO OU ARQUIVO EDITADO.
012600 77  WS-QTD-LIDOS             PIC 9(07) COMP VALUE ZEROS.
012700 77  WS-QTD-GRAVADOS          PIC 9(07) COMP VALUE ZEROS.
012800 77  WS-QTD-REJEITADOS        PIC 9(07) COMP VALUE ZEROS.
012900 
013000*    SUBSCRITOS E TAMANHOS DE TRABALHO DOS LACOS DE LIMPEZA DE
013100*    TEXTO E CONVERSAO DE VALOR - TODOS BINARIOS (COMP), NUNCA
013200*    EDITADOS NEM ESCRITOS EM ARQUIVO.
013300 77  WS-IDX                   PIC 9(03) COMP.
013400 77  WS-IDX2                  PIC 9(03) COMP.
013500 77  WS-TAM                   PIC 9(03) COMP.
013600 77  WS-TAM-SAIDA             PIC 9(03) COMP.
013700 77  WS-POS-SEP               PIC 9(03) COMP VALUE ZEROS.
013800*    CONTADORES DE QUANTOS "." E "," APARECEM NO VALOR BRUTO -
013900*    SERVEM PARA DECIDIR QUAL DOS DOIS E' O SEPARADOR DE MILHAR
014000*    E QUAL E' O PONTO DECIMAL (REGRA DO FORMATO BR).
014100 77  WS-QTD-PONTO             PIC 9(03) COMP VALUE ZEROS.
014200 77  WS-QTD-VIRGULA           PIC 9(03) COMP VALUE ZEROS.
014300*    LIGA QUANDO O LACO DE 0610 JA PASSOU DO SEPARADOR DECIMAL -
014400*    A PARTIR DAI OS DIGITOS VAO PARA A FRACAO, NAO PARA O
014500*    INTEIRO.
014600 77  WS-ACHOU-DECIMAL         PIC X     VALUE "N".
014700     88  DECIMAL-ACHADO             VALUE "S".
014800*    LIGA QUANDO O LACO DE 0610 ENCONTRA UM CARACTER QUE NAO E'
014900*    DIGITO, SINAL, PONTO NEM VIRGULA - VALOR INUTILIZAVEL,
015000*    INTERROMPE O LACO (VIA CONDICAO DO PERFORM, NAO GO TO).
015100 77  WS-VALOR-INVALIDO-SW     PIC X     VALUE "N".
015200     88  WS-VALOR-INVALIDO          VALUE "S".
015300*    SINAL DO VALOR (+1 OU -1) - "-" SO E' ACEITO NA PRIMEIRA
015400*    POSICAO DO CAMPO (LUCRO NEGATIVO, POR EXEMPLO).
015500 77  WS-SINAL                 PIC S9     COMP VALUE +1.
015600*    MARCA SE O ULTIMO CARACTER GRAVADO NA SAIDA DE 0400 FOI UM
015700*    BRANCO, PARA COLAPSAR SEQUENCIAS DE ESPACO EM UM SO.
015800 77  WS-ULTIMO-FOI-BRANCO     PIC X     VALUE "S".
015900 
016000* -------- DECOMPOSICAO DO ANOMES (REDEFINES 1) -----------
016100*    WS-ANOMES-GRUPO RECEBE O ANOMES DE 6 POSICOES (AAAAMM)
016200*    VINDO DO REGISTRO BRUTO.  A VISAO REDEFINIDA ABAIXO QUEBRA
016300*    OS MESMOS 6 BYTES EM ANO (4) E MES (2) PARA USO DIRETO NAS
016400*    CONTAS DE 0800-DERIVA-REF-DATE E 0850-VERIFICA-BISSEXTO.
016500 01  WS-ANOMES-GRUPO.
016600     03  WS-ANOMES            PIC 9(06).
016700     03  FILLER               PIC X(01).
016800 01  WS-ANOMES-DECOMPOSTO REDEFINES WS-ANOMES-GRUPO.
016900     03  WS-ANO-CHAVE         PIC 9(04).
017000     03  WS-MES-CHAVE         PIC 9(02).
017100 
017200* -------- TABELA DE DIAS POR MES (REDEFINES 2) ------------
017300*    TABELA CONSTANTE, CARREGADA UMA VEZ EM 0150-CARREGA-TABELA,
017400*    COM O NUMERO "NORMAL" DE DIAS DE CADA MES (FEVEREIRO=28,
017500*    AJUSTADO PARA 29 EM ANO BISSEXTO POR 0850-VERIFICA-BISSEXTO
017600*    NO MOMENTO DO USO, NAO NA CARGA DA TABELA).  A VISAO EM
017700*    OCCURS (WS-DIAS-MES-OC) E' USADA PELO PROGRAMA VIA INDICE
017800*    WS-MES-CHAVE; A VISAO POR NOME (WS-DIAS-JAN ... WS-DIAS-DEZ)
017900*    SO EXISTE PARA 0150 PODER CARREGAR CADA MES PELO NOME.
018000 01  WS-TAB-DIAS-MES.
018100     03  WS-DIAS-MES-OC  OCCURS 12 TIMES PIC 9(02).
018200     03  FILLER               PIC X(01).
018300 01  WS-TAB-DIAS-MES-NOMES REDEFINES WS-TAB-DIAS-MES.
018400     03  WS-DIAS-JAN          PIC 9(02).
018500     03  WS-DIAS-FEV          PIC 9(02).
018600     03  WS-DIAS-MAR          PIC 9(02).
018700     03  WS-DIAS-ABR          PIC 9(02).
018800     03  WS-DIAS-MAI          PIC 9(02).
018900     03  WS-DIAS-JUN          PIC 9(02).
019000     03  WS-DIAS-JUL          PIC 9(02).
019100     03  WS-DIAS-AGO          PIC 9(02).
019200     03  WS-DIAS-SET          PIC 9(02).
019300     03  WS-DIAS-OUT          PIC 9(02).
019400     03  WS-DIAS-NOV          PIC 9(02).
019500     03  WS-DIAS-DEZ          PIC 9(02).
019600 
019700*    REF-DATE DERIVADA - ULTIMO DIA DO MES DO ANOMES DE ENTRADA,
019800*    MONTADA CAMPO A CAMPO POR 0800-DERIVA-REF-DATE E MOVIDA
019900*    INTEIRA (10 BYTES, "AAAA-MM-DD") PARA IND-REF-DATE.
020000 01  WS-REF-DATE-GRUPO.
020100     03  WS-REF-ANO           PIC 9(04).
020200     03  F1                   PIC X VALUE "-".
020300     03  WS-REF-MES           PIC 9(02).
020400     03  F2                   PIC X VALUE "-".
020500     03  WS-REF-DIA           PIC 9(02).
020600     03  FILLER               PIC X(01).
020700 
020800* -------- BUFFER DE VARREDURA DO VALOR (REDEFINES 3) ------
020900*    WS-VALOR-TEXTO-WORK RECEBE O CAMPO-VALOR BRUTO (20 BYTES,
021000*    FORMATO BR).  A VISAO EM OCCURS (WS-VALOR-CAR) DEIXA O
021100*    LACO DE 0610-CONVERTE-1-CARACTER LER UM BYTE POR VEZ SEM
021200*    REFERENCE MODIFICATION EXPLICITA NO CORPO DO LACO.
021300 01  WS-VALOR-TEXTO-WORK      PIC X(20).
021400 01  WS-VALOR-CARACTERES REDEFINES WS-VALOR-TEXTO-WORK.
021500     03  WS-VALOR-CAR   OCCURS 20 TIMES PIC X(01).
021600 
021700*    ACUMULADORES DA PARTE INTEIRA E DA PARTE FRACIONARIA DO
021800*    VALOR, MONTADOS DIGITO A DIGITO PELO LACO DE 0610.  SAO
021900*    BINARIOS (COMP) - NAO HA GANHO DE PACKED-DECIMAL (COMP-3)
022000*    AQUI, E O PADRAO DESTE SHOP (VER HISTORICO, CR0156) E' O
022100*    BINARIO PURO PARA TODO CAMPO DE TRABALHO SEM SINAL.
022200 77  WS-INTEIRO-TXT           PIC X(14) VALUE SPACES.
022300 77  WS-FRACAO-TXT            PIC X(04) VALUE SPACES.
022400 77  WS-INTEIRO-NUM           PIC 9(13) COMP VALUE ZEROS.
022500 77  WS-FRACAO-NUM            PIC 9(04) COMP VALUE ZEROS.
022600*    VALOR FINAL EDITADO (SINAL + 13 INTEIROS + 4 DECIMAIS),
022700*    MOVIDO PARA IND-VALOR NO FINAL DE 0600-CONVERTE-VALOR.
022800 77  WS-VALOR-EDITADO         PIC S9(13)V9(4) VALUE ZEROS.
022900 
023000* -------- BUFFER DE VARREDURA DE TEXTO (REDEFINES 4) ------
023100*    WS-NOME-LIMPO-60 E' O BUFFER DE ENTRADA COMPARTILHADO DE
023200*    0400-LIMPA-TEXTO - RECEBE TANTO O NOME DA INSTITUICAO
023300*    QUANTO O NOME DO INDICADOR (UM DE CADA VEZ, EM CHAMADAS
023400*    SEPARADAS), POR ISSO TEM 70 BYTES (MAIOR DOS DOIS CAMPOS).
023500*    A VISAO EM OCCURS (WS-NOME-CAR) PERMITE VARREDURA BYTE A
023600*    BYTE.  WS-NOME-SAIDA-70 E' O BUFFER DE SAIDA, SEMPRE
023700*    RECOMEÇADO EM BRANCO A CADA CHAMADA.
023800 01  WS-NOME-LIMPO-60         PIC X(70).
023900 01  WS-NOME-CARACTERES REDEFINES WS-NOME-LIMPO-60.
024000     03  WS-NOME-CAR    OCCURS 70 TIMES PIC X(01).
024100 01  WS-NOME-SAIDA-70         PIC X(70) VALUE SPACES.
024200 
024300*    CHAVE-INDICADOR BRUTA ("REPORT::NOME", COLADA) E SEUS DOIS
024400*    PEDACOS APOS A SEPARACAO EM 0500-SEPARA-CHAVE.
024500 77  WS-CHAVE-IND             PIC X(70) VALUE SPACES.
024600 77  WS-REPORT-COD            PIC X(02) VALUE SPACES.
024700 77  WS-NOME-IND-CRU          PIC X(70) VALUE SPACES.
024800*    CARACTER DE TRABALHO, USADO EM TODOS OS LACOS BYTE-A-BYTE.
024900 77  WS-CHAR                  PIC X(01).
025000*    RESTOS DAS DIVISOES DE 0850-VERIFICA-BISSEXTO (POR 400,
025100*    100 E 4 - REGRA GREGORIANA CLASSICA DE ANO BISSEXTO).
025200 77  WS-RESTO-400             PIC 9(03) COMP VALUE ZEROS.
025300 77  WS-RESTO-100             PIC 9(03) COMP VALUE ZEROS.
025400 77  WS-RESTO-4               PIC 9(03) COMP VALUE ZEROS.
025500 
025600 PROCEDURE DIVISION.
025700 
025800*-----------------------------------------------------------*
025900*    0100-ABRE-ARQUIVOS  -  ABRE OS DOIS ARQUIVOS, CARREGA A
026000*    TABELA DE DIAS-POR-MES E ENTRA NO LACO PRINCIPAL DE LEITURA.
026100*-----------------------------------------------------------*
026200 0100-ABRE-ARQUIVOS.
026300     OPEN INPUT  IFD-CRU.
026400     OPEN OUTPUT IFD-LIMPO.
026500     PERFORM 0150-CARREGA-TABELA.
026600     GO TO 0200-LE-PROXIMO.
026700 
026800*-----------------------------------------------------------*
026900*    0150-CARREGA-TABELA  -  TABELA-CONSTANTE DE DIAS POR MES
027000*    (JAN A DEZ).  FEVEREIRO ENTRA COM 28 - O AJUSTE PARA 29 EM
027100*    ANO BISSEXTO E' FEITO NA HORA, POR 0850, NUNCA AQUI.
027200*-----------------------------------------------------------*
027300 0150-CARREGA-TABELA.
027400     MOVE 31 TO WS-DIAS-JAN.
027500     MOVE 28 TO WS-DIAS-FEV.
027600     MOVE 31 TO WS-DIAS-MAR.
027700     MOVE 30 TO WS-DIAS-ABR.
027800     MOVE 31 TO WS-DIAS-MAI.
027900     MOVE 30 TO WS-DIAS-JUN.
028000     MOVE 31 TO WS-DIAS-JUL.
028100     MOVE 31 TO WS-DIAS-AGO.
028200     MOVE 30 TO WS-DIAS-SET.
028300     MOVE 31 TO WS-DIAS-OUT.
028400     MOVE 30 TO WS-DIAS-NOV.
028500     MOVE 31 TO WS-DIAS-DEZ.
028600 
028700*-----------------------------------------------------------*
028800*    0200-LE-PROXIMO  -  LACO PRINCIPAL.  LE UM REGISTRO BRUTO,
028900*    DESCARTA NA HORA SE NAO TEM INSTITUICAO-ID (NAO HA CAMPO
029000*    NENHUM PARA SANEAR NESSE CASO), E DELEGA TODO O RESTO DO
029100*    TRATAMENTO PARA A FAIXA 0300 THRU 0390-EXIT - PADRAO DE
029200*    PERFORM...THRU DESTE SHOP PARA UM "PASSO" COM VARIOS
029300*    SUB-PASSOS E SAIDAS ANTECIPADAS (GO TO DENTRO DA FAIXA).
029400*-----------------------------------------------------------*
029500 0200-LE-PROXIMO.
029600     READ IFD-CRU
029700         AT END
029800             GO TO 9999-ENCERRA.
029900     ADD 1 TO WS-QTD-LIDOS.
030000     MOVE SPACES TO REG-IND.
030100 
030200*    SEM INSTITUICAO-ID NAO HA CHAVE - DESCARTA DIRETO, SEM
030300*    ENTRAR NA FAIXA DE PROCESSAMENTO.
030400     IF CRU-INSTITUICAO-ID = SPACES
030500         ADD 1 TO WS-QTD-REJEITADOS
030600         GO TO 0200-LE-PROXIMO.
030700 
030800     PERFORM 0300-PROCESSA-REGISTRO THRU 0390-PROCESSA-REGISTRO-EXIT.
030900     GO TO 0200-LE-PROXIMO.
031000 
031100*-----------------------------------------------------------*
031200*    0300-PROCESSA-REGISTRO THRU 0390-PROCESSA-REGISTRO-EXIT
031300*    FAIXA QUE SANEIA UM REGISTRO JA SABIDO COM INSTITUICAO-ID
031400*    PREENCHIDA: MONTA ANOMES E NOME DA INSTITUICAO, SEPARA A
031500*    CHAVE DO INDICADOR, LIMPA E NORMALIZA O NOME DO INDICADOR
031600*    (0320), E SO SE SOBROU NOME CONVERTE O VALOR E GRAVA
031700*    (0340).  REGISTRO SEM NOME DE INDICADOR APOS A LIMPEZA
031800*    CAI DIRETO NO 0390-EXIT SEM GRAVAR (GO TO DENTRO DA FAIXA).
031900*-----------------------------------------------------------*
032000 0300-PROCESSA-REGISTRO.
032100*    ANOMES E INSTITUICAO-ID VAO DIRETO, SEM LIMPEZA (SAO
032200*    CAMPOS NUMERICOS/CODIGO, NAO TEXTO LIVRE).
032300     MOVE CRU-ANOMES         TO WS-ANOMES.
032400     MOVE CRU-INSTITUICAO-ID TO IND-INSTITUICAO-ID.
032500 
032600*    NOME DA INSTITUICAO E' TEXTO LIVRE - PASSA PELO LIMPADOR
032700*    GENERICO DE 0400 ANTES DE IR PARA O REGISTRO DE SAIDA.
032800     MOVE CRU-INSTITUICAO-NOME TO WS-NOME-LIMPO-60.
032900     MOVE 60 TO WS-TAM.
033000     PERFORM 0400-LIMPA-TEXTO.
033100     MOVE WS-NOME-SAIDA-70 TO IND-INSTITUICAO-NOME.
033200 
033300*    CHAVE-INDICADOR BRUTA VEM "REPORT::NOME" COLADA - SEPARA
033400*    EM WS-REPORT-COD + WS-NOME-IND-CRU PARA OS PASSOS SEGUINTES.
033500     MOVE CRU-CHAVE-INDICADOR TO WS-CHAVE-IND.
033600     PERFORM 0500-SEPARA-CHAVE.
033700     GO TO 0320-LIMPA-NOME-INDICADOR.
033800 
033900*    0320-LIMPA-NOME-INDICADOR  -  SEGUNDO PASSO DA FAIXA: O
034000*    NOME DO INDICADOR PASSA PELO MESMO LIMPADOR GENERICO DE
034100*    0400 E, DEPOIS, PELA NORMALIZACAO DO "=" (0550).  SE SOBROU
034200*    NOME VAZIO, O REGISTRO NAO TEM MAIS O QUE SANEAR - PULA
034300*    DIRETO PARA O FIM DA FAIXA SEM GRAVAR.
034400 0320-LIMPA-NOME-INDICADOR.
034500     MOVE WS-NOME-IND-CRU TO WS-NOME-LIMPO-60.
034600     MOVE 60 TO WS-TAM.
034700     PERFORM 0400-LIMPA-TEXTO.
034800     MOVE WS-NOME-SAIDA-70 TO IND-NOME-INDICADOR.
034900     PERFORM 0550-NORMALIZA-IGUAL.
035000     MOVE WS-NOME-SAIDA-70 TO IND-NOME-INDICADOR.
035100     MOVE WS-REPORT-COD TO IND-REPORT-CODIGO.
035200 
035300     IF IND-NOME-INDICADOR = SPACES
035400         ADD 1 TO WS-QTD-REJEITADOS
035500         GO TO 0390-PROCESSA-REGISTRO-EXIT.
035600 
035700     GO TO 0340-CONVERTE-E-GRAVA.
035800 
035900*    0340-CONVERTE-E-GRAVA  -  TERCEIRO E ULTIMO PASSO DA FAIXA:
036000*    SO E' ALCANCADO QUANDO SOBROU NOME DE INDICADOR VALIDO.
036100*    CONVERTE O VALOR BR, DERIVA A REF-DATE E GRAVA O REGISTRO
036200*    LIMPO.
036300 0340-CONVERTE-E-GRAVA.
036400     MOVE CRU-VALOR-TEXTO TO WS-VALOR-TEXTO-WORK.
036500     PERFORM 0600-CONVERTE-VALOR.
036600 
036700     PERFORM 0800-DERIVA-REF-DATE.
036800     MOVE WS-REF-DATE-GRUPO TO IND-REF-DATE.
036900 
037000     WRITE REG-IND.
037100     ADD 1 TO WS-QTD-GRAVADOS.
037200 
037300*    0390-PROCESSA-REGISTRO-EXIT  -  FIM DA FAIXA COMECADA EM
037400*    0300.  TODO CAMINHO (GRAVOU OU REJEITOU POR NOME VAZIO)
037500*    PASSA POR AQUI ANTES DE VOLTAR PARA O PERFORM EM 0200.
037600 0390-PROCESSA-REGISTRO-EXIT.
037700     EXIT.
037800 
037900*-----------------------------------------------------------*
038000*    0400-LIMPA-TEXTO  -  SUBSTITUI CONTROLE/QUEBRA POR
038100*    BRANCO, COLAPSA ESPACOS REPETIDOS E TIRA AS PONTAS.
038200*    ENTRADA : WS-NOME-LIMPO-60 (PRIMEIROS WS-TAM CARACTERES)
038300*    SAIDA   : WS-NOME-SAIDA-70
038400*    CHAMADO DUAS VEZES POR REGISTRO (NOME DA INSTITUICAO E
038500*    NOME DO INDICADOR) - POR ISSO E' UMA SUB-ROTINA GENERICA,
038600*    NAO PARTE DA FAIXA 0300.
038700*-----------------------------------------------------------*
038800 0400-LIMPA-TEXTO.
038900     MOVE SPACES TO WS-NOME-SAIDA-70.
039000     MOVE ZEROS  TO WS-IDX2.
039100     MOVE "S"    TO WS-ULTIMO-FOI-BRANCO.
039200*    PERCORRE OS WS-TAM CARACTERES DE ENTRADA, UM POR CHAMADA
039300*    DE 0410 (LACO FORA-DE-LINHA - VER PERIOD RULES DO SHOP).
039400     PERFORM 0410-LIMPA-1-CARACTER VARYING WS-IDX FROM 1 BY 1
039500             UNTIL WS-IDX > WS-TAM.
039600*    TIRA BRANCO INICIAL EMPURRANDO O RESULTADO P/ ESQUERDA.
039700     IF WS-NOME-SAIDA-70 (1:1) = SPACE AND WS-IDX2 > 0
039800         MOVE WS-NOME-SAIDA-70 (2:69) TO WS-NOME-SAIDA-70.
039900 
040000*    CORPO DO LACO DE LIMPEZA - 1 CARACTERE POR CHAMADA.
040100*    CARACTER DE CONTROLE (< SPACE NA TABELA) VIRA BRANCO ANTES
040200*    DE QUALQUER OUTRO TESTE - E' ASSIM QUE QUEBRA-DE-LINHA
040300*    SOLTA DENTRO DO CAMPO ACABA TRATADA COMO ESPACO COMUM.
040400 0410-LIMPA-1-CARACTER.
040500     MOVE WS-NOME-CAR (WS-IDX) TO WS-CHAR.
040600     IF WS-CHAR < SPACE
040700         MOVE SPACE TO WS-CHAR
040800     END-IF.
040900*    BRANCO SO E' GRAVADO NA SAIDA SE O CARACTER ANTERIOR NAO
041000*    FOI BRANCO (COLAPSA SEQUENCIAS DE ESPACO EM UM SO).
041100     IF WS-CHAR = SPACE
041200         IF WS-ULTIMO-FOI-BRANCO = "N"
041300             ADD 1 TO WS-IDX2
041400             MOVE SPACE TO WS-NOME-SAIDA-70 (WS-IDX2:1)
041500             MOVE "S" TO WS-ULTIMO-FOI-BRANCO
041600         END-IF
041700     ELSE
041800         ADD 1 TO WS-IDX2
041900         MOVE WS-CHAR TO WS-NOME-SAIDA-70 (WS-IDX2:1)
042000         MOVE "N" TO WS-ULTIMO-FOI-BRANCO
042100     END-IF.
042200 
042300*-----------------------------------------------------------*
042400*    0500-SEPARA-CHAVE  -  QUEBRA A CHAVE-INDICADOR BRUTA
042500*    "REPORT::NOME" EM WS-REPORT-COD (ANTES DO "::") E
042600*    WS-NOME-IND-CRU (DEPOIS).  SE NAO HOUVER "::" NA CHAVE,
042700*    ASSUME-SE RELATORIO "1" (BALANCO) E A CHAVE INTEIRA VIRA
042800*    O NOME DO INDICADOR.
042900*-----------------------------------------------------------*
043000 0500-SEPARA-CHAVE.
043100     MOVE SPACES TO WS-REPORT-COD WS-NOME-IND-CRU.
043200     MOVE 0 TO WS-POS-SEP.
043300*    PROCURA A POSICAO DO "::" - LACO FORA-DE-LINHA.
043400     PERFORM 0510-VERIFICA-SEPARADOR VARYING WS-IDX FROM 1 BY 1
043500             UNTIL WS-IDX > 69.
043600     IF WS-POS-SEP > 0
043700         MOVE WS-CHAVE-IND (1:WS-POS-SEP - 1) TO WS-REPORT-COD
043800         COMPUTE WS-IDX = WS-POS-SEP + 2
043900         MOVE WS-CHAVE-IND (WS-IDX: ) TO WS-NOME-IND-CRU
044000     ELSE
044100         MOVE "1 "       TO WS-REPORT-COD
044200         MOVE WS-CHAVE-IND TO WS-NOME-IND-CRU
044300     END-IF.
044400 
044500*    CORPO DO LACO DE BUSCA DO SEPARADOR "::".  SO GRAVA A
044600*    PRIMEIRA OCORRENCIA (WS-POS-SEP = 0 AINDA) - SE O NOME DO
044700*    INDICADOR TIVER OUTRO "::" DENTRO, ELE FICA NA PARTE DO
044800*    NOME, NAO E' TRATADO COMO NOVO SEPARADOR.
044900 0510-VERIFICA-SEPARADOR.
045000     IF WS-CHAVE-IND (WS-IDX:2) = "::" AND WS-POS-SEP = 0
045100         MOVE WS-IDX TO WS-POS-SEP
045200     END-IF.
045300 
045400*-----------------------------------------------------------*
045500*    0550-NORMALIZA-IGUAL  -  "=" ISOLADO PASSA A " = " NO NOME
045600*    JA LIMPO.  SEM ESSA NORMALIZACAO, "ATIVO=TOTAL" E
045700*    "ATIVO = TOTAL" SERIAM DOIS NOMES DIFERENTES PARA O RISCO02
045800*    E O RISCO06, QUANDO NA VERDADE SAO O MESMO INDICADOR COM
045900*    ESPACAMENTO DIFERENTE NA ORIGEM.
046000*-----------------------------------------------------------*
046100 0550-NORMALIZA-IGUAL.
046200     MOVE SPACES TO WS-NOME-LIMPO-60.
046300     MOVE IND-NOME-INDICADOR TO WS-NOME-LIMPO-60.
046400     MOVE ZEROS TO WS-IDX2.
046500     MOVE SPACES TO WS-NOME-SAIDA-70.
046600*    PERCORRE OS 60 BYTES DO NOME JA LIMPO - LACO FORA-DE-LINHA.
046700     PERFORM 0560-NORMALIZA-1-CARACTER VARYING WS-IDX FROM 1 BY 1
046800             UNTIL WS-IDX > 60.
046900 
047000*    CORPO DO LACO DE NORMALIZACAO DE "=" - 1 CARACTERE.
047100*    "=" SEMPRE SAI COMO " = " (BRANCO-IGUAL-BRANCO), MESMO QUE
047200*    JA TIVESSE ESPACO DE UM OU DOS DOIS LADOS NO TEXTO ORIGINAL
047300*    - O PASSO DE 0400 JA GARANTIU QUE NAO HA ESPACO DUPLICADO
047400*    ANTES DESTA CHAMADA, ENTAO NAO HA RISCO DE "   =   ".
047500 0560-NORMALIZA-1-CARACTER.
047600     MOVE WS-NOME-CAR (WS-IDX) TO WS-CHAR.
047700     IF WS-CHAR = "="
047800         ADD 1 TO WS-IDX2
047900         MOVE SPACE TO WS-NOME-SAIDA-70 (WS-IDX2:1)
048000         ADD 1 TO WS-IDX2
048100         MOVE "=" TO WS-NOME-SAIDA-70 (WS-IDX2:1)
048200         ADD 1 TO WS-IDX2
048300         MOVE SPACE TO WS-NOME-SAIDA-70 (WS-IDX2:1)
048400     ELSE
048500*        CARACTER COMUM SO E' GRAVADO SE NAO FOR BRANCO NO
048600*        COMECO DA SAIDA (EVITA REINTRODUZIR BRANCO INICIAL).
048700         IF WS-CHAR NOT = SPACE OR WS-IDX2 > 0
048800             ADD 1 TO WS-IDX2
048900             MOVE WS-CHAR TO WS-NOME-SAIDA-70 (WS-IDX2:1)
049000         END-IF
049100     END-IF.
049200 
049300*-----------------------------------------------------------*
049400*    0600-CONVERTE-VALOR  -  NUMERO NO PADRAO BRASILEIRO.
049500*    SE TEM "." E "," : "." E' SEPARADOR DE MILHAR (CAI),
049600*    "," E' O PONTO DECIMAL.  SE TEM SO "," : E' O PONTO
049700*    DECIMAL.  BRANCO OU NAO-NUMERICO : VALOR-FLAG = "N".
049800*-----------------------------------------------------------*
049900 0600-CONVERTE-VALOR.
050000     MOVE "N" TO IND-VALOR-FLAG.
050100     MOVE ZEROS TO IND-VALOR.
050200*    CAMPO EM BRANCO NA ORIGEM - SEM VALOR, MAS NAO E' ERRO
050300*    (MUITOS INDICADORES DO IFDATA FICAM AUSENTES NUM MES OU
050400*    NOUTRO - QUEM DECIDE SE ISSO E' "FALTANTE" E' O RISCO03).
050500     IF WS-VALOR-TEXTO-WORK = SPACES
050600         GO TO 0600-FIM.
050700     MOVE +1 TO WS-SINAL.
050800     MOVE ZEROS TO WS-QTD-PONTO WS-QTD-VIRGULA.
050900*    CONTA QUANTOS "." E "," APARECEM - A REGRA DO SEPARADOR
051000*    DECIMAL (0610) DEPENDE DESSA CONTAGEM, NAO SO DO PRIMEIRO
051100*    CARACTER ENCONTRADO.
051200     INSPECT WS-VALOR-TEXTO-WORK TALLYING WS-QTD-PONTO
051300         FOR ALL ".".
051400     INSPECT WS-VALOR-TEXTO-WORK TALLYING WS-QTD-VIRGULA
051500         FOR ALL ",".
051600     MOVE SPACES TO WS-INTEIRO-TXT WS-FRACAO-TXT.
051700     MOVE ZEROS  TO WS-IDX2.
051800     MOVE "N"    TO WS-ACHOU-DECIMAL.
051900     MOVE ZEROS  TO WS-TAM-SAIDA.
052000     MOVE "N"    TO WS-VALOR-INVALIDO-SW.
052100*    PERCORRE OS 20 BYTES DO CAMPO-VALOR, UM POR CHAMADA DE
052200*    0610, PARANDO NO FIM DO CAMPO OU NO PRIMEIRO CARACTER
052300*    INVALIDO (WS-VALOR-INVALIDO, TESTADA NA CONDICAO DO
052400*    PERFORM, NAO POR GO TO DE DENTRO DO LACO).
052500     PERFORM 0610-CONVERTE-1-CARACTER VARYING WS-IDX FROM 1 BY 1
052600             UNTIL WS-IDX > 20 OR WS-VALOR-INVALIDO.
052700     IF WS-VALOR-INVALIDO
052800         GO TO 0600-FIM.
052900*    NEM UM DIGITO FOI ENCONTRADO (SO SINAL/BRANCO) - TRATA
053000*    COMO SE O CAMPO ESTIVESSE VAZIO.
053100     IF WS-IDX2 = 0 AND WS-TAM-SAIDA = 0
053200         GO TO 0600-FIM.
053300     MOVE ZEROS TO WS-INTEIRO-NUM WS-FRACAO-NUM.
053400     IF WS-IDX2 > 0
053500         MOVE WS-INTEIRO-TXT (1:WS-IDX2) TO WS-INTEIRO-NUM.
053600*    A FRACAO TEXTO PODE TER MENOS DE 4 DIGITOS (EX.: ",5" =
053700*    0,5000) - 0620 COMPLEMENTA COM ZEROS A DIREITA ATE 4 CASAS
053800*    ANTES DE CONVERTER PARA NUMERICO.
053900     IF WS-TAM-SAIDA > 0
054000         MOVE WS-FRACAO-TXT TO WS-FRACAO-NUM
054100         PERFORM 0620-AJUSTA-FRACAO VARYING WS-IDX
054200                 FROM WS-TAM-SAIDA BY 1 UNTIL WS-IDX >= 4.
054300*    VALOR FINAL = SINAL * (INTEIRO + FRACAO/10000), JA NA
054400*    ESCALA DE 4 CASAS DECIMAIS DO CAMPO IND-VALOR.
054500     COMPUTE WS-VALOR-EDITADO =
054600         WS-SINAL * (WS-INTEIRO-NUM + (WS-FRACAO-NUM / 10000)).
054700     MOVE WS-VALOR-EDITADO TO IND-VALOR.
054800     MOVE "Y" TO IND-VALOR-FLAG.
054900 0600-FIM.
055000     CONTINUE.
055100 
055200*    CORPO DO LACO DE PARTIDA DO NUMERO - 1 CARACTERE.  A
055300*    EVALUATE COBRE TODOS OS CARACTERES VALIDOS DO FORMATO BR:
055400 0610-CONVERTE-1-CARACTER.
055500     MOVE WS-VALOR-CAR (WS-IDX) TO WS-CHAR.
055600     EVALUATE TRUE
055700*            SO ACEITA "-" NA PRIMEIRA POSICAO DO CAMPO.
055800         WHEN WS-IDX = 1 AND WS-CHAR = "-"
055900             MOVE -1 TO WS-SINAL
056000*            BRANCO E' IGNORADO (CAMPO VEM ALINHADO A DIREITA,
056100*            PODE TER BRANCO NO INICIO MESMO JA SEM SINAL).
056200         WHEN WS-CHAR = SPACE
056300             CONTINUE
056400*            "." SO E' DECIMAL SE NAO HOUVER VIRGULA NO CAMPO -
056500*            SENAO E' SEPARADOR DE MILHAR E SO' CAI FORA.
056600         WHEN WS-CHAR = "."
056700             IF WS-QTD-VIRGULA > 0
056800                 CONTINUE
056900             ELSE
057000                 MOVE "S" TO WS-ACHOU-DECIMAL
057100             END-IF
057200*            "," SEMPRE E' O PONTO DECIMAL NO FORMATO BR.
057300         WHEN WS-CHAR = ","
057400             MOVE "S" TO WS-ACHOU-DECIMAL
057500*            DIGITO: VAI PARA A FRACAO (SE JA PASSOU DO PONTO
057600*            DECIMAL, LIMITADO A 4 CASAS) OU PARA O INTEIRO.
057700         WHEN WS-CHAR IS NUMERICO-BR
057800             IF DECIMAL-ACHADO
057900                 IF WS-TAM-SAIDA < 4
058000                     ADD 1 TO WS-TAM-SAIDA
058100                     MOVE WS-CHAR
058200                         TO WS-FRACAO-TXT (WS-TAM-SAIDA:1)
058300                 END-IF
058400             ELSE
058500                 ADD 1 TO WS-IDX2
058600                 MOVE WS-CHAR
058700                     TO WS-INTEIRO-TXT (WS-IDX2:1)
058800             END-IF
058900*            QUALQUER OUTRO CARACTER (LETRA, SIMBOLO) TORNA O
059000*            CAMPO INTEIRO INVALIDO - DESLIGA O LACO.
059100         WHEN OTHER
059200             MOVE "N" TO IND-VALOR-FLAG
059300             MOVE ZEROS TO IND-VALOR
059400             MOVE "S" TO WS-VALOR-INVALIDO-SW
059500     END-EVALUATE.
059600 
059700*    CORPO DO LACO DE COMPLEMENTO DE ZEROS NA FRACAO - CHAMADO
059800*    DE TRAS PARA FRENTE (FROM WS-TAM-SAIDA) ATE COMPLETAR 4
059900*    CASAS, MULTIPLICANDO POR 10 A CADA VOLTA (EQUIVALE A
060000*    "EMPURRAR" O NUMERO PARA A ESQUERDA E PREENCHER COM ZERO
060100*    A DIREITA).
060200 0620-AJUSTA-FRACAO.
060300     COMPUTE WS-FRACAO-NUM = WS-FRACAO-NUM * 10.
060400 
060500*-----------------------------------------------------------*
060600*    0800-DERIVA-REF-DATE  -  ULTIMO DIA DO WS-ANOMES.
060700*    DEZEMBRO E' SEMPRE 31 (ATALHO); OS DEMAIS MESES USAM A
060800*    TABELA-CONSTANTE, COM AJUSTE DE BISSEXTO SO PARA FEVEREIRO.
060900*-----------------------------------------------------------*
061000 0800-DERIVA-REF-DATE.
061100     MOVE WS-ANO-CHAVE TO WS-REF-ANO.
061200     MOVE WS-MES-CHAVE TO WS-REF-MES.
061300     IF WS-MES-CHAVE = 12
061400         MOVE 31 TO WS-REF-DIA
061500     ELSE
061600         MOVE WS-DIAS-MES-OC (WS-MES-CHAVE) TO WS-REF-DIA
061700         IF WS-MES-CHAVE = 2
061800             PERFORM 0850-VERIFICA-BISSEXTO
061900         END-IF
062000     END-IF.
062100 
062200*-----------------------------------------------------------*
062300*    0850-VERIFICA-BISSEXTO  -  REGRA GREGORIANA: BISSEXTO SE
062400*    DIVISIVEL POR 400, OU (DIVISIVEL POR 4 E NAO POR 100).
062500*    SO E' CHAMADO QUANDO O MES E' FEVEREIRO (VER 0800).
062600*-----------------------------------------------------------*
062700 0850-VERIFICA-BISSEXTO.
062800     DIVIDE WS-ANO-CHAVE BY 400 GIVING WS-IDX
062900         REMAINDER WS-RESTO-400.
063000     DIVIDE WS-ANO-CHAVE BY 100 GIVING WS-IDX
063100         REMAINDER WS-RESTO-100.
063200     DIVIDE WS-ANO-CHAVE BY 4   GIVING WS-IDX
063300         REMAINDER WS-RESTO-4.
063400*    DIVISIVEL POR 400 - BISSEXTO, SEM PRECISAR TESTAR MAIS NADA.
063500     IF WS-RESTO-400 = 0
063600         MOVE 29 TO WS-REF-DIA
063700     ELSE
063800*        DIVISIVEL POR 4 MAS NAO POR 100 - TAMBEM BISSEXTO
063900*        (ANOS DE SECULO COMO 1900, 2100 NAO SAO, SALVO SE
064000*        TAMBEM DIVISIVEIS POR 400, JA TRATADO ACIMA).
064100         IF WS-RESTO-4 = 0 AND WS-RESTO-100 NOT = 0
064200             MOVE 29 TO WS-REF-DIA
064300         END-IF
064400     END-IF.
064500 
064600*-----------------------------------------------------------*
064700*    9999-ENCERRA  -  FECHA OS ARQUIVOS E IMPRIME O RESUMO DE
064800*    CONTROLE (LIDOS / GRAVADOS / REJEITADOS) NO CONSOLE/SYSOUT.
064900*-----------------------------------------------------------*
065000 9999-ENCERRA.
065100     CLOSE IFD-CRU IFD-LIMPO.
065200     DISPLAY "RISCO01 - SANEAMENTO DE INDICADORES CONCLUIDO".
065300     DISPLAY "LIDOS.......: " WS-QTD-LIDOS.
065400     DISPLAY "GRAVADOS....: " WS-QTD-GRAVADOS.
065500     DISPLAY "REJEITADOS..: " WS-QTD-REJEITADOS.
065600     STOP RUN.
