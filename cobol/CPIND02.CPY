000100***********************************************************
000200*  CPIND02.CPY
000300*  LAYOUT DO REGISTRO IFDATA-INDICATOR (INDICADOR LIMPO)
000400*  UM REGISTRO POR INSTITUICAO X INDICADOR X REF-DATE.
000500*  GRAVADO PELO RISCO01, LIDO PELO RISCO02 E PELO RISCO06.
000600*-----------------------------------------------------------*
000700*  89-06-05  RM   CRIACAO DO LAYOUT - LOTE IFDATA
000800*  91-02-18  RM   AMPLIADO VALOR PARA S9(13)V9(4)
000900*  98-11-30  RM   REVISAO ANO 2000 - CAMPOS DE DATA EM X(10)
001000***********************************************************
001100 01  REG-IND.
001200     03  IND-REF-DATE         PIC X(10).
001300     03  IND-INSTITUICAO-ID   PIC X(08).
001400     03  IND-INSTITUICAO-NOME PIC X(40).
001500     03  IND-REPORT-CODIGO    PIC X(02).
001600     03  IND-NOME-INDICADOR   PIC X(60).
001700     03  IND-VALOR-FLAG       PIC X(01).
001800         88  IND-VALOR-PRESENTE   VALUE "Y".
001900         88  IND-VALOR-AUSENTE    VALUE "N".
002000     03  IND-VALOR            PIC S9(13)V9(4).
002100     03  FILLER               PIC X(04).
