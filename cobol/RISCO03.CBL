000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    RISCO03.
000400 AUTHOR.        ROGERIO-MACHADO.
000500 INSTALLATION.  ELDORADO - CONTROLE BANCARIO.
000600 DATE-WRITTEN.  02/08/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPTO FINANCEIRO.
000900***********************************************************
001000*  RISCO03  -  SCORE DE RISCO - METODO PRINCIPAL (5 FATORES)
001100*
001200*  LE O MART BANK-METRICS (REG-MET), CALCULA A PENALIDADE DE
001300*  CADA UM DOS CINCO FATORES (BASILEIA, LIQUIDEZ, ROA,
001400*  INADIMPLENCIA, ALAVANCAGEM), SOMA, LIMITA A FAIXA 0-100,
001500*  CLASSIFICA EM ALTO/MEDIO/BAIXO E GRAVA BANK-RISK (REG-RSK)
001600*  COM O DETALHE DE CADA FATOR.
001700*
001800*  CADA FATOR TEM SUA PROPRIA TABELA DE FAIXAS (QUANTO PIOR O
001900*  INDICADOR, MAIOR A PENALIDADE) E SUA PROPRIA PENALIDADE FIXA
002000*  PARA QUANDO O DADO NAO FOI ENCONTRADO NO RISCO02 (MET-xxx-
002100*  FLAG = "N") - UMA INSTITUICAO QUE NAO REPORTOU BASILEIA, POR
002200*  EXEMPLO, NAO PODE FICAR COM PENALIDADE ZERO NESSE FATOR (ISSO
002300*  PREMIARIA A OMISSAO); TAMBEM NAO PODE FICAR COM A PENALIDADE
002400*  MAXIMA (SERIA PUNIR ALEM DO QUE OS DADOS JUSTIFICAM) - POR
002500*  ISSO CADA FATOR TEM UMA PENALIDADE-POR-AUSENCIA INTERMEDIARIA
002600*  PROPRIA (WS-TAB-MISSING), DEFINIDA PELA AREA DE RISCO.
002700*-----------------------------------------------------------*
002800*  HISTORICO DE ALTERACOES
002900*-----------------------------------------------------------*
003000*  89-08-02  RM    PROGRAMA ORIGINAL - 5 FATORES                    CR0003
003100*  90-09-30  RM    INCLUIDA PENALIDADE POR AUSENCIA                 CR0022
003200*  93-01-11  RM    LIMITE DO SCORE EM 0-100                         CR0054
003300*  95-06-19  JCS   REVISAO DAS FAIXAS DE BASILEIA/LIQUIDEZ          CR0082
003400*  98-10-05  MFA   REVISAO ANO 2000 - REF-DATE EM AAAA-MM-DD        CR0118
003500*  00-02-17  MFA   AJUSTE DA FAIXA DE ALAVANCAGEM                   CR0129
003600*  03-08-27  RM    PADRONIZADO CLASSIFICACAO DE RATING              CR0150
003700*  06-03-15  JCS   REVISAO DE DOCUMENTACAO - COMENTARIO POR CAMPO   CR0162
003800*                  E REESCRITO 0400-0800 COMO UMA UNICA FAIXA
003900*                  PERFORM...THRU (ANTES ERAM 5 PERFORM SEPARADOS
004000*                  EM 0300) - PADRAO DO SHOP PARA UM "PASSO"
004100*                  COM VARIAS ETAPAS SEQUENCIAIS FIXAS.
004200*  06-04-18  JCS   ACRESCIDO REPASSE DO FLAG E DO VALOR BRUTO DE    CR0163
004300*                  CADA METRICA PARA O BANK-RISK (CPRSK01) - O
004400*                  RELATORIO DE RANKING (RISCO05) ESTAVA IMPRIMINDO
004500*                  A PENALIDADE (DRV-xxx) SOB O ROTULO DA METRICA;
004600*                  PRECISA DO DADO ORIGINAL DO MART, NAO RECALCULADO
004700*                  AQUI.
004800*-----------------------------------------------------------*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200*    C01 - CANAL DE SALTO DE FORMULARIO, HERDADO DO PADRAO DO
005300*    SHOP - NAO HA IMPRESSAO NESTE PROGRAMA.
005400     C01 IS TOP-OF-FORM
005500*    UPSI-0 - CHAVE DE MODO-TESTE DO JCL, NAO CONSULTADA AQUI.
005600     UPSI-0 ON  STATUS IS WS-MODO-TESTE-LIGADO
005700            OFF STATUS IS WS-MODO-TESTE-DESLIGADO.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000*    BANK-MET - ENTRADA, UM REGISTRO POR INSTITUICAO, GRAVADO
006100*    PELO RISCO02 (OU PELO RISCO07 NA MASSA DE TESTE).
006200     SELECT BANK-MET  ASSIGN TO BKMET
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS FS-MET.
006500*    BANK-RSK - SAIDA, UM REGISTRO DE SCORE POR INSTITUICAO,
006600*    CONSUMIDO PELO RISCO06 (AUDITORIA) E PELOS RELATORIOS.
006700     SELECT BANK-RSK  ASSIGN TO BKRSK
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-RSK.
007000 DATA DIVISION.
007100 FILE SECTION.
007200*    LAYOUT DO MART BANK-METRICS - VER COPYBOOK CPMET01 PARA O
007300*    DETALHE CAMPO A CAMPO (FLAGS Y/N + VALOR EDITADO POR
007400*    METRICA).
007500 FD  BANK-MET
007600     LABEL RECORD IS STANDARD
007700     VALUE OF FILE-ID IS "BKMET".
007800     COPY CPMET01.
007900*    LAYOUT DO SCORE DE RISCO - VER COPYBOOK CPRSK01 PARA O
008000*    DETALHE (SCORE, RATING E O DRIVER DE CADA UM DOS 5 FATORES).
008100 FD  BANK-RSK
008200     LABEL RECORD IS STANDARD
008300     VALUE OF FILE-ID IS "BKRSK".
008400     COPY CPRSK01.
008500 
008600 WORKING-STORAGE SECTION.
008700*    STATUS DE ARQUIVO DO COBOL PARA OS DOIS ARQUIVOS.
008800 77  FS-MET                   PIC XX.
008900 77  FS-RSK                   PIC XX.
009000*    CHAVES UPSI-0 DO MODO-TESTE - HERDADAS, NAO CONSULTADAS.
009100 77  WS-MODO-TESTE-LIGADO     PIC X VALUE "N".
009200 77  WS-MODO-TESTE-DESLIGADO  PIC X VALUE "S".
009300*    SWITCH DE FIM-DE-ARQUIVO DO MART DE ENTRADA.
009400 77  WS-EOF-MET               PIC X VALUE "N".
009500     88  FIM-DO-MET                VALUE "S".
009600 
009700*    CONTADORES DE CONTROLE - BINARIOS (COMP), SO PARA O RESUMO
009800*    FINAL.
009900 77  WS-QTD-LIDOS             PIC 9(07) COMP VALUE ZEROS.
010000 77  WS-QTD-GRAVADOS          PIC 9(07) COMP VALUE ZEROS.
010100 
010200* -------- CAMPOS DE PENALIDADE, VISAO EM GRUPO P/ LIMPEZA --
010300*    (REDEFINES 2) - LIMPA TODOS OS CINCO FATORES DE UMA VEZ
010400*    NO INICIO DO PROCESSAMENTO DE CADA REGISTRO (0300).  CADA
010500*    CAMPO E' PREENCHIDO POR UMA DAS CINCO ETAPAS DA FAIXA
010600*    0400 THRU 0800-CALCULA-ALAVANC-EXIT.
010700 01  WS-PENALIDADES-GRUPO.
010800     03  WS-PENALIDADE-BASILEIA   PIC 9(03)V9.
010900     03  WS-PENALIDADE-LIQUIDEZ   PIC 9(03)V9.
011000     03  WS-PENALIDADE-ROA        PIC 9(03)V9.
011100     03  WS-PENALIDADE-INADIMPL   PIC 9(03)V9.
011200     03  WS-PENALIDADE-ALAVANC    PIC 9(03)V9.
011300 01  WS-PENALIDADES-BYTES REDEFINES WS-PENALIDADES-GRUPO.
011400     03  FILLER                   PIC X(20).
011500 
011600* -------- SCORE FINAL, VISAO NUMERICA E EDITADA (REDEFINES 3)
011700*    WS-SCORE-BRUTO E' A SOMA DAS CINCO PENALIDADES, JA LIMITADA
011800*    A FAIXA 0-100 POR 0300 ANTES DE SER MOVIDA PARA RSK-SCORE;
011900*    A VISAO EDITADA (WS-SCORE-BRUTO-X) FICA DISPONIVEL CASO UMA
012000*    FUTURA MANUTENCAO PRECISE IMPRIMIR O SCORE SEM EDICAO
012100*    NUMERICA (PADRAO DO SHOP PARA CAMPO QUE PODE IR A DISPLAY).
012200 01  WS-SCORE-GRUPO.
012300     03  WS-SCORE-BRUTO           PIC S9(04)V9 VALUE ZEROS.
012400     03  FILLER                   PIC X(01).
012500 01  WS-SCORE-EDITADO REDEFINES WS-SCORE-GRUPO.
012600     03  WS-SCORE-BRUTO-X         PIC X(05).
012700 
012800* -------- PENALIDADE FIXA POR AUSENCIA, POR FATOR (REDEFINES 1)
012900*    TABELA CARREGADA NA COMPILACAO (VALORES FIXOS, NAO HA
013000*    PARAGRAFO DE CARGA) - UM VALOR POR FATOR, NA MESMA ORDEM
013100*    DOS CINCO PASSOS DA FAIXA 0400 THRU 0800.  A VISAO EM
013200*    OCCURS (WS-MISS-OC) FICA DECLARADA PARA CASO UMA FUTURA
013300*    MANUTENCAO PRECISE PERCORRER AS CINCO PENALIDADES-POR-
013400*    AUSENCIA NUM LACO EM VEZ DE CAMPO A CAMPO.
013500 01  WS-TAB-MISSING.
013600*            BASILEIA AUSENTE - PENALIDADE INTERMEDIARIA (ENTRE
013700*            A PIOR FAIXA, 30, E A MELHOR, 0).
013800     03  WS-MISS-BASILEIA     PIC 9(02)V9 VALUE 8.0.
013900*            LIQUIDEZ AUSENTE.
014000     03  WS-MISS-LIQUIDEZ     PIC 9(02)V9 VALUE 6.0.
014100*            ROA AUSENTE.
014200     03  WS-MISS-ROA          PIC 9(02)V9 VALUE 5.0.
014300*            INADIMPLENCIA AUSENTE.
014400     03  WS-MISS-INADIMPL     PIC 9(02)V9 VALUE 4.0.
014500*            ALAVANCAGEM AUSENTE.
014600     03  WS-MISS-ALAVANC      PIC 9(02)V9 VALUE 4.0.
014700     03  FILLER               PIC X(01).
014800 01  WS-TAB-MISSING-LISTA REDEFINES WS-TAB-MISSING.
014900     03  WS-MISS-OC OCCURS 5 TIMES PIC 9(02)V9.
015000 
015100 PROCEDURE DIVISION.
015200 
015300*-----------------------------------------------------------*
015400*    0100-ABRE-ARQUIVOS  -  ABRE OS DOIS ARQUIVOS E ENTRA NO
015500*    LACO PRINCIPAL.
015600*-----------------------------------------------------------*
015700 0100-ABRE-ARQUIVOS.
015800     OPEN INPUT  BANK-MET.
015900     OPEN OUTPUT BANK-RSK.
016000     PERFORM 0200-LE-PROXIMO.
016100     GO TO 0300-PROCESSA-REGISTRO.
016200 
016300*-----------------------------------------------------------*
016400*    0200-LE-PROXIMO  -  LE UM REGISTRO DO MART BANK-METRICS.
016500*-----------------------------------------------------------*
016600 0200-LE-PROXIMO.
016700     READ BANK-MET
016800         AT END
016900             MOVE "S" TO WS-EOF-MET
017000             GO TO 0200-FIM.
017100     ADD 1 TO WS-QTD-LIDOS.
017200 0200-FIM.
017300     CONTINUE.
017400 
017500*-----------------------------------------------------------*
017600*    0300-PROCESSA-REGISTRO  -  LACO PRINCIPAL.  PARA CADA
017700*    INSTITUICAO: ZERA AS CINCO PENALIDADES, CALCULA TODAS ELAS
017800*    NUMA UNICA FAIXA (0400 THRU 0800-CALCULA-ALAVANC-EXIT),
017900*    SOMA E LIMITA O SCORE, CLASSIFICA O RATING E GRAVA O
018000*    REGISTRO DE SAIDA COM O DETALHE DE CADA FATOR (DRIVER).
018100*-----------------------------------------------------------*
018200 0300-PROCESSA-REGISTRO.
018300     IF FIM-DO-MET
018400         GO TO 9999-ENCERRA.
018500 
018600     MOVE SPACES TO REG-RSK.
018700     MOVE ZEROS  TO WS-PENALIDADES-GRUPO.
018800     MOVE MET-REF-DATE   TO RSK-REF-DATE.
018900     MOVE MET-BANCO-ID   TO RSK-BANCO-ID.
019000     MOVE MET-BANCO-NOME TO RSK-BANCO-NOME.
019100 
019200*    FAIXA UNICA COM OS CINCO FATORES, NA ORDEM FIXA DO LAYOUT
019300*    DE SAIDA (BASILEIA/LIQUIDEZ/ROA/INADIMPLENCIA/ALAVANCAGEM)
019400*    - CADA ETAPA CAI NA SEGUINTE POR QUEDA DE FLUXO (SEM GO TO
019500*    ENTRE ELAS), TERMINANDO NO PARAGRAFO DE SAIDA DA FAIXA.
019600     PERFORM 0400-CALCULA-BASILEIA THRU 0800-CALCULA-ALAVANC-EXIT.
019700 
019800*    SOMA AS CINCO PENALIDADES E LIMITA O SCORE A FAIXA 0-100
019900*    (NUNCA DEVERIA PASSAR DE 100 COM OS PESOS ATUAIS, MAS O
020000*    LIMITE FICA AQUI PARA O DIA EM QUE UM PESO FOR AUMENTADO
020100*    SEM REVISAR A SOMA MAXIMA).
020200     COMPUTE WS-SCORE-BRUTO =
020300         WS-PENALIDADE-BASILEIA + WS-PENALIDADE-LIQUIDEZ +
020400         WS-PENALIDADE-ROA      + WS-PENALIDADE-INADIMPL +
020500         WS-PENALIDADE-ALAVANC.
020600     IF WS-SCORE-BRUTO > 100
020700         MOVE 100 TO WS-SCORE-BRUTO
020800     END-IF.
020900     IF WS-SCORE-BRUTO < 0
021000         MOVE 0 TO WS-SCORE-BRUTO
021100     END-IF.
021200     MOVE WS-SCORE-BRUTO TO RSK-SCORE.
021300 
021400*    CLASSIFICACAO DO RATING - FAIXAS FIXAS, DEFINIDAS PELA
021500*    AREA DE RISCO (CR0150): 70 OU MAIS E' ALTO RISCO, 40 A 69
021600*    E' MEDIO, MENOS DE 40 E' BAIXO.
021700     EVALUATE TRUE
021800         WHEN WS-SCORE-BRUTO >= 70
021900             MOVE "ALTO " TO RSK-RATING
022000         WHEN WS-SCORE-BRUTO >= 40
022100             MOVE "MEDIO" TO RSK-RATING
022200         WHEN OTHER
022300             MOVE "BAIXO" TO RSK-RATING
022400     END-EVALUATE.
022500 
022600*    DRIVERS - A PENALIDADE DE CADA FATOR ISOLADA, PARA QUEM
022700*    FOR ANALISAR O RESULTADO SABER QUAL FATOR MAIS PESOU NO
022800*    SCORE FINAL DESSA INSTITUICAO.
022900     MOVE WS-PENALIDADE-BASILEIA TO RSK-DRV-BASILEIA.
023000     MOVE WS-PENALIDADE-LIQUIDEZ TO RSK-DRV-LIQUIDEZ.
023100     MOVE WS-PENALIDADE-ROA      TO RSK-DRV-ROA.
023200     MOVE WS-PENALIDADE-INADIMPL TO RSK-DRV-INADIMPL.
023300     MOVE WS-PENALIDADE-ALAVANC  TO RSK-DRV-ALAVANCAGEM.
023400 
023500*    VALOR BRUTO + FLAG DE CADA METRICA - REPASSADOS SEM
023600*    RECALCULO DO MART (REG-MET) PARA O SCORE (REG-RSK), PARA O
023700*    RELATORIO DE RANKING (RISCO05) IMPRIMIR O DADO ORIGINAL NA
023800*    COLUNA DA METRICA (NAO A PENALIDADE DRV-xxx ACIMA) E SABER
023900*    QUANDO A METRICA FOI OMITIDA NO MART (CR0163).
024000     MOVE MET-BASILEIA-FLAG   TO RSK-BASILEIA-FLAG.
024100     MOVE MET-BASILEIA        TO RSK-BASILEIA.
024200     MOVE MET-LIQUIDEZ-FLAG   TO RSK-LIQUIDEZ-FLAG.
024300     MOVE MET-LIQUIDEZ        TO RSK-LIQUIDEZ.
024400     MOVE MET-INADIMPL-FLAG   TO RSK-INADIMPL-FLAG.
024500     MOVE MET-INADIMPLENCIA   TO RSK-INADIMPLENCIA.
024600     MOVE MET-ROA-FLAG        TO RSK-ROA-FLAG.
024700     MOVE MET-ROA             TO RSK-ROA.
024800     MOVE MET-ALAVANC-FLAG    TO RSK-ALAVANC-FLAG.
024900     MOVE MET-ALAVANCAGEM     TO RSK-ALAVANCAGEM.
025000 
025100     WRITE REG-RSK.
025200     ADD 1 TO WS-QTD-GRAVADOS.
025300 
025400     PERFORM 0200-LE-PROXIMO.
025500     GO TO 0300-PROCESSA-REGISTRO.
025600 
025700*-----------------------------------------------------------*
025800*    0400-CALCULA-BASILEIA THRU 0800-CALCULA-ALAVANC-EXIT
025900*    FAIXA DOS CINCO FATORES DO SCORE.  CADA PARAGRAFO SO'
026000*    TESTA/PREENCHE O SEU PROPRIO FATOR E CAI NO PROXIMO POR
026100*    QUEDA DE FLUXO - SO' HA GO TO QUANDO O DADO ESTA AUSENTE
026200*    (PULA A EVALUATE DE FAIXAS E VAI DIRETO PARA O PROXIMO
026300*    FATOR, JA COM A PENALIDADE-POR-AUSENCIA APLICADA).
026400*
026500*    0400-CALCULA-BASILEIA - < 8 -> 30; < 10 -> 20; < 12 ->
026600*    10; SENAO 0.  AUSENTE -> PENALIDADE FIXA DE 8.0.
026700*-----------------------------------------------------------*
026800 0400-CALCULA-BASILEIA.
026900     IF NOT MET-BASILEIA-PRESENTE
027000         MOVE WS-MISS-BASILEIA TO WS-PENALIDADE-BASILEIA
027100         GO TO 0500-CALCULA-LIQUIDEZ.
027200     EVALUATE TRUE
027300         WHEN MET-BASILEIA < 8
027400             MOVE 30 TO WS-PENALIDADE-BASILEIA
027500         WHEN MET-BASILEIA < 10
027600             MOVE 20 TO WS-PENALIDADE-BASILEIA
027700         WHEN MET-BASILEIA < 12
027800             MOVE 10 TO WS-PENALIDADE-BASILEIA
027900         WHEN OTHER
028000             MOVE 0 TO WS-PENALIDADE-BASILEIA
028100     END-EVALUATE.
028200 
028300*    0500-CALCULA-LIQUIDEZ - < 0.9 -> 25; < 1.0 -> 18; < 1.1
028400*    -> 10; SENAO 0.  AUSENTE -> PENALIDADE FIXA DE 6.0.
028500 0500-CALCULA-LIQUIDEZ.
028600     IF NOT MET-LIQUIDEZ-PRESENTE
028700         MOVE WS-MISS-LIQUIDEZ TO WS-PENALIDADE-LIQUIDEZ
028800         GO TO 0600-CALCULA-ROA.
028900     EVALUATE TRUE
029000         WHEN MET-LIQUIDEZ < 0.9
029100             MOVE 25 TO WS-PENALIDADE-LIQUIDEZ
029200         WHEN MET-LIQUIDEZ < 1.0
029300             MOVE 18 TO WS-PENALIDADE-LIQUIDEZ
029400         WHEN MET-LIQUIDEZ < 1.1
029500             MOVE 10 TO WS-PENALIDADE-LIQUIDEZ
029600         WHEN OTHER
029700             MOVE 0 TO WS-PENALIDADE-LIQUIDEZ
029800     END-EVALUATE.
029900 
030000*    0600-CALCULA-ROA - < -1.0 -> 20; < 0.0 -> 12; < 0.5 ->
030100*    6; SENAO 0.  AUSENTE -> PENALIDADE FIXA DE 5.0.
030200 0600-CALCULA-ROA.
030300     IF NOT MET-ROA-PRESENTE
030400         MOVE WS-MISS-ROA TO WS-PENALIDADE-ROA
030500         GO TO 0700-CALCULA-INADIMPL.
030600     EVALUATE TRUE
030700         WHEN MET-ROA < -1.0
030800             MOVE 20 TO WS-PENALIDADE-ROA
030900         WHEN MET-ROA < 0.0
031000             MOVE 12 TO WS-PENALIDADE-ROA
031100         WHEN MET-ROA < 0.5
031200             MOVE 6 TO WS-PENALIDADE-ROA
031300         WHEN OTHER
031400             MOVE 0 TO WS-PENALIDADE-ROA
031500     END-EVALUATE.
031600 
031700*    0700-CALCULA-INADIMPL - > 10 -> 18; > 6 -> 12; > 4 -> 6;
031800*    SENAO 0.  AUSENTE -> PENALIDADE FIXA DE 4.0.
031900 0700-CALCULA-INADIMPL.
032000     IF NOT MET-INADIMPL-PRESENTE
032100         MOVE WS-MISS-INADIMPL TO WS-PENALIDADE-INADIMPL
032200         GO TO 0800-CALCULA-ALAVANC.
032300     EVALUATE TRUE
032400         WHEN MET-INADIMPLENCIA > 10
032500             MOVE 18 TO WS-PENALIDADE-INADIMPL
032600         WHEN MET-INADIMPLENCIA > 6
032700             MOVE 12 TO WS-PENALIDADE-INADIMPL
032800         WHEN MET-INADIMPLENCIA > 4
032900             MOVE 6 TO WS-PENALIDADE-INADIMPL
033000         WHEN OTHER
033100             MOVE 0 TO WS-PENALIDADE-INADIMPL
033200     END-EVALUATE.
033300 
033400*    0800-CALCULA-ALAVANC - > 20 -> 12; > 15 -> 8; > 10 -> 4;
033500*    SENAO 0.  AUSENTE -> PENALIDADE FIXA DE 4.0.  ULTIMA ETAPA
033600*    DA FAIXA - AO AUSENTE, VAI DIRETO PARA O EXIT (NAO HA MAIS
033700*    PROXIMO FATOR).
033800 0800-CALCULA-ALAVANC.
033900     IF NOT MET-ALAVANC-PRESENTE
034000         MOVE WS-MISS-ALAVANC TO WS-PENALIDADE-ALAVANC
034100         GO TO 0800-CALCULA-ALAVANC-EXIT.
034200     EVALUATE TRUE
034300         WHEN MET-ALAVANCAGEM > 20
034400             MOVE 12 TO WS-PENALIDADE-ALAVANC
034500         WHEN MET-ALAVANCAGEM > 15
034600             MOVE 8 TO WS-PENALIDADE-ALAVANC
034700         WHEN MET-ALAVANCAGEM > 10
034800             MOVE 4 TO WS-PENALIDADE-ALAVANC
034900         WHEN OTHER
035000             MOVE 0 TO WS-PENALIDADE-ALAVANC
035100     END-EVALUATE.
035200 
035300*    0800-CALCULA-ALAVANC-EXIT  -  FIM DA FAIXA COMECADA EM
035400*    0400.  O PERFORM...THRU DE 0300 RETORNA AQUI.
035500 0800-CALCULA-ALAVANC-EXIT.
035600     EXIT.
035700 
035800*-----------------------------------------------------------*
035900*    9999-ENCERRA  -  FECHA OS ARQUIVOS E IMPRIME O RESUMO DE
036000*    CONTROLE (LIDOS / GRAVADOS) NO SYSOUT.
036100*-----------------------------------------------------------*
036200 9999-ENCERRA.
036300     CLOSE BANK-MET BANK-RSK.
036400     DISPLAY "RISCO03 - SCORE PRINCIPAL CONCLUIDO".
036500     DISPLAY "REGISTROS LIDOS.....: " WS-QTD-LIDOS.
036600     DISPLAY "REGISTROS GRAVADOS...: " WS-QTD-GRAVADOS.
036700     STOP RUN.
