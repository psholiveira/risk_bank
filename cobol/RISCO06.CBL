000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    RISCO06.
000400 AUTHOR.        ROGERIO-MACHADO.
000500 INSTALLATION.  ELDORADO - CONTROLE BANCARIO.
000600 DATE-WRITTEN.  03/09/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPTO FINANCEIRO.
000900***********************************************************
001000*  RISCO06  -  AUDITORIA DO MAPA SEMANTICO DE INDICADORES
001100*
001200*  LE O ARQUIVO IFDATA-INDICATOR (REG-IND) JA SANEADO PELO
001300*  RISCO01, CONTA AS OCORRENCIAS DE CADA PAR DISTINTO
001400*  (REPORT-CODIGO, NOME-INDICADOR) E, PARA CADA UM, DIZ QUAIS
001500*  DAS SEIS REGRAS DE METRICA O NOME CASA - SERVE PARA A
001600*  EQUIPE CONFERIR SE O MAPEAMENTO DE NOMES DO IFDATA AINDA
001700*  ESTA BATENDO COM O QUE O BACEN ANDA MANDANDO.
001800*
001900*  ESTE PROGRAMA NAO FILTRA NADA (AO CONTRARIO DO RISCO02) -
002000*  ELE MOSTRA TODOS OS NOMES DISTINTOS, CASADOS OU NAO, PARA
002100*  QUE A EQUIPE PERCEBA QUANDO O BACEN TROCA A REDACAO DE UM
002200*  INDICADOR E O RISCO02 PASSA A DEIXAR A METRICA "SEM DADO"
002300*  SEM QUE NINGUEM NOTE.
002400*-----------------------------------------------------------*
002500*  HISTORICO DE ALTERACOES
002600*-----------------------------------------------------------*
002700*  89-09-03  RM    PROGRAMA ORIGINAL - CONTAGEM DE NOMES            CR0006
002800*  92-06-25  RM    ACRESCIDO O CASAMENTO COM AS 6 METRICAS          CR0038
002900*  96-02-20  JCS   INCLUIDO "=" E ACENTO NA COMPARACAO              CR0091
003000*  98-10-05  MFA   REVISAO ANO 2000 - REF-DATE EM AAAA-MM-DD        CR0118
003100*  01-04-09  JCS   INCLUIDO TOKEN ISOLADO (LCR/NSFR/NPL)            CR0136
003200*  06-03-15  JCS   REVISAO DE DOCUMENTACAO - COMENTARIO POR CAMPO   CR0162
003300*                  E REESCRITA A CLASSIFICACAO (0500-0560) COMO
003400*                  FAIXA UNICA CHAMADA POR PERFORM...THRU (0500
003500*                  THRU 0560-CASA-INADIMPL-EXIT).
003600*-----------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100*    CLASSE ALFABETICO-BR - HERDADA, NAO CONSULTADA NESTE
004200*    PROGRAMA (O CASAMENTO DE PADRAO USA SUBSTRING, NAO CLASS).
004300     CLASS ALFABETICO-BR  IS "A" THRU "Z"
004400     UPSI-0 ON  STATUS IS WS-MODO-TESTE-LIGADO
004500            OFF STATUS IS WS-MODO-TESTE-DESLIGADO.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800*    IFD-LIMPO - ENTRADA - O INDICADOR JA' SANEADO PELO
004900*    RISCO01 (NOME LIMPO, SEM LINHA REJEITADA).
005000     SELECT IFD-LIMPO ASSIGN TO IFDLIM
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS IS FS-IND.
005300*    AUDIT-REP - SAIDA - UMA LINHA POR NOME DISTINTO, COM A
005400*    CONTAGEM E A LISTA DE METRICAS CASADAS.
005500     SELECT AUDIT-REP ASSIGN TO AUDITRPT
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-AUD.
005800 DATA DIVISION.
005900 FILE SECTION.
006000*    MESMO LAYOUT DE INDICADOR SANEADO GRAVADO PELO RISCO01 -
006100*    CPIND02.
006200 FD  IFD-LIMPO
006300     LABEL RECORD IS STANDARD
006400     VALUE OF FILE-ID IS "IFDLIM".
006500     COPY CPIND02.
006600*    LINHA DE AUDITORIA - 132 COLUNAS, SEM COPYBOOK (SO' ESTE
006700*    PROGRAMA GRAVA ESSE LAYOUT).
006800 FD  AUDIT-REP
006900     LABEL RECORD IS STANDARD
007000     VALUE OF FILE-ID IS "AUDITRPT".
007100 01  REG-AUD                  PIC X(132).
007200 
007300 WORKING-STORAGE SECTION.
007400 77  FS-IND                   PIC XX.
007500 77  FS-AUD                   PIC XX.
007600 77  WS-MODO-TESTE-LIGADO     PIC X VALUE "N".
007700 77  WS-MODO-TESTE-DESLIGADO  PIC X VALUE "S".
007800 77  WS-EOF-IND               PIC X VALUE "N".
007900     88  FIM-DO-IND                VALUE "S".
008000 
008100*    CONTADORES DE CONTROLE - LIDOS E NOMES DISTINTOS
008200*    ENCONTRADOS ATE' AGORA NA TABELA.
008300 77  WS-QTD-LIDOS             PIC 9(07) COMP VALUE ZEROS.
008400 77  WS-QTD-DISTINTOS         PIC 9(04) COMP VALUE ZEROS.
008500 
008600*    SUBSCRITOS, LIMITES E PONTEIROS DE STRING - TODOS
008700*    BINARIOS (COMP).
008800 77  WS-IDX                   PIC 9(04) COMP VALUE ZEROS.
008900 77  WS-IDX2                  PIC 9(04) COMP VALUE ZEROS.
009000 77  WS-LIMITE                PIC 9(04) COMP VALUE ZEROS.
009100*    TAMANHO DO PADRAO PROCURADO NA VEZ (MUDA A CADA CHAMADA
009200*    DE 0600-PROCURA-PADRAO).
009300 77  WS-TAM-PADRAO            PIC 9(02) COMP.
009400*    POSICAO ONDE O PADRAO FOI ACHADO (ZERO = NAO ACHOU).
009500 77  WS-POS-ACHADA            PIC 9(02) COMP VALUE ZEROS.
009600 77  WS-PADRAO-BUSCA          PIC X(24) VALUE SPACES.
009700 77  WS-ACHOU-NA-TABELA       PIC X VALUE "N".
009800     88  ACHOU-NA-TABELA          VALUE "S".
009900 77  WS-TROCOU                PIC X VALUE "N".
010000     88  HOUVE-TROCA              VALUE "S".
010100 77  WS-LISTA-ACUM            PIC X(60) VALUE SPACES.
010200 77  WS-PTR                   PIC 9(02) COMP.
010300 
010400* -------- NOME DO INDICADOR DOBRADO P/ BUSCA (REDEFINES 1)
010500*    UM ESPACO EM CADA PONTA (F-INIC-BUSCA/F-FIM-BUSCA) PARA
010600*    OS PADROES QUE SO' CASAM COMO TOKEN ISOLADO (" LCR ",
010700*    " NSFR ", " NPL ") ACHAREM A BORDA DO NOME SEM TRANSBORDAR.
010800 01  WS-NOME-BUSCA-GRUPO.
010900     03  F-INIC-BUSCA         PIC X VALUE SPACE.
011000     03  WS-NOME-MAIUSC       PIC X(60).
011100     03  F-FIM-BUSCA          PIC X VALUE SPACE.
011200     03  FILLER               PIC X(01).
011300 01  WS-NOME-BUSCA-CARACTERES REDEFINES WS-NOME-BUSCA-GRUPO.
011400     03  WS-NOME-BUSCA-CAR OCCURS 62 TIMES PIC X(01).
011500 
011600* -------- TABELA DE NOMES DISTINTOS E SUAS CONTAGENS --------
011700*    CASA-1 A CASA-6 - UM INDICADOR "S"/"N" POR METRICA,
011800*    MESMA ORDEM DA TABELA WS-TAB-MET DO RISCO02: ATIVO TOTAL,
011900*    PATRIMONIO LIQUIDO, LUCRO LIQUIDO, BASILEIA, LIQUIDEZ,
012000*    INADIMPLENCIA.
012100 01  WS-TAB-AUD-GRUPO.
012200     03  WS-TAB-AUD-OC OCCURS 500 TIMES
012300             INDEXED BY WS-IDX-TAB.
012400         05  WS-TAB-AUD-REPORT    PIC X(02).
012500         05  WS-TAB-AUD-NOME      PIC X(60).
012600         05  WS-TAB-AUD-QTD       PIC 9(05) COMP.
012700         05  WS-TAB-AUD-CASA-1    PIC X(01).
012800         05  WS-TAB-AUD-CASA-2    PIC X(01).
012900         05  WS-TAB-AUD-CASA-3    PIC X(01).
013000         05  WS-TAB-AUD-CASA-4    PIC X(01).
013100         05  WS-TAB-AUD-CASA-5    PIC X(01).
013200         05  WS-TAB-AUD-CASA-6    PIC X(01).
013300     03  FILLER                   PIC X(01).
013400* -------- VISAO EM LISTA DA TABELA - LIMPEZA RAPIDA ---------
013500*    (REDEFINES 2)
013600 01  WS-TAB-AUD-LISTA REDEFINES WS-TAB-AUD-GRUPO.
013700     03  WS-TAB-AUD-BYTES         PIC X(36000).
013800 
013900* -------- ITEM DE TROCA (SWAP) NA ORDENACAO POR CONTAGEM ----
014000*    (REDEFINES 3) - MESMA LAYOUT DE UM SO ELEMENTO DA
014100*    TABELA, USADA PARA TROCAR DOIS REGISTROS NO BUBBLE-SORT.
014200 01  WS-TEMP-AUD-GRUPO.
014300     03  WS-TEMP-AUD-REPORT       PIC X(02).
014400     03  WS-TEMP-AUD-NOME         PIC X(60).
014500     03  WS-TEMP-AUD-QTD          PIC 9(05) COMP.
014600     03  WS-TEMP-AUD-CASA-1       PIC X(01).
014700     03  WS-TEMP-AUD-CASA-2       PIC X(01).
014800     03  WS-TEMP-AUD-CASA-3       PIC X(01).
014900     03  WS-TEMP-AUD-CASA-4       PIC X(01).
015000     03  WS-TEMP-AUD-CASA-5       PIC X(01).
015100     03  WS-TEMP-AUD-CASA-6       PIC X(01).
015200 01  WS-TEMP-AUD-BYTES REDEFINES WS-TEMP-AUD-GRUPO.
015300     03  FILLER                   PIC X(69).
015400 
015500*    WS-LINHA-DET - UMA LINHA POR NOME DISTINTO, JA NA ORDEM
015600*    FINAL DE CONTAGEM.
015700 01  WS-LINHA-DET.
015800     03  DET-QTD              PIC ZZZZ9.
015900     03  FILLER               PIC XXX VALUE SPACES.
016000     03  DET-REPORT           PIC X(02).
016100     03  FILLER               PIC X VALUE SPACE.
016200     03  DET-NOME             PIC X(60).
016300     03  FILLER               PIC X(02) VALUE SPACES.
016400     03  DET-CASA             PIC X(60).
016500     03  FILLER               PIC X(02) VALUE SPACES.
016600 
016700 PROCEDURE DIVISION.
016800 
016900*-----------------------------------------------------------*
017000*    0100-ABRE-ARQUIVOS  -  ABRE OS ARQUIVOS, ZERA A TABELA E
017100*    ENTRA NO LACO DE ACUMULACAO.
017200*-----------------------------------------------------------*
017300 0100-ABRE-ARQUIVOS.
017400     OPEN INPUT  IFD-LIMPO.
017500     OPEN OUTPUT AUDIT-REP.
017600     MOVE SPACES TO WS-TAB-AUD-BYTES.
017700     PERFORM 0200-LE-PROXIMO.
017800     GO TO 0300-ACUMULA-OCORRENCIA.
017900 
018000*-----------------------------------------------------------*
018100*    0200-LE-PROXIMO  -  LE UM REGISTRO DE INDICADOR SANEADO.
018200*-----------------------------------------------------------*
018300 0200-LE-PROXIMO.
018400     READ IFD-LIMPO
018500         AT END
018600             MOVE "S" TO WS-EOF-IND
018700             GO TO 0200-FIM.
018800     ADD 1 TO WS-QTD-LIDOS.
018900 0200-FIM.
019000     CONTINUE.
019100 
019200*-----------------------------------------------------------*
019300*    0300-ACUMULA-OCORRENCIA  -  LACO PRINCIPAL, ENTRADO POR
019400*    GO TO DE 0100 (NAO POR PERFORM...THRU - O UNICO LACO DESTE
019500*    PROGRAMA QUE E' FAIXA PERFORM...THRU POR REGISTRO E'
019600*    0500/0560, CHAMADA DENTRO DE 0360).  PROCURA O PAR
019700*    (REPORT,NOME) NA TABELA (0300/0350); SE NAO ACHAR, CRIA
019800*    NOVA LINHA E CLASSIFICA O NOME CONTRA AS SEIS METRICAS
019900*    (0360/0500).
020000*-----------------------------------------------------------*
020100 0300-ACUMULA-OCORRENCIA.
020200     IF FIM-DO-IND
020300         GO TO 0300-ACUMULA-OCORRENCIA-EXIT.
020400 
020500     MOVE "N" TO WS-ACHOU-NA-TABELA.
020600     PERFORM 0350-PROCURA-NA-TABELA
020700         VARYING WS-IDX FROM 1 BY 1
020800         UNTIL WS-IDX > WS-QTD-DISTINTOS
020900            OR ACHOU-NA-TABELA.
021000 
021100     IF NOT ACHOU-NA-TABELA
021200         GO TO 0360-CRIA-LINHA.
021300     GO TO 0300-FIM-DESTE.
021400 
021500*    0360-CRIA-LINHA - NOME NOVO: ABRE UMA LINHA NA TABELA,
021600*    CONTA A PRIMEIRA OCORRENCIA E CLASSIFICA O NOME CONTRA
021700*    AS SEIS METRICAS (SO' PRECISA CLASSIFICAR UMA VEZ POR
021800*    NOME DISTINTO - AS OCORRENCIAS SEGUINTES SO' INCREMENTAM
021900*    A CONTAGEM EM 0350).
022000 0360-CRIA-LINHA.
022100     ADD 1 TO WS-QTD-DISTINTOS.
022200     SET WS-IDX-TAB TO WS-QTD-DISTINTOS.
022300     MOVE IND-REPORT-CODIGO  TO WS-TAB-AUD-REPORT (WS-IDX-TAB).
022400     MOVE IND-NOME-INDICADOR TO WS-TAB-AUD-NOME   (WS-IDX-TAB).
022500     MOVE 1 TO WS-TAB-AUD-QTD (WS-IDX-TAB).
022600     PERFORM 0500-CLASSIFICA-NOME THRU 0560-CASA-INADIMPL-EXIT.
022700 
022800 0300-FIM-DESTE.
022900     PERFORM 0200-LE-PROXIMO.
023000     GO TO 0300-ACUMULA-OCORRENCIA.
023100 
023200*    0300-ACUMULA-OCORRENCIA-EXIT  -  FIM DA FAIXA.  O
023300*    PROGRAMA SEGUE PARA A ORDENACAO POR CONTAGEM.
023400 0300-ACUMULA-OCORRENCIA-EXIT.
023500     GO TO 0900-ORDENA-TABELA.
023600 
023700*    0350-PROCURA-NA-TABELA - TESTA UM SLOT DA TABELA NO LACO
023800*    VARYING DE 0300; QUANDO O PAR (REPORT,NOME) JA EXISTE,
023900*    SO' INCREMENTA A CONTAGEM (A CLASSIFICACAO CONTRA AS
024000*    METRICAS JA FOI FEITA NA PRIMEIRA OCORRENCIA).
024100 0350-PROCURA-NA-TABELA.
024200     SET WS-IDX-TAB TO WS-IDX.
024300     IF WS-TAB-AUD-REPORT (WS-IDX-TAB) = IND-REPORT-CODIGO
024400        AND WS-TAB-AUD-NOME (WS-IDX-TAB) = IND-NOME-INDICADOR
024500         MOVE "S" TO WS-ACHOU-NA-TABELA
024600         ADD 1 TO WS-TAB-AUD-QTD (WS-IDX-TAB)
024700     END-IF.
024800 
024900*-----------------------------------------------------------*
025000*    0500-CLASSIFICA-NOME THRU 0560-CASA-INADIMPL-EXIT  -
025100*    FAIXA QUE CASA IND-NOME-INDICADOR (JA DOBRADO EM
025200*    MAIUSCULAS/SEM ACENTO) CONTRA AS SEIS METRICAS - SO'
025300*    PARA FINS DE AUDITORIA, SEM FILTRO DE FAIXA DE SANIDADE
025400*    (O RISCO02 E' QUEM FILTRA; AQUI QUEREMOS VER TODO
025500*    CASAMENTO, MESMO O QUE SERIA DESCARTADO DEPOIS).  CADA
025600*    CASA-N E' UM PARAGRAFO SEPARADO, CAINDO NO PROXIMO POR
025700*    QUEDA DE FLUXO.
025800*-----------------------------------------------------------*
025900 0500-CLASSIFICA-NOME.
026000     MOVE "N" TO WS-TAB-AUD-CASA-1 (WS-IDX-TAB).
026100     MOVE "N" TO WS-TAB-AUD-CASA-2 (WS-IDX-TAB).
026200     MOVE "N" TO WS-TAB-AUD-CASA-3 (WS-IDX-TAB).
026300     MOVE "N" TO WS-TAB-AUD-CASA-4 (WS-IDX-TAB).
026400     MOVE "N" TO WS-TAB-AUD-CASA-5 (WS-IDX-TAB).
026500     MOVE "N" TO WS-TAB-AUD-CASA-6 (WS-IDX-TAB).
026600 
026700*    DOBRA O NOME EM MAIUSCULAS E REMOVE ACENTO (O MESMO
026800*    TRATAMENTO DO RISCO02) ANTES DE QUALQUER COMPARACAO.
026900     MOVE SPACE  TO F-INIC-BUSCA F-FIM-BUSCA.
027000     MOVE SPACES TO WS-NOME-MAIUSC.
027100     MOVE IND-NOME-INDICADOR TO WS-NOME-MAIUSC.
027200     INSPECT WS-NOME-MAIUSC CONVERTING
027300         "abcdefghijklmnopqrstuvwxyz"
027400       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027500     INSPECT WS-NOME-MAIUSC CONVERTING
027600         "áàâãéêíóôõúç"
027700       TO "AAAAEEIOOOUC".
027800     INSPECT WS-NOME-MAIUSC CONVERTING
027900         "ÁÀÂÃÉÊÍÓÔÕÚÇ"
028000       TO "AAAAEEIOOOUC".
028100 
028200*    0510-CASA-ATIVO - ATIVO TOTAL, NAS DUAS ORDENS DE PALAVRA
028300*    QUE O BACEN JA' USOU NO IFDATA.
028400 0510-CASA-ATIVO.
028500     MOVE "ATIVO TOTAL" TO WS-PADRAO-BUSCA.
028600     MOVE 11 TO WS-TAM-PADRAO.
028700     PERFORM 0600-PROCURA-PADRAO.
028800     IF WS-POS-ACHADA = 0
028900         MOVE "TOTAL DO ATIVO" TO WS-PADRAO-BUSCA
029000         MOVE 14 TO WS-TAM-PADRAO
029100         PERFORM 0600-PROCURA-PADRAO
029200     END-IF.
029300     IF WS-POS-ACHADA > 0
029400         MOVE "S" TO WS-TAB-AUD-CASA-1 (WS-IDX-TAB).
029500 
029600*    0520-CASA-PL - PATRIMONIO LIQUIDO, SEMPRE NESSA ORDEM
029700*    DE PALAVRA NO IFDATA.
029800 0520-CASA-PL.
029900     MOVE "PATRIMONIO LIQUIDO" TO WS-PADRAO-BUSCA.
030000     MOVE 18 TO WS-TAM-PADRAO.
030100     PERFORM 0600-PROCURA-PADRAO.
030200     IF WS-POS-ACHADA > 0
030300         MOVE "S" TO WS-TAB-AUD-CASA-2 (WS-IDX-TAB).
030400 
030500*    0530-CASA-LUCRO - LUCRO LIQUIDO, OU RESULTADO LIQUIDO
030600*    (ALGUNS RELATORIOS TROCAM "LUCRO" POR "RESULTADO").
030700 0530-CASA-LUCRO.
030800     MOVE "LUCRO LIQUIDO" TO WS-PADRAO-BUSCA.
030900     MOVE 13 TO WS-TAM-PADRAO.
031000     PERFORM 0600-PROCURA-PADRAO.
031100     IF WS-POS-ACHADA = 0
031200         MOVE "RESULTADO LIQUIDO" TO WS-PADRAO-BUSCA
031300         MOVE 17 TO WS-TAM-PADRAO
031400         PERFORM 0600-PROCURA-PADRAO
031500     END-IF.
031600     IF WS-POS-ACHADA > 0
031700         MOVE "S" TO WS-TAB-AUD-CASA-3 (WS-IDX-TAB).
031800 
031900*    0540-CASA-BASILEIA - SO' QUANDO "INDICE DE BASILEIA"
032000*    COMECA NA POSICAO 2 (LOGO APOS O ESPACO INICIAL) -
032100*    EXIGENCIA DE POSICAO PARA NAO CASAR UM NOME MAIS LONGO
032200*    QUE SO' CITE BASILEIA DE PASSAGEM.
032300 0540-CASA-BASILEIA.
032400     MOVE "INDICE DE BASILEIA" TO WS-PADRAO-BUSCA.
032500     MOVE 18 TO WS-TAM-PADRAO.
032600     PERFORM 0600-PROCURA-PADRAO.
032700     IF WS-POS-ACHADA = 2
032800         MOVE "S" TO WS-TAB-AUD-CASA-4 (WS-IDX-TAB).
032900 
033000*    0550-CASA-LIQUIDEZ - "INDICE DE LIQUIDEZ" NA POSICAO 2,
033100*    OU, NA FALTA DESSE, O TOKEN ISOLADO LCR/NSFR (LIQUIDEZ DE
033200*    CURTO/LONGO PRAZO, NOMENCLATURA MAIS NOVA DO BACEN).
033300 0550-CASA-LIQUIDEZ.
033400     MOVE "INDICE DE LIQUIDEZ" TO WS-PADRAO-BUSCA.
033500     MOVE 18 TO WS-TAM-PADRAO.
033600     PERFORM 0600-PROCURA-PADRAO.
033700     IF WS-POS-ACHADA = 2
033800         MOVE "S" TO WS-TAB-AUD-CASA-5 (WS-IDX-TAB)
033900     ELSE
034000         MOVE " LCR " TO WS-PADRAO-BUSCA
034100         MOVE 5 TO WS-TAM-PADRAO
034200         PERFORM 0600-PROCURA-PADRAO
034300         IF WS-POS-ACHADA > 0
034400             MOVE "S" TO WS-TAB-AUD-CASA-5 (WS-IDX-TAB)
034500         ELSE
034600             MOVE " NSFR " TO WS-PADRAO-BUSCA
034700             MOVE 6 TO WS-TAM-PADRAO
034800             PERFORM 0600-PROCURA-PADRAO
034900             IF WS-POS-ACHADA > 0
035000                 MOVE "S" TO WS-TAB-AUD-CASA-5 (WS-IDX-TAB)
035100             END-IF
035200         END-IF
035300     END-IF.
035400 
035500*    0560-CASA-INADIMPL - "INADIMPL" (RADICAL, CASA
035600*    INADIMPLENCIA/INADIMPLENTE/ETC), OU O TOKEN ISOLADO NPL,
035700*    OU "CREDITO(S) EM ATRASO" (REDACAO MAIS ANTIGA DO BACEN).
035800*    ULTIMA ETAPA DA FAIXA - CAI NO PARAGRAFO EXIT.
035900 0560-CASA-INADIMPL.
036000     MOVE "INADIMPL" TO WS-PADRAO-BUSCA.
036100     MOVE 8 TO WS-TAM-PADRAO.
036200     PERFORM 0600-PROCURA-PADRAO.
036300     IF WS-POS-ACHADA > 0
036400         MOVE "S" TO WS-TAB-AUD-CASA-6 (WS-IDX-TAB)
036500     ELSE
036600         MOVE " NPL " TO WS-PADRAO-BUSCA
036700         MOVE 5 TO WS-TAM-PADRAO
036800         PERFORM 0600-PROCURA-PADRAO
036900         IF WS-POS-ACHADA > 0
037000             MOVE "S" TO WS-TAB-AUD-CASA-6 (WS-IDX-TAB)
037100         ELSE
037200             MOVE "CREDITO EM ATRASO" TO WS-PADRAO-BUSCA
037300             MOVE 17 TO WS-TAM-PADRAO
037400             PERFORM 0600-PROCURA-PADRAO
037500             IF WS-POS-ACHADA = 0
037600                 MOVE "CREDITOS EM ATRASO" TO WS-PADRAO-BUSCA
037700                 MOVE 18 TO WS-TAM-PADRAO
037800                 PERFORM 0600-PROCURA-PADRAO
037900             END-IF
038000             IF WS-POS-ACHADA > 0
038100                 MOVE "S" TO WS-TAB-AUD-CASA-6 (WS-IDX-TAB)
038200             END-IF
038300         END-IF
038400     END-IF.
038500 
038600*    0560-CASA-INADIMPL-EXIT  -  FIM DA FAIXA COMECADA EM 0500.
038700*    O PERFORM...THRU DE 0360 RETORNA AQUI.
038800 0560-CASA-INADIMPL-EXIT.
038900     EXIT.
039000 
039100*-----------------------------------------------------------*
039200*    0600-PROCURA-PADRAO  -  PROCURA WS-PADRAO-BUSCA (TAM
039300*    WS-TAM-PADRAO) DENTRO DE WS-NOME-BUSCA-GRUPO (62 POS).
039400*-----------------------------------------------------------*
039500 0600-PROCURA-PADRAO.
039600     MOVE ZEROS TO WS-POS-ACHADA.
039700     PERFORM 0650-TESTA-POSICAO
039800         VARYING WS-IDX2 FROM 1 BY 1
039900         UNTIL WS-IDX2 > (63 - WS-TAM-PADRAO)
040000            OR WS-POS-ACHADA > 0.
040100 
040200*    0650-TESTA-POSICAO - TESTA UMA UNICA POSICAO DE INICIO
040300*    DENTRO DA JANELA DE BUSCA, NO LACO VARYING DE 0600.
040400 0650-TESTA-POSICAO.
040500*    SUBSTRING DE TAMANHO VARIAVEL (WS-TAM-PADRAO) - O MESMO
040600*    TRUQUE DE BUSCA GENERICA USADO NO RISCO02 (0500/0510),
040700*    DUPLICADO AQUI PORQUE O SHOP NAO TEM CALL DE SUBPROGRAMA.
040800     IF WS-NOME-BUSCA-GRUPO (WS-IDX2:WS-TAM-PADRAO)
040900             = WS-PADRAO-BUSCA (1:WS-TAM-PADRAO)
041000         MOVE WS-IDX2 TO WS-POS-ACHADA
041100     END-IF.
041200 
041300*-----------------------------------------------------------*
041400*    0900-ORDENA-TABELA  -  BUBBLE-SORT DESCENDENTE POR
041500*    CONTAGEM DE OCORRENCIAS.
041600*-----------------------------------------------------------*
041700 0900-ORDENA-TABELA.
041800*    WS-LIMITE AQUI E' A QUANTIDADE DE NOMES DISTINTOS, NAO A
041900*    QUANTIDADE DE INDICADORES LIDOS (WS-QTD-LIDOS).
042000     MOVE WS-QTD-DISTINTOS TO WS-LIMITE.
042100     IF WS-LIMITE < 2
042200         GO TO 0990-IMPRIME-TUDO.
042300     MOVE "S" TO WS-TROCOU.
042400 0900-PASSADA.
042500     IF NOT HOUVE-TROCA
042600         GO TO 0990-IMPRIME-TUDO.
042700     MOVE "N" TO WS-TROCOU.
042800     PERFORM 0920-COMPARA-PAR
042900         VARYING WS-IDX FROM 1 BY 1
043000         UNTIL WS-IDX > WS-LIMITE - 1.
043100     GO TO 0900-PASSADA.
043200 
043300*    0920-COMPARA-PAR - TROCA QUANDO O PAR ESTA' FORA DE ORDEM
043400*    DECRESCENTE DE CONTAGEM (SEM CRITERIO DE EMPATE - A ORDEM
043500*    ENTRE NOMES COM A MESMA CONTAGEM FICA COMO O BUBBLE-SORT
043600*    A DEIXAR, JA' QUE A AUDITORIA NAO PRECISA DE DESEMPATE).
043700 0920-COMPARA-PAR.
043800     SET WS-IDX-TAB TO WS-IDX.
043900     COMPUTE WS-IDX2 = WS-IDX + 1.
044000     IF WS-TAB-AUD-QTD (WS-IDX) < WS-TAB-AUD-QTD (WS-IDX2)
044100         PERFORM 0930-TROCA-PAR
044200     END-IF.
044300 
044400*    0930-TROCA-PAR - TROCA AS DUAS LINHAS COMPLETAS VIA O
044500*    GRUPO WS-TEMP-AUD-GRUPO.
044600 0930-TROCA-PAR.
044700     MOVE WS-TAB-AUD-OC (WS-IDX)  TO WS-TEMP-AUD-GRUPO.
044800     MOVE WS-TAB-AUD-OC (WS-IDX2) TO WS-TAB-AUD-OC (WS-IDX).
044900     MOVE WS-TEMP-AUD-GRUPO       TO WS-TAB-AUD-OC (WS-IDX2).
045000     MOVE "S" TO WS-TROCOU.
045100 
045200*-----------------------------------------------------------*
045300*    0990-IMPRIME-TUDO  -  UMA LINHA POR NOME DISTINTO, JA
045400*    NA ORDEM FINAL DE CONTAGEM.
045500*-----------------------------------------------------------*
045600 0990-IMPRIME-TUDO.
045700     MOVE ZEROS TO WS-IDX.
045800     GO TO 1000-IMPRIME-LINHA.
045900 
046000*-----------------------------------------------------------*
046100*    1000-IMPRIME-LINHA  -  MONTA E GRAVA UMA LINHA DO
046200*    RELATORIO DE AUDITORIA.
046300*-----------------------------------------------------------*
046400 1000-IMPRIME-LINHA.
046500     IF WS-IDX >= WS-LIMITE
046600         GO TO 9999-ENCERRA.
046700     ADD 1 TO WS-IDX.
046800     SET WS-IDX-TAB TO WS-IDX.
046900 
047000     MOVE WS-TAB-AUD-QTD    (WS-IDX-TAB) TO DET-QTD.
047100     MOVE WS-TAB-AUD-REPORT (WS-IDX-TAB) TO DET-REPORT.
047200     MOVE WS-TAB-AUD-NOME   (WS-IDX-TAB) TO DET-NOME.
047300     PERFORM 1100-MONTA-LISTA-METRICAS.
047400     MOVE WS-LINHA-DET TO REG-AUD.
047500     WRITE REG-AUD.
047600     GO TO 1000-IMPRIME-LINHA.
047700 
047800*-----------------------------------------------------------*
047900*    1100-MONTA-LISTA-METRICAS  -  MONTA O TEXTO "NONE" OU A
048000*    LISTA DAS METRICAS CASADAS, SEPARADAS POR ESPACO.
048100*-----------------------------------------------------------*
048200 1100-MONTA-LISTA-METRICAS.
048300     MOVE SPACES TO WS-LISTA-ACUM.
048400     IF WS-TAB-AUD-CASA-1 (WS-IDX-TAB) NOT = "S"
048500        AND WS-TAB-AUD-CASA-2 (WS-IDX-TAB) NOT = "S"
048600        AND WS-TAB-AUD-CASA-3 (WS-IDX-TAB) NOT = "S"
048700        AND WS-TAB-AUD-CASA-4 (WS-IDX-TAB) NOT = "S"
048800        AND WS-TAB-AUD-CASA-5 (WS-IDX-TAB) NOT = "S"
048900        AND WS-TAB-AUD-CASA-6 (WS-IDX-TAB) NOT = "S"
049000         MOVE "NONE" TO WS-LISTA-ACUM
049100         GO TO 1100-COPIA.
049200*    WS-PTR ACUMULA A POSICAO DE ESCRITA NA STRING - CADA
049300*    METRICA CASADA ACRESCENTA SEU NOME E UM ESPACO SEPARADOR,
049400*    NA MESMA ORDEM DA TABELA WS-TAB-MET DO RISCO02.
049500     MOVE 1 TO WS-PTR.
049600     IF WS-TAB-AUD-CASA-1 (WS-IDX-TAB) = "S"
049700         STRING "ATIVO_TOTAL " DELIMITED BY SIZE
049800             INTO WS-LISTA-ACUM WITH POINTER WS-PTR.
049900     IF WS-TAB-AUD-CASA-2 (WS-IDX-TAB) = "S"
050000         STRING "PATRIMONIO_LIQUIDO " DELIMITED BY SIZE
050100             INTO WS-LISTA-ACUM WITH POINTER WS-PTR.
050200     IF WS-TAB-AUD-CASA-3 (WS-IDX-TAB) = "S"
050300         STRING "LUCRO_LIQUIDO " DELIMITED BY SIZE
050400             INTO WS-LISTA-ACUM WITH POINTER WS-PTR.
050500     IF WS-TAB-AUD-CASA-4 (WS-IDX-TAB) = "S"
050600         STRING "BASILEIA " DELIMITED BY SIZE
050700             INTO WS-LISTA-ACUM WITH POINTER WS-PTR.
050800     IF WS-TAB-AUD-CASA-5 (WS-IDX-TAB) = "S"
050900         STRING "LIQUIDEZ " DELIMITED BY SIZE
051000             INTO WS-LISTA-ACUM WITH POINTER WS-PTR.
051100     IF WS-TAB-AUD-CASA-6 (WS-IDX-TAB) = "S"
051200         STRING "INADIMPLENCIA " DELIMITED BY SIZE
051300             INTO WS-LISTA-ACUM WITH POINTER WS-PTR.
051400 1100-COPIA.
051500     MOVE WS-LISTA-ACUM TO DET-CASA.
051600 1100-FIM.
051700     CONTINUE.
051800 
051900*-----------------------------------------------------------*
052000*    9999-ENCERRA  -  FECHA OS ARQUIVOS E IMPRIME O RESUMO DE
052100*    CONTROLE NO SYSOUT.
052200*-----------------------------------------------------------*
052300 9999-ENCERRA.
052400     CLOSE IFD-LIMPO AUDIT-REP.
052500     DISPLAY "RISCO06 - AUDITORIA DO MAPA SEMANTICO CONCLUIDA".
052600     DISPLAY "INDICADORES LIDOS.......: " WS-QTD-LIDOS.
052700     DISPLAY "NOMES DISTINTOS..........: " WS-QTD-DISTINTOS.
052800     STOP RUN.
