000100***********************************************************
000200*  CPMET01.CPY
000300*  LAYOUT DO REGISTRO BANK-METRICS (MART DE METRICAS POR
000400*  INSTITUICAO, UM REGISTRO POR INSTITUICAO X REF-DATE).
000500*  GRAVADO PELO RISCO02 E PELO RISCO07 (MASSA DE TESTE);
000600*  LIDO PELO RISCO03 E PELO RISCO04.
000700*-----------------------------------------------------------*
000800*  89-07-11  RM   CRIACAO DO LAYOUT - MART DE METRICAS
000900*  92-04-02  RM   ACRESCIDO FLAG DE PRESENCA POR CAMPO
001000*  98-12-03  RM   REVISAO ANO 2000 - REF-DATE EM X(10)
001100*  05-03-21  RM   ACRESCIDO ALAVANCAGEM (ATIVO / PL)
001200***********************************************************
001300 01  REG-MET.
001400     03  MET-REF-DATE         PIC X(10).
001500     03  MET-BANCO-ID         PIC X(08).
001600     03  MET-BANCO-NOME       PIC X(40).
001700     03  MET-ATIVO-FLAG       PIC X(01).
001800         88  MET-ATIVO-PRESENTE   VALUE "Y".
001900     03  MET-ATIVO-TOTAL      PIC S9(13)V99.
002000     03  MET-PL-FLAG          PIC X(01).
002100         88  MET-PL-PRESENTE      VALUE "Y".
002200     03  MET-PATRIMONIO-LIQ   PIC S9(13)V99.
002300     03  MET-LUCRO-FLAG       PIC X(01).
002400         88  MET-LUCRO-PRESENTE   VALUE "Y".
002500     03  MET-LUCRO-LIQUIDO    PIC S9(13)V99.
002600     03  MET-BASILEIA-FLAG    PIC X(01).
002700         88  MET-BASILEIA-PRESENTE VALUE "Y".
002800     03  MET-BASILEIA         PIC 9(03)V99.
002900     03  MET-LIQUIDEZ-FLAG    PIC X(01).
003000         88  MET-LIQUIDEZ-PRESENTE VALUE "Y".
003100     03  MET-LIQUIDEZ         PIC 9(02)V9(4).
003200     03  MET-INADIMPL-FLAG    PIC X(01).
003300         88  MET-INADIMPL-PRESENTE VALUE "Y".
003400     03  MET-INADIMPLENCIA    PIC 9(03)V99.
003500     03  MET-ROA-FLAG         PIC X(01).
003600         88  MET-ROA-PRESENTE      VALUE "Y".
003700     03  MET-ROA              PIC S9(03)V9(3).
003800     03  MET-ALAVANC-FLAG     PIC X(01).
003900         88  MET-ALAVANC-PRESENTE  VALUE "Y".
004000     03  MET-ALAVANCAGEM      PIC 9(04)V99.
004100     03  FILLER               PIC X(64).
