000100***********************************************************
000200*  CPRSK01.CPY
000300*  LAYOUT DO REGISTRO BANK-RISK (SCORE DE RISCO POR
000400*  INSTITUICAO, UM REGISTRO POR INSTITUICAO X REF-DATE).
000500*  GRAVADO PELO RISCO03 (SCORE PRINCIPAL DE 5 FATORES);
000600*  LIDO PELO RISCO05 (RELATORIO DE RANKING).
000700*-----------------------------------------------------------*
000800*  89-08-02  RM   CRIACAO DO LAYOUT - SCORE DE RISCO
000900*  97-05-14  RM   ACRESCIDOS OS 5 CAMPOS DE FATOR (DRV-)
001000*  06-04-18  JCS  ACRESCIDOS FLAG E VALOR BRUTO DE CADA        CR0163
001100*               METRICA (BASILEIA/LIQUIDEZ/INADIMPL/ROA/
001200*               ALAVANCAGEM) - O DRV-xxx E' SO' A PENALIDADE
001300*               INTERNA DO SCORE; O RELATORIO DE RANKING
001400*               (RISCO05) PRECISA DO DADO ORIGINAL, NA MESMA
001500*               CASA DECIMAL DO MART (CPMET01), PARA A COLUNA
001600*               DE CADA METRICA E PARA IMPRIMIR BRANCO/
001700*               TRACEJADO QUANDO A METRICA FOI OMITIDA.
001800***********************************************************
001900 01  REG-RSK.
002000     03  RSK-REF-DATE         PIC X(10).
002100     03  RSK-BANCO-ID         PIC X(08).
002200     03  RSK-BANCO-NOME       PIC X(40).
002300     03  RSK-SCORE            PIC 9(03)V9.
002400     03  RSK-RATING           PIC X(05).
002500         88  RSK-RATING-ALTO      VALUE "ALTO ".
002600         88  RSK-RATING-MEDIO     VALUE "MEDIO".
002700         88  RSK-RATING-BAIXO     VALUE "BAIXO".
002800*    DRV-xxx - PENALIDADE (0-30) CONTRIBUIDA POR CADA FATOR NO
002900*    SCORE - ARTEFATO INTERNO DO RISCO03, NAO O VALOR DA METRICA.
003000     03  RSK-DRV-BASILEIA      PIC 9(02)V9.
003100     03  RSK-DRV-LIQUIDEZ      PIC 9(02)V9.
003200     03  RSK-DRV-ROA           PIC 9(02)V9.
003300     03  RSK-DRV-INADIMPL      PIC 9(02)V9.
003400     03  RSK-DRV-ALAVANCAGEM   PIC 9(02)V9.
003500*    FLAG + VALOR BRUTO DE CADA METRICA - REPASSADOS DO MART
003600*    BANK-METRICS (CPMET01) PELO RISCO03, SEM RECALCULO, SO'
003700*    PARA O RELATORIO DE RANKING TER O DADO ORIGINAL A MOSTRAR.
003800     03  RSK-BASILEIA-FLAG     PIC X(01).
003900         88  RSK-BASILEIA-PRESENTE  VALUE "Y".
004000     03  RSK-BASILEIA          PIC 9(03)V99.
004100     03  RSK-LIQUIDEZ-FLAG     PIC X(01).
004200         88  RSK-LIQUIDEZ-PRESENTE  VALUE "Y".
004300     03  RSK-LIQUIDEZ          PIC 9(02)V9(4).
004400     03  RSK-INADIMPL-FLAG     PIC X(01).
004500         88  RSK-INADIMPL-PRESENTE  VALUE "Y".
004600     03  RSK-INADIMPLENCIA     PIC 9(03)V99.
004700     03  RSK-ROA-FLAG          PIC X(01).
004800         88  RSK-ROA-PRESENTE       VALUE "Y".
004900     03  RSK-ROA               PIC S9(03)V9(3).
005000     03  RSK-ALAVANC-FLAG      PIC X(01).
005100         88  RSK-ALAVANC-PRESENTE   VALUE "Y".
005200     03  RSK-ALAVANCAGEM       PIC 9(04)V99.
005300     03  FILLER                PIC X(05).
