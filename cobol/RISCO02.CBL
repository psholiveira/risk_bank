000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    RISCO02.
000400 AUTHOR.        ROGERIO-MACHADO.
000500 INSTALLATION.  ELDORADO - CONTROLE BANCARIO.
000600 DATE-WRITTEN.  11/07/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPTO FINANCEIRO.
000900***********************************************************
001000*  RISCO02  -  NORMALIZACAO DE INDICADORES POR INSTITUICAO
001100*
001200*  LE O ARQUIVO IFDATA-INDICATOR (REG-IND), JA ORDENADO POR
001300*  INSTITUICAO-ID DENTRO DA REF-DATE DO LOTE, QUEBRA POR
001400*  INSTITUICAO-ID E PRODUZ UM REGISTRO BANK-METRICS (REG-MET)
001500*  POR INSTITUICAO, SELECIONANDO O MELHOR CANDIDATO PARA CADA
001600*  UMA DAS SEIS METRICAS E DERIVANDO ROA E ALAVANCAGEM.
001700*
001800*  O PROBLEMA DE FUNDO DESTE PROGRAMA: O MESMO INDICADOR
001900*  ("ATIVO TOTAL", POR EXEMPLO) PODE APARECER MAIS DE UMA VEZ
002000*  PARA A MESMA INSTITUICAO NO MESMO LOTE - SEJA PORQUE O
002100*  EXTRATOR TROUXE O MESMO RELATORIO DUAS VEZES, SEJA PORQUE A
002200*  INSTITUICAO ENVIOU O MESMO INDICADOR EM MAIS DE UM RELATORIO
002300*  (BALANCO E RESULTADO, POR EXEMPLO).  A TABELA WS-TAB-MET
002400*  GUARDA UM CANDIDATO POR METRICA E POR RELATORIO, MAIS UM
002500*  "MELHOR GERAL" (MAIOR VALOR ABSOLUTO VISTO), E 0750/0752
002600*  DECIDEM QUAL DOS CANDIDATOS VAI PARA O REGISTRO FINAL -
002700*  PRIMEIRO TENTANDO A ORDEM DE PREFERENCIA DE RELATORIO
002800*  (0120-CARREGA-PREFERENCIAS), SO' CAINDO NO "MELHOR GERAL"
002900*  QUANDO NENHUM RELATORIO PREFERIDO TROUXE O INDICADOR.
003000*-----------------------------------------------------------*
003100*  HISTORICO DE ALTERACOES
003200*-----------------------------------------------------------*
003300*  89-07-11  RM    PROGRAMA ORIGINAL - QUEBRA POR CONTA             CR0002
003400*  90-05-22  RM    INCLUIDA FAIXA DE SANIDADE POR METRICA           CR0019
003500*  92-08-14  RM    PREFERENCIA DE RELATORIO POR METRICA             CR0041
003600*  94-11-02  JCS   REVISAO GERAL - PADRAO IFDATA BACEN              CR0078
003700*  96-02-20  JCS   INCLUIDO "=" E ACENTO NA COMPARACAO              CR0091
003800*  97-07-08  RM    INCLUIDA DERIVACAO DE ROA E ALAVANCAGEM          CR0104
003900*  98-10-05  MFA   REVISAO ANO 2000 - REF-DATE EM AAAA-MM-DD        CR0118
004000*  99-06-14  MFA   AJUSTE BASILEIA REPORTADO COMO FRACAO            CR0122
004100*  01-04-09  JCS   INCLUIDO TOKEN ISOLADO (LCR/NSFR/NPL)            CR0136
004200*  03-08-27  RM    PADRONIZADO ARREDONDAMENTO DE ROA/ALAV           CR0150
004300*  06-03-15  JCS   REVISAO DE DOCUMENTACAO - COMENTARIO POR CAMPO   CR0162
004400*                  E QUEBRADA A SELECAO DE CANDIDATO (0750) EM
004500*                  FAIXA COM PERFORM...THRU, PADRAO DO SHOP PARA
004600*                  UM PASSO COM FALLBACK.
004700*-----------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100*    C01 - CANAL DE SALTO DE FORMULARIO, HERDADO DO PADRAO DO
005200*    SHOP - NAO HA IMPRESSAO NESTE PROGRAMA.
005300     C01 IS TOP-OF-FORM
005400*    CLASSE AUXILIAR PARA RECONHECER LETRA DENTRO DO LACO DE
005500*    BUSCA DE PADRAO (NAO USADA DIRETAMENTE, MANTIDA PELO MESMO
005600*    ESQUELETO DO RISCO01/RISCO06).
005700     CLASS ALFABETICO-BR  IS "A" THRU "Z"
005800     UPSI-0 ON  STATUS IS WS-MODO-TESTE-LIGADO
005900            OFF STATUS IS WS-MODO-TESTE-DESLIGADO.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    IFD-LIMPO - SAIDA DO RISCO01, JA SANEADA E COM NOME DO
006300*    INDICADOR NORMALIZADO ("=" COM ESPACO DOS DOIS LADOS).
006400     SELECT IFD-LIMPO ASSIGN TO IFDLIM
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS FS-IND.
006700*    BANK-MET - MART DE SAIDA, UM REGISTRO POR INSTITUICAO,
006800*    CONSUMIDO PELO RISCO03, RISCO04 E RISCO05.
006900     SELECT BANK-MET  ASSIGN TO BKMET
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS FS-MET.
007200 DATA DIVISION.
007300 FILE SECTION.
007400*    LAYOUT DA CARGA LIMPA DE INDICADORES - MESMO LAYOUT GRAVADO
007500*    PELO RISCO01 (CPIND02) - VER O COPYBOOK PARA O DETALHE.
007600 FD  IFD-LIMPO
007700     LABEL RECORD IS STANDARD
007800     VALUE OF FILE-ID IS "IFDLIM".
007900     COPY CPIND02.
008000*    LAYOUT DO MART BANK-METRICS - SAIDA DESTE PROGRAMA.
008100 FD  BANK-MET
008200     LABEL RECORD IS STANDARD
008300     VALUE OF FILE-ID IS "BKMET".
008400     COPY CPMET01.
008500 
008600 WORKING-STORAGE SECTION.
008700*    STATUS DE ARQUIVO DO COBOL PARA OS DOIS ARQUIVOS.
008800 77  FS-IND                   PIC XX.
008900 77  FS-MET                   PIC XX.
009000*    CHAVES UPSI-0 DO MODO-TESTE - HERDADAS, NAO CONSULTADAS.
009100 77  WS-MODO-TESTE-LIGADO     PIC X VALUE "N".
009200 77  WS-MODO-TESTE-DESLIGADO  PIC X VALUE "S".
009300*    SWITCH DE FIM-DE-ARQUIVO DA CARGA LIMPA.
009400 77  WS-EOF-IND               PIC X VALUE "N".
009500     88  FIM-DO-IND                VALUE "S".
009600*    LIGADO ATE A PRIMEIRA LEITURA PROCESSADA - EVITA CHAMAR
009700*    0700-FINALIZA-INSTITUICAO ANTES DE TER UMA INSTITUICAO
009800*    ABERTA (QUEBRA DE CONTROLE "FALSA" NO PRIMEIRO REGISTRO).
009900 77  WS-PRIMEIRA-VEZ          PIC X VALUE "S".
010000 
010100*    CONTADORES DE CONTROLE - BINARIOS (COMP), SO PARA O RESUMO
010200*    FINAL, NUNCA GRAVADOS NEM EDITADOS.
010300 77  WS-QTD-LIDOS             PIC 9(07) COMP VALUE ZEROS.
010400 77  WS-QTD-INSTITUICOES      PIC 9(07) COMP VALUE ZEROS.
010500 
010600*    CHAVE DE QUEBRA DE CONTROLE E DADOS DA INSTITUICAO ATUAL -
010700*    CAPTURADOS EM 0350-INICIA-INSTITUICAO NA PRIMEIRA LEITURA
010800*    DE CADA INSTITUICAO, USADOS EM 0700 PARA MONTAR O REG-MET.
010900 77  WS-BANCO-ATUAL           PIC X(08) VALUE SPACES.
011000 77  WS-NOME-ATUAL            PIC X(40) VALUE SPACES.
011100 77  WS-REF-DATE-ATUAL        PIC X(10) VALUE SPACES.
011200 
011300*    SUBSCRITOS E TAMANHOS DE TRABALHO DOS LACOS DE BUSCA DE
011400*    PADRAO E PERCURSO DA TABELA DE METRICAS - TODOS BINARIOS.
011500 77  WS-IDX                   PIC 9(02) COMP.
011600 77  WS-MET-I                 PIC 9(02) COMP.
011700 77  WS-REL-I                 PIC 9(02) COMP.
011800 77  WS-TAM-PADRAO            PIC 9(02) COMP.
011900*    POSICAO ONDE O PADRAO FOI ENCONTRADO DENTRO DO NOME DO
012000*    INDICADOR (0 = NAO ENCONTRADO) - PREENCHIDA POR 0500.
012100 77  WS-POS-ACHADA            PIC 9(02) COMP VALUE ZEROS.
012200*    TEXTO DO PADRAO PROCURADO NA CHAMADA ATUAL DE 0500 (MUDA A
012300*    CADA CHAMADA - "ATIVO TOTAL", "LCR", ETC).
012400 77  WS-PADRAO-BUSCA          PIC X(24) VALUE SPACES.
012500*    MAIOR VALOR ABSOLUTO JA VISTO PARA UM SLOT DE RELATORIO OU
012600*    GERAL - USADO EM 0650/0752 PARA COMPARAR COM O CANDIDATO
012700*    ATUAL SEM DESTRUIR O SINAL ORIGINAL DO VALOR GUARDADO.
012800 77  WS-MAIOR-ABS-REL         PIC S9(13)V9(4) VALUE ZEROS.
012900 
013000* -------- NOME DO INDICADOR DOBRADO P/ BUSCA (REDEFINES 1)
013100*    WS-NOME-MAIUSC RECEBE O NOME DO INDICADOR JA EM CAIXA ALTA
013200*    E SEM ACENTO (INSPECT CONVERTING EM 0400), ENTRE DOIS
013300*    BRANCOS-SENTINELA (F-INIC-BUSCA/F-FIM-BUSCA) PARA QUE UM
013400*    PADRAO NO INICIO OU NO FIM DO NOME TAMBEM SEJA ENCONTRADO
013500*    PELA BUSCA POSICIONAL DE 0500/0510.  A VISAO EM OCCURS
013600*    (WS-NOME-BUSCA-CAR) E' O QUE 0510 VARRE BYTE A BYTE.
013700 01  WS-NOME-BUSCA-GRUPO.
013800     03  F-INIC-BUSCA         PIC X VALUE SPACE.
013900     03  WS-NOME-MAIUSC       PIC X(60).
014000     03  F-FIM-BUSCA          PIC X VALUE SPACE.
014100     03  FILLER               PIC X(01).
014200 01  WS-NOME-BUSCA-CARACTERES REDEFINES WS-NOME-BUSCA-GRUPO.
014300     03  WS-NOME-BUSCA-CAR OCCURS 62 TIMES PIC X(01).
014400 
014500* -------- TABELA DE CANDIDATOS POR METRICA E RELATORIO ----
014600*    METRICAS:  1-ATIVO  2-PATRIM.LIQ  3-LUCRO  4-BASILEIA
014700*               5-LIQUIDEZ  6-INADIMPLENCIA
014800*    PARA CADA METRICA HA ATE 3 SLOTS DE RELATORIO (A ORDEM DE
014900*    PREFERENCIA VEM DE 0120-CARREGA-PREFERENCIAS) MAIS UM
015000*    "CANDIDATO GERAL" (MAIOR ABSOLUTO VISTO, DE QUALQUER
015100*    RELATORIO) - O GERAL SO' E' USADO SE NENHUM SLOT DE
015200*    RELATORIO PREFERIDO FOI PREENCHIDO (VER 0750/0752).
015300 01  WS-TAB-MET.
015400     03  WS-MET-OC OCCURS 6 TIMES.
015500*            UM SLOT POR RELATORIO PREFERIDO PARA ESTA METRICA.
015600         05  WS-MET-REL-OC OCCURS 3 TIMES.
015700*                CODIGO DO RELATORIO (1=BALANCO 4=RESULTADO
015800*                5=PRUDENCIAL), VALOR CANDIDATO E FLAG DE
015900*                "SLOT PREENCHIDO".
016000             07  WS-MET-REL-COD    PIC X(02).
016100             07  WS-MET-REL-VAL    PIC S9(13)V9(4).
016200             07  WS-MET-REL-FLAG   PIC X(01).
016300*            QUANTOS SLOTS DE RELATORIO ESTA METRICA USA (2 OU
016400*            3, CONFORME 0120).
016500         05  WS-MET-REL-QTD        PIC 9(01) COMP.
016600*            CANDIDATO "GERAL" (MAIOR ABSOLUTO DE QUALQUER
016700*            RELATORIO) E SEU FLAG DE PREENCHIDO.
016800         05  WS-MET-GERAL-VAL      PIC S9(13)V9(4).
016900         05  WS-MET-GERAL-FLAG     PIC X(01).
017000     03  FILLER                    PIC X(01).
017100* -------- VISAO EM LISTA DA TABELA - LIMPEZA RAPIDA (REDEFINES 2)
017200*    USADA POR 0120 PARA ZERAR A TABELA INTEIRA DE UMA VEZ, NO
017300*    INICIO DE CADA INSTITUICAO.
017400 01  WS-TAB-MET-LISTA REDEFINES WS-TAB-MET.
017500     03  WS-TAB-MET-BYTES     PIC X(318).
017600 
017700* -------- DATA DE REFERENCIA CORRENTE (REDEFINES 3) --------
017800*    WS-REF-DATE-GRUPO-AT NAO E' PREENCHIDA DIRETAMENTE NESTE
017900*    PROGRAMA (A REF-DATE E' COPIADA INTEIRA DO REGISTRO DE
018000*    ENTRADA PARA WS-REF-DATE-ATUAL) - A VISAO FICA DECLARADA
018100*    PELO MESMO ESQUELETO DO RISCO01, PRONTA CASO UMA FUTURA
018200*    MANUTENCAO PRECISE DECOMPOR ANO/MES/DIA AQUI TAMBEM.
018300 01  WS-REF-DATE-GRUPO-AT.
018400     03  WS-REF-ANO-AT        PIC 9(04).
018500     03  F3                   PIC X.
018600     03  WS-REF-MES-AT        PIC 9(02).
018700     03  F4                   PIC X.
018800     03  WS-REF-DIA-AT        PIC 9(02).
018900 01  WS-REF-DATE-NUMERICA REDEFINES WS-REF-DATE-GRUPO-AT.
019000     03  WS-REF-ANO-NUM       PIC 9(04).
019100     03  FILLER               PIC X.
019200     03  WS-REF-MESDIA-NUM    PIC 9(04).
019300 
019400*    VALOR DO REGISTRO ATUAL E SEU ABSOLUTO (USADO PARA TESTAR
019500*    FAIXA DE SANIDADE E COMPARAR "MAIOR CANDIDATO").
019600 77  WS-VALOR-ATUAL           PIC S9(13)V9(4) VALUE ZEROS.
019700 77  WS-ABS-ATUAL             PIC S9(13)V9(4) VALUE ZEROS.
019800*    CODIGO DE RELATORIO DO REGISTRO ATUAL.
019900 77  WS-REPORT-ATUAL          PIC X(02) VALUE SPACES.
020000 
020100*    SAIDA DE 0750-ESCOLHE-CANDIDATO: VALOR E FLAG ESCOLHIDOS
020200*    PARA A METRICA WS-MET-I DA INSTITUICAO ATUAL.
020300 77  WS-VALOR-ESCOLHIDO       PIC S9(13)V9(4) VALUE ZEROS.
020400 77  WS-FLAG-ESCOLHIDO        PIC X VALUE "N".
020500 
020600*    ATIVO, PL E LUCRO JA ESCOLHIDOS - GUARDADOS AQUI (ALEM DO
020700*    MET-xxx EDITADO) PARA SEREM USADOS SEM EDICAO NAS CONTAS
020800*    DE ROA (0800) E ALAVANCAGEM (0900).
020900 77  WS-ATIVO-TOTAL           PIC S9(13)V9(4) VALUE ZEROS.
021000 77  WS-PL                    PIC S9(13)V9(4) VALUE ZEROS.
021100 77  WS-LUCRO                 PIC S9(13)V9(4) VALUE ZEROS.
021200*    BASILEIA BRUTA, ANTES DO AJUSTE DE ESCALA (ALGUNS
021300*    RELATORIOS TRAZEM O INDICE JA COMO FRACAO DE 1, NAO COMO
021400*    PERCENTUAL - VER 0700).
021500 77  WS-BASILEIA-BRUTA        PIC S9(13)V9(4) VALUE ZEROS.
021600 
021700 PROCEDURE DIVISION.
021800 
021900*-----------------------------------------------------------*
022000*    0100-ABRE-ARQUIVOS  -  ABRE OS DOIS ARQUIVOS E ENTRA NO
022100*    LACO PRINCIPAL DE QUEBRA DE CONTROLE.
022200*-----------------------------------------------------------*
022300 0100-ABRE-ARQUIVOS.
022400     OPEN INPUT  IFD-LIMPO.
022500     OPEN OUTPUT BANK-MET.
022600     PERFORM 0200-LE-PROXIMO.
022700     GO TO 0300-PROCESSA-QUEBRA.
022800 
022900*-----------------------------------------------------------*
023000*    0120-CARREGA-PREFERENCIAS  -  ORDEM DE RELATORIO POR
023100*    METRICA (1=BALANCO 4=RESULTADO 5=PRUDENCIAL).  CHAMADA NO
023200*    INICIO DE CADA INSTITUICAO (0350) PARA ZERAR E REMONTAR A
023300*    TABELA DE CANDIDATOS.  A ORDEM IMPORTA: O PRIMEIRO
023400*    RELATORIO DA LISTA DE UMA METRICA E' O PREFERIDO EM 0750.
023500*-----------------------------------------------------------*
023600 0120-CARREGA-PREFERENCIAS.
023700     MOVE SPACES TO WS-TAB-MET-BYTES.
023800*    ATIVO TOTAL - PREFERE BALANCO, SENAO RESULTADO.
023900     MOVE "1 " TO WS-MET-REL-COD (1 1).
024000     MOVE "4 " TO WS-MET-REL-COD (1 2).
024100     MOVE 2    TO WS-MET-REL-QTD (1).
024200 
024300*    PATRIMONIO LIQUIDO - PREFERE BALANCO, SENAO RESULTADO.
024400     MOVE "1 " TO WS-MET-REL-COD (2 1).
024500     MOVE "4 " TO WS-MET-REL-COD (2 2).
024600     MOVE 2    TO WS-MET-REL-QTD (2).
024700 
024800*    LUCRO LIQUIDO - PREFERE BALANCO, SENAO RESULTADO.
024900     MOVE "1 " TO WS-MET-REL-COD (3 1).
025000     MOVE "4 " TO WS-MET-REL-COD (3 2).
025100     MOVE 2    TO WS-MET-REL-QTD (3).
025200 
025300*    BASILEIA - PREFERE BALANCO, SENAO PRUDENCIAL.
025400     MOVE "1 " TO WS-MET-REL-COD (4 1).
025500     MOVE "5 " TO WS-MET-REL-COD (4 2).
025600     MOVE 2    TO WS-MET-REL-QTD (4).
025700 
025800*    LIQUIDEZ - PREFERE PRUDENCIAL, SENAO BALANCO (INVERSO DAS
025900*    DEMAIS METRICAS - A MAIORIA DOS BANCOS SO' PUBLICA LCR/
026000*    NSFR NO RELATORIO PRUDENCIAL).
026100     MOVE "5 " TO WS-MET-REL-COD (5 1).
026200     MOVE "1 " TO WS-MET-REL-COD (5 2).
026300     MOVE 2    TO WS-MET-REL-QTD (5).
026400 
026500*    INADIMPLENCIA - PREFERE PRUDENCIAL, SENAO BALANCO, SENAO
026600*    RESULTADO (UNICA METRICA COM 3 SLOTS DE RELATORIO).
026700     MOVE "5 " TO WS-MET-REL-COD (6 1).
026800     MOVE "1 " TO WS-MET-REL-COD (6 2).
026900     MOVE "4 " TO WS-MET-REL-COD (6 3).
027000     MOVE 3    TO WS-MET-REL-QTD (6).
027100 
027200*-----------------------------------------------------------*
027300*    0200-LE-PROXIMO  -  LE UM REGISTRO DA CARGA LIMPA.  FIM DE
027400*    ARQUIVO SO LIGA O SWITCH - A DECISAO DE FINALIZAR A ULTIMA
027500*    INSTITUICAO E' DE 0300, NAO DAQUI.
027600*-----------------------------------------------------------*
027700 0200-LE-PROXIMO.
027800     READ IFD-LIMPO
027900         AT END
028000             MOVE "S" TO WS-EOF-IND
028100             GO TO 0200-FIM.
028200     ADD 1 TO WS-QTD-LIDOS.
028300 0200-FIM.
028400     CONTINUE.
028500 
028600*-----------------------------------------------------------*
028700*    0300-PROCESSA-QUEBRA  -  LACO PRINCIPAL COM QUEBRA DE
028800*    CONTROLE EM INSTITUICAO-ID.  CADA VOLTA: SE MUDOU A
028900*    INSTITUICAO (OU E' A PRIMEIRA), FINALIZA A ANTERIOR (SE
029000*    HOUVER) E INICIA A NOVA; DEPOIS CLASSIFICA O REGISTRO
029100*    ATUAL NA TABELA DE CANDIDATOS E LE O PROXIMO.
029200*-----------------------------------------------------------*
029300 0300-PROCESSA-QUEBRA.
029400     IF FIM-DO-IND
029500*        CHEGOU AO FIM DO ARQUIVO - FINALIZA A ULTIMA
029600*        INSTITUICAO ABERTA (SE ALGUMA FOI ABERTA) E ENCERRA.
029700         IF WS-PRIMEIRA-VEZ = "N"
029800             PERFORM 0700-FINALIZA-INSTITUICAO
029900         END-IF
030000         GO TO 9999-ENCERRA.
030100 
030200     IF WS-PRIMEIRA-VEZ = "S"
030300         PERFORM 0350-INICIA-INSTITUICAO
030400     ELSE
030500         IF IND-INSTITUICAO-ID NOT = WS-BANCO-ATUAL
030600*            QUEBRA DE CONTROLE: MUDOU A INSTITUICAO - FINALIZA
030700*            A ANTERIOR ANTES DE COMECAR A NOVA.
030800             PERFORM 0700-FINALIZA-INSTITUICAO
030900             PERFORM 0350-INICIA-INSTITUICAO
031000         END-IF
031100     END-IF.
031200 
031300     PERFORM 0400-CLASSIFICA-REGISTRO.
031400     PERFORM 0200-LE-PROXIMO.
031500     GO TO 0300-PROCESSA-QUEBRA.
031600 
031700*    0350-INICIA-INSTITUICAO  -  CAPTURA A CHAVE/NOME/REF-DATE
031800*    DA NOVA INSTITUICAO E ZERA A TABELA DE CANDIDATOS PARA ELA.
031900 0350-INICIA-INSTITUICAO.
032000     MOVE "N" TO WS-PRIMEIRA-VEZ.
032100     MOVE IND-INSTITUICAO-ID   TO WS-BANCO-ATUAL.
032200     MOVE IND-INSTITUICAO-NOME TO WS-NOME-ATUAL.
032300     MOVE IND-REF-DATE         TO WS-REF-DATE-ATUAL.
032400     PERFORM 0120-CARREGA-PREFERENCIAS.
032500 
032600*-----------------------------------------------------------*
032700*    0400-CLASSIFICA-REGISTRO  -  CASA O NOME DO INDICADOR
032800*    CONTRA AS SEIS METRICAS E ACUMULA O CANDIDATO.  O NOME E'
032900*    PRIMEIRO POSTO EM CAIXA ALTA E SEM ACENTO (INSPECT
033000*    CONVERTING) PORQUE A GRAFIA DO INDICADOR VARIA DE
033100*    INSTITUICAO PARA INSTITUICAO ("Ativo Total", "ATIVO
033200*    TOTAL", "Índice de Basiléia" ETC) E A BUSCA DE PADRAO DE
033300*    0500 E' SENSIVEL A CAIXA/ACENTO.
033400*-----------------------------------------------------------*
033500 0400-CLASSIFICA-REGISTRO.
033600*    SEM VALOR NUMERICO VALIDO NAO HA O QUE CLASSIFICAR.
033700     IF NOT IND-VALOR-PRESENTE
033800         GO TO 0400-FIM.
033900     MOVE SPACE  TO F-INIC-BUSCA F-FIM-BUSCA.
034000     MOVE SPACES TO WS-NOME-MAIUSC.
034100     MOVE IND-NOME-INDICADOR TO WS-NOME-MAIUSC.
034200     INSPECT WS-NOME-MAIUSC CONVERTING
034300         "abcdefghijklmnopqrstuvwxyz"
034400       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
034500     INSPECT WS-NOME-MAIUSC CONVERTING
034600         "áàâãéêíóôõúç"
034700       TO "AAAAEEIOOOUC".
034800     INSPECT WS-NOME-MAIUSC CONVERTING
034900         "ÁÀÂÃÉÊÍÓÔÕÚÇ"
035000       TO "AAAAEEIOOOUC".
035100     MOVE IND-REPORT-CODIGO TO WS-REPORT-ATUAL.
035200     MOVE IND-VALOR TO WS-VALOR-ATUAL.
035300     IF WS-VALOR-ATUAL < 0
035400         COMPUTE WS-ABS-ATUAL = WS-VALOR-ATUAL * -1
035500     ELSE
035600         MOVE WS-VALOR-ATUAL TO WS-ABS-ATUAL
035700     END-IF.
035800 
035900*    METRICA 1 - ATIVO TOTAL (QUALQUER VALOR - NAO HA FAIXA DE
036000*    SANIDADE PARA ATIVO, PODE SER QUALQUER GRANDEZA).
036100     MOVE "ATIVO TOTAL"    TO WS-PADRAO-BUSCA.
036200     MOVE 11 TO WS-TAM-PADRAO.
036300     PERFORM 0500-PROCURA-PADRAO.
036400     IF WS-POS-ACHADA = 0
036500         MOVE "TOTAL DO ATIVO" TO WS-PADRAO-BUSCA
036600         MOVE 14 TO WS-TAM-PADRAO
036700         PERFORM 0500-PROCURA-PADRAO
036800     END-IF.
036900     IF WS-POS-ACHADA > 0
037000         MOVE 1 TO WS-MET-I
037100         PERFORM 0600-ACUMULA-CANDIDATO
037200     END-IF.
037300 
037400*    METRICA 2 - PATRIMONIO LIQUIDO (QUALQUER VALOR).
037500     MOVE "PATRIMONIO LIQUIDO" TO WS-PADRAO-BUSCA.
037600     MOVE 18 TO WS-TAM-PADRAO.
037700     PERFORM 0500-PROCURA-PADRAO.
037800     IF WS-POS-ACHADA > 0
037900         MOVE 2 TO WS-MET-I
038000         PERFORM 0600-ACUMULA-CANDIDATO
038100     END-IF.
038200 
038300*    METRICA 3 - LUCRO LIQUIDO (QUALQUER VALOR, ACEITA O SINO-
038400*    NIMO "RESULTADO LIQUIDO" USADO POR ALGUMAS INSTITUICOES).
038500     MOVE "LUCRO LIQUIDO" TO WS-PADRAO-BUSCA.
038600     MOVE 13 TO WS-TAM-PADRAO.
038700     PERFORM 0500-PROCURA-PADRAO.
038800     IF WS-POS-ACHADA = 0
038900         MOVE "RESULTADO LIQUIDO" TO WS-PADRAO-BUSCA
039000         MOVE 17 TO WS-TAM-PADRAO
039100         PERFORM 0500-PROCURA-PADRAO
039200     END-IF.
039300     IF WS-POS-ACHADA > 0
039400         MOVE 3 TO WS-MET-I
039500         PERFORM 0600-ACUMULA-CANDIDATO
039600     END-IF.
039700 
039800*    METRICA 4 - INDICE DE BASILEIA.  SO ACEITA QUANDO O PADRAO
039900*    COMECA O NOME (POS 2, CONTANDO O BRANCO-SENTINELA) E O
040000*    VALOR ABSOLUTO ESTA ENTRE 0 E 100 (FAIXA DE SANIDADE - UM
040100*    INDICE DE BASILEIA FORA DESSA FAIXA E' QUASE CERTO UM
040200*    OUTRO CAMPO CASADO POR ENGANO).
040300     MOVE "INDICE DE BASILEIA" TO WS-PADRAO-BUSCA.
040400     MOVE 18 TO WS-TAM-PADRAO.
040500     PERFORM 0500-PROCURA-PADRAO.
040600     IF WS-POS-ACHADA = 2
040700         IF WS-ABS-ATUAL > 0 AND WS-ABS-ATUAL < 100
040800             MOVE 4 TO WS-MET-I
040900             PERFORM 0600-ACUMULA-CANDIDATO
041000         END-IF
041100     END-IF.
041200 
041300*    METRICA 5 - INDICE DE LIQUIDEZ / LCR / NSFR.  ACEITA O
041400*    NOME COMPLETO EM QUALQUER POSICAO OU OS TOKENS ISOLADOS
041500*    "LCR"/"NSFR" (ENTRE BRANCOS, POR ISSO O PADRAO TEM ESPACO
041600*    DOS DOIS LADOS); FAIXA DE SANIDADE 0 < V < 10 (O INDICE
041700*    DE LIQUIDEZ E' REPORTADO COMO NUMERO DE VEZES, NAO %).
041800     MOVE "INDICE DE LIQUIDEZ" TO WS-PADRAO-BUSCA.
041900     MOVE 18 TO WS-TAM-PADRAO.
042000     PERFORM 0500-PROCURA-PADRAO.
042100     IF WS-POS-ACHADA NOT = 2
042200         MOVE " LCR " TO WS-PADRAO-BUSCA
042300         MOVE 5 TO WS-TAM-PADRAO
042400         PERFORM 0500-PROCURA-PADRAO
042500         IF WS-POS-ACHADA = 0
042600             MOVE " NSFR " TO WS-PADRAO-BUSCA
042700             MOVE 6 TO WS-TAM-PADRAO
042800             PERFORM 0500-PROCURA-PADRAO
042900         END-IF
043000     END-IF.
043100     IF WS-POS-ACHADA > 0
043200         IF WS-ABS-ATUAL > 0 AND WS-ABS-ATUAL < 10
043300             MOVE 5 TO WS-MET-I
043400             PERFORM 0600-ACUMULA-CANDIDATO
043500         END-IF
043600     END-IF.
043700 
043800*    METRICA 6 - INADIMPLENCIA / NPL / CREDITO(S) EM ATRASO.
043900*    TESTA "INADIMPL" (RADICAL, PEGA INADIMPLENCIA/INADIMPLENTE),
044000*    SENAO O TOKEN ISOLADO "NPL", SENAO "CREDITO EM ATRASO" OU
044100*    SEU PLURAL.  FAIXA DE SANIDADE 0 <= V < 100 (E' A UNICA
044200*    METRICA QUE ACEITA ZERO COMO VALOR VALIDO - INADIMPLENCIA
044300*    ZERO E' PLAUSIVEL, ATIVO/PL/LUCRO ZERO NORMALMENTE NAO SAO
044400*    REPORTADOS ASSIM).
044500     MOVE "INADIMPL" TO WS-PADRAO-BUSCA.
044600     MOVE 8 TO WS-TAM-PADRAO.
044700     PERFORM 0500-PROCURA-PADRAO.
044800     IF WS-POS-ACHADA = 0
044900         MOVE " NPL " TO WS-PADRAO-BUSCA
045000         MOVE 5 TO WS-TAM-PADRAO
045100         PERFORM 0500-PROCURA-PADRAO
045200     END-IF.
045300     IF WS-POS-ACHADA = 0
045400         MOVE "CREDITO EM ATRASO" TO WS-PADRAO-BUSCA
045500         MOVE 17 TO WS-TAM-PADRAO
045600         PERFORM 0500-PROCURA-PADRAO
045700     END-IF.
045800     IF WS-POS-ACHADA = 0
045900         MOVE "CREDITOS EM ATRASO" TO WS-PADRAO-BUSCA
046000         MOVE 18 TO WS-TAM-PADRAO
046100         PERFORM 0500-PROCURA-PADRAO
046200     END-IF.
046300     IF WS-POS-ACHADA > 0
046400         IF WS-ABS-ATUAL >= 0 AND WS-ABS-ATUAL < 100
046500             MOVE 6 TO WS-MET-I
046600             PERFORM 0600-ACUMULA-CANDIDATO
046700         END-IF
046800     END-IF.
046900 0400-FIM.
047000     CONTINUE.
047100 
047200*-----------------------------------------------------------*
047300*    0500-PROCURA-PADRAO  -  PROCURA WS-PADRAO-BUSCA (TAM
047400*    WS-TAM-PADRAO) DENTRO DE WS-NOME-BUSCA-GRUPO (62 POS,
047500*    INCLUINDO OS BRANCOS-SENTINELA NAS DUAS PONTAS).
047600*    WS-POS-ACHADA = 0 SE NAO ACHOU, SENAO POSICAO INICIAL.
047700*-----------------------------------------------------------*
047800 0500-PROCURA-PADRAO.
047900     MOVE ZEROS TO WS-POS-ACHADA.
048000     PERFORM 0510-TESTA-POSICAO VARYING WS-IDX FROM 1 BY 1
048100             UNTIL WS-IDX > (63 - WS-TAM-PADRAO)
048200                OR WS-POS-ACHADA > 0.
048300 
048400*    CORPO DO LACO DE BUSCA - TESTA UMA POSICAO DO BUFFER; PARA
048500*    NA PRIMEIRA OCORRENCIA (A CONDICAO WS-POS-ACHADA > 0 NO
048600*    PERFORM DE 0500 INTERROMPE O LACO).
048700 0510-TESTA-POSICAO.
048800     IF WS-NOME-BUSCA-GRUPO (WS-IDX:WS-TAM-PADRAO)
048900             = WS-PADRAO-BUSCA (1:WS-TAM-PADRAO)
049000         MOVE WS-IDX TO WS-POS-ACHADA
049100     END-IF.
049200 
049300*-----------------------------------------------------------*
049400*    0600-ACUMULA-CANDIDATO  -  ATUALIZA O MAIOR VALOR
049500*    ABSOLUTO POR RELATORIO (0610) E O "GERAL" (AQUI MESMO)
049600*    PARA A METRICA WS-MET-I.  O GERAL GUARDA O MAIOR ABSOLUTO
049700*    VISTO PARA A METRICA, INDEPENDENTE DO RELATORIO - E' O
049800*    FALLBACK USADO POR 0750/0752 QUANDO NENHUM SLOT DE
049900*    RELATORIO PREFERIDO FOI PREENCHIDO.
050000*-----------------------------------------------------------*
050100 0600-ACUMULA-CANDIDATO.
050200     PERFORM 0610-TESTA-RELATORIO VARYING WS-REL-I FROM 1 BY 1
050300             UNTIL WS-REL-I > WS-MET-REL-QTD (WS-MET-I).
050400     IF WS-MET-GERAL-FLAG (WS-MET-I) NOT = "S"
050500         MOVE "S" TO WS-MET-GERAL-FLAG (WS-MET-I)
050600         MOVE WS-VALOR-ATUAL TO WS-MET-GERAL-VAL (WS-MET-I)
050700     ELSE
050800         MOVE WS-MET-GERAL-VAL (WS-MET-I) TO WS-MAIOR-ABS-REL
050900         IF WS-MAIOR-ABS-REL < 0
051000             COMPUTE WS-MAIOR-ABS-REL = WS-MAIOR-ABS-REL * -1
051100         END-IF
051200         IF WS-ABS-ATUAL > WS-MAIOR-ABS-REL
051300             MOVE WS-VALOR-ATUAL TO WS-MET-GERAL-VAL (WS-MET-I)
051400         END-IF
051500     END-IF.
051600 
051700*    0650-MAIOR-ABSOLUTO  -  VALOR ABSOLUTO DO CANDIDATO JA
051800*    GUARDADO NO SLOT (WS-MET-I WS-REL-I), PARA COMPARAR COM O
051900*    REGISTRO ATUAL EM 0610.
052000 0650-MAIOR-ABSOLUTO.
052100     MOVE WS-MET-REL-VAL (WS-MET-I WS-REL-I) TO WS-MAIOR-ABS-REL.
052200     IF WS-MAIOR-ABS-REL < 0
052300         COMPUTE WS-MAIOR-ABS-REL = WS-MAIOR-ABS-REL * -1.
052400 
052500*    CORPO DO LACO DE 0600 - TESTA UM SLOT DE RELATORIO: SO' E'
052600*    CANDIDATO SE O CODIGO DE RELATORIO DO SLOT CASA COM O
052700*    RELATORIO DO REGISTRO ATUAL; PRIMEIRO REGISTRO DO SLOT
052800*    ENTRA DIRETO, OS SEGUINTES SO' SUBSTITUEM SE TIVEREM MAIOR
052900*    VALOR ABSOLUTO (0650).
053000 0610-TESTA-RELATORIO.
053100     IF WS-MET-REL-COD (WS-MET-I WS-REL-I) = WS-REPORT-ATUAL
053200         IF WS-MET-REL-FLAG (WS-MET-I WS-REL-I) NOT = "S"
053300             MOVE "S" TO WS-MET-REL-FLAG (WS-MET-I WS-REL-I)
053400             MOVE WS-VALOR-ATUAL
053500                 TO WS-MET-REL-VAL (WS-MET-I WS-REL-I)
053600         ELSE
053700             PERFORM 0650-MAIOR-ABSOLUTO
053800             IF WS-ABS-ATUAL > WS-MAIOR-ABS-REL
053900                 MOVE WS-VALOR-ATUAL
054000                     TO WS-MET-REL-VAL (WS-MET-I WS-REL-I)
054100             END-IF
054200         END-IF
054300     END-IF.
054400 
054500*-----------------------------------------------------------*
054600*    0700-FINALIZA-INSTITUICAO  -  ESCOLHE O MELHOR CANDIDATO
054700*    POR METRICA (PERFORM...THRU EM 0750, UMA VEZ POR METRICA),
054800*    DERIVA ROA/ALAVANCAGEM E GRAVA REG-MET.
054900*-----------------------------------------------------------*
055000 0700-FINALIZA-INSTITUICAO.
055100     MOVE SPACES TO REG-MET.
055200     MOVE WS-REF-DATE-ATUAL TO MET-REF-DATE.
055300     MOVE WS-BANCO-ATUAL    TO MET-BANCO-ID.
055400     MOVE WS-NOME-ATUAL     TO MET-BANCO-NOME.
055500 
055600*    METRICA 1 - ATIVO TOTAL.  WS-ATIVO-TOTAL GUARDA O VALOR
055700*    NAO-EDITADO PARA AS CONTAS DE ROA/ALAVANCAGEM.
055800     MOVE 1 TO WS-MET-I.
055900     PERFORM 0750-ESCOLHE-CANDIDATO THRU 0756-ESCOLHE-CANDIDATO-EXIT.
056000     MOVE WS-FLAG-ESCOLHIDO TO MET-ATIVO-FLAG.
056100     MOVE WS-VALOR-ESCOLHIDO TO MET-ATIVO-TOTAL WS-ATIVO-TOTAL.
056200 
056300*    METRICA 2 - PATRIMONIO LIQUIDO.
056400     MOVE 2 TO WS-MET-I.
056500     PERFORM 0750-ESCOLHE-CANDIDATO THRU 0756-ESCOLHE-CANDIDATO-EXIT.
056600     MOVE WS-FLAG-ESCOLHIDO TO MET-PL-FLAG.
056700     MOVE WS-VALOR-ESCOLHIDO TO MET-PATRIMONIO-LIQ WS-PL.
056800 
056900*    METRICA 3 - LUCRO LIQUIDO.
057000     MOVE 3 TO WS-MET-I.
057100     PERFORM 0750-ESCOLHE-CANDIDATO THRU 0756-ESCOLHE-CANDIDATO-EXIT.
057200     MOVE WS-FLAG-ESCOLHIDO TO MET-LUCRO-FLAG.
057300     MOVE WS-VALOR-ESCOLHIDO TO MET-LUCRO-LIQUIDO WS-LUCRO.
057400 
057500*    METRICA 4 - BASILEIA.  ALGUNS RELATORIOS TRAZEM O INDICE
057600*    JA COMO FRACAO DE 1 (EX.: 0.125) EM VEZ DE PERCENTUAL
057700*    (12.5) - SE O VALOR ESCOLHIDO FICAR ENTRE 0 E 1, ASSUME-SE
057800*    FRACAO E MULTIPLICA-SE POR 100 ANTES DE GRAVAR.
057900     MOVE 4 TO WS-MET-I.
058000     PERFORM 0750-ESCOLHE-CANDIDATO THRU 0756-ESCOLHE-CANDIDATO-EXIT.
058100     IF WS-FLAG-ESCOLHIDO = "Y"
058200         MOVE WS-VALOR-ESCOLHIDO TO WS-BASILEIA-BRUTA
058300         IF WS-BASILEIA-BRUTA > 0 AND WS-BASILEIA-BRUTA < 1
058400             COMPUTE WS-BASILEIA-BRUTA = WS-BASILEIA-BRUTA * 100
058500         END-IF
058600         MOVE WS-BASILEIA-BRUTA TO MET-BASILEIA
058700     END-IF.
058800     MOVE WS-FLAG-ESCOLHIDO TO MET-BASILEIA-FLAG.
058900 
059000*    METRICA 5 - LIQUIDEZ (SEM AJUSTE DE ESCALA - JA VEM NA
059100*    ESCALA CORRETA, "NUMERO DE VEZES").
059200     MOVE 5 TO WS-MET-I.
059300     PERFORM 0750-ESCOLHE-CANDIDATO THRU 0756-ESCOLHE-CANDIDATO-EXIT.
059400     MOVE WS-FLAG-ESCOLHIDO TO MET-LIQUIDEZ-FLAG.
059500     IF WS-FLAG-ESCOLHIDO = "Y"
059600         MOVE WS-VALOR-ESCOLHIDO TO MET-LIQUIDEZ.
059700 
059800*    METRICA 6 - INADIMPLENCIA.
059900     MOVE 6 TO WS-MET-I.
060000     PERFORM 0750-ESCOLHE-CANDIDATO THRU 0756-ESCOLHE-CANDIDATO-EXIT.
060100     MOVE WS-FLAG-ESCOLHIDO TO MET-INADIMPL-FLAG.
060200     IF WS-FLAG-ESCOLHIDO = "Y"
060300         MOVE WS-VALOR-ESCOLHIDO TO MET-INADIMPLENCIA.
060400 
060500     PERFORM 0800-DERIVA-ROA.
060600     PERFORM 0900-DERIVA-ALAVANCAGEM.
060700 
060800     WRITE REG-MET.
060900     ADD 1 TO WS-QTD-INSTITUICOES.
061000 
061100*-----------------------------------------------------------*
061200*    0750-ESCOLHE-CANDIDATO THRU 0756-ESCOLHE-CANDIDATO-EXIT
061300*    FAIXA DE SELECAO DO MELHOR CANDIDATO PARA A METRICA
061400*    WS-MET-I: PRIMEIRO TENTA OS SLOTS DE RELATORIO NA ORDEM DE
061500*    PREFERENCIA (0758, PRIMEIRO PREENCHIDO GANHA - A ORDEM JA
061600*    VEM CERTA DE 0120); SE NENHUM SLOT DE RELATORIO FOI
061700*    PREENCHIDO, CAI NO FALLBACK "CANDIDATO GERAL" (0752).
061800*-----------------------------------------------------------*
061900 0750-ESCOLHE-CANDIDATO.
062000     MOVE "N" TO WS-FLAG-ESCOLHIDO.
062100     MOVE ZEROS TO WS-VALOR-ESCOLHIDO.
062200     PERFORM 0758-TESTA-SLOT-RELATORIO VARYING WS-REL-I FROM 1 BY 1
062300             UNTIL WS-REL-I > WS-MET-REL-QTD (WS-MET-I)
062400                OR WS-FLAG-ESCOLHIDO = "Y".
062500     IF WS-FLAG-ESCOLHIDO = "Y"
062600         GO TO 0756-ESCOLHE-CANDIDATO-EXIT.
062700     GO TO 0752-ESCOLHE-GERAL.
062800 
062900*    0752-ESCOLHE-GERAL  -  FALLBACK: NENHUM SLOT DE RELATORIO
063000*    PREFERIDO TINHA O INDICADOR - USA O "CANDIDATO GERAL" DA
063100*    METRICA, SE HOUVER UM (SENAO A METRICA FICA AUSENTE).
063200 0752-ESCOLHE-GERAL.
063300     IF WS-MET-GERAL-FLAG (WS-MET-I) = "S"
063400         MOVE "Y" TO WS-FLAG-ESCOLHIDO
063500         MOVE WS-MET-GERAL-VAL (WS-MET-I) TO WS-VALOR-ESCOLHIDO
063600     END-IF.
063700 
063800*    0756-ESCOLHE-CANDIDATO-EXIT  -  FIM DA FAIXA COMECADA EM
063900*    0750.  OS SEIS PERFORM...THRU DE 0700 RETORNAM AQUI.
064000 0756-ESCOLHE-CANDIDATO-EXIT.
064100     EXIT.
064200 
064300*    0758-TESTA-SLOT-RELATORIO  -  CORPO DO LACO DE 0750; FORA
064400*    DA FAIXA 0750/0756 PORQUE E' CHAMADO SO' VIA PERFORM...
064500*    VARYING, NUNCA POR QUEDA DE FLUXO.  PARA NO PRIMEIRO SLOT
064600*    PREENCHIDO (A CONDICAO DE PARADA DO PERFORM EM 0750 JA
064700*    GARANTE ISSO).
064800 0758-TESTA-SLOT-RELATORIO.
064900     IF WS-MET-REL-FLAG (WS-MET-I WS-REL-I) = "S"
065000         MOVE "Y" TO WS-FLAG-ESCOLHIDO
065100         MOVE WS-MET-REL-VAL (WS-MET-I WS-REL-I)
065200             TO WS-VALOR-ESCOLHIDO
065300     END-IF.
065400 
065500*-----------------------------------------------------------*
065600*    0800-DERIVA-ROA  -  (LUCRO / ATIVO) * 100, 3 DECIMAIS,
065700*    SO QUANDO LUCRO E ATIVO PRESENTES E ATIVO <> 0 (EVITA
065800*    DIVISAO POR ZERO QUANDO O ATIVO NAO FOI ENCONTRADO/VEIO
065900*    ZERADO NA ORIGEM).
066000*-----------------------------------------------------------*
066100 0800-DERIVA-ROA.
066200     MOVE "N" TO MET-ROA-FLAG.
066300     MOVE ZEROS TO MET-ROA.
066400     IF MET-LUCRO-FLAG = "Y" AND MET-ATIVO-FLAG = "Y"
066500         IF WS-ATIVO-TOTAL NOT = 0
066600             COMPUTE MET-ROA ROUNDED =
066700                 (WS-LUCRO / WS-ATIVO-TOTAL) * 100
066800             MOVE "Y" TO MET-ROA-FLAG
066900         END-IF
067000     END-IF.
067100 
067200*-----------------------------------------------------------*
067300*    0900-DERIVA-ALAVANCAGEM  -  ATIVO / PL, 2 DECIMAIS,
067400*    SO QUANDO ATIVO E PL PRESENTES E PL <> 0.
067500*-----------------------------------------------------------*
067600 0900-DERIVA-ALAVANCAGEM.
067700     MOVE "N" TO MET-ALAVANC-FLAG.
067800     MOVE ZEROS TO MET-ALAVANCAGEM.
067900     IF MET-ATIVO-FLAG = "Y" AND MET-PL-FLAG = "Y"
068000         IF WS-PL NOT = 0
068100             COMPUTE MET-ALAVANCAGEM ROUNDED =
068200                 WS-ATIVO-TOTAL / WS-PL
068300             MOVE "Y" TO MET-ALAVANC-FLAG
068400         END-IF
068500     END-IF.
068600 
068700*-----------------------------------------------------------*
068800*    9999-ENCERRA  -  FECHA OS ARQUIVOS E IMPRIME O RESUMO DE
068900*    CONTROLE (LIDOS / INSTITUICOES GRAVADAS) NO SYSOUT.
069000*-----------------------------------------------------------*
069100 9999-ENCERRA.
069200     CLOSE IFD-LIMPO BANK-MET.
069300     DISPLAY "RISCO02 - NORMALIZACAO CONCLUIDA".
069400     DISPLAY "INDICADORES LIDOS....: " WS-QTD-LIDOS.
069500     DISPLAY "INSTITUICOES GRAVADAS: " WS-QTD-INSTITUICOES.
069600     STOP RUN.
