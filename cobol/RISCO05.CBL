000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    RISCO05.
000400 AUTHOR.        ROGERIO-MACHADO.
000500 INSTALLATION.  ELDORADO - CONTROLE BANCARIO.
000600 DATE-WRITTEN.  20/08/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPTO FINANCEIRO.
000900***********************************************************
001000*  RISCO05  -  RELATORIO DE RANKING DE RISCO
001100*
001200*  LE O ARQUIVO BANK-RISK (REG-RSK), CARREGA TUDO EM TABELA
001300*  DE MEMORIA, ORDENA POR SCORE DECRESCENTE (EMPATE PELO
001400*  NOME DO BANCO CRESCENTE) COM O METODO DA BOLHA, E IMPRIME
001500*  O RELATORIO RANQUEADO COM TOTAIS DE CONTROLE NO FINAL.
001600*
001700*  E' O RELATORIO QUE A DIRETORIA LE - RISCO03 E RISCO02 SAO
001800*  OS PASSOS INTERNOS QUE SO' A AREA DE RISCO CONSULTA; ESTE
001900*  E' O PRODUTO FINAL DO LOTE, POR ISSO O CUIDADO COM OS
002000*  TOTAIS DE CONTROLE (CR0144) - SEM ELES NAO HA COMO A
002100*  DIRETORIA CONFERIR QUE O RELATORIO BATE COM O LOTE LIDO.
002200*-----------------------------------------------------------*
002300*  HISTORICO DE ALTERACOES
002400*-----------------------------------------------------------*
002500*  89-08-20  RM    PROGRAMA ORIGINAL - RANKING POR SCORE            CR0005
002600*  91-11-04  RM    ACRESCIDO DETALHE DOS CINCO FATORES              CR0033
002700*  94-04-19  JCS   EMPATE DESEMPATADO PELO NOME DO BANCO            CR0065
002800*  98-10-05  MFA   REVISAO ANO 2000 - REF-DATE EM AAAA-MM-DD        CR0118
002900*  02-02-11  JCS   ACRESCIDOS TOTAIS DE CONTROLE POR RATING         CR0144
003000*  06-03-15  JCS   REVISAO DE DOCUMENTACAO - COMENTARIO POR CAMPO   CR0162
003100*                  E REESCRITA A CARGA DA TABELA (0300/0350) COMO
003200*                  FAIXA UNICA COM PERFORM...THRU.
003300*  06-04-18  JCS   COLUNAS BASILEIA/LIQUIDEZ/INADIMPL/ROA/         CR0163
003400*                  ALAVANC PASSAM A MOSTRAR O VALOR BRUTO DA
003500*                  METRICA (VINDO DO MART VIA RSK-xxx), NAO A
003600*                  PENALIDADE DRV-xxx; AUSENTE SAI TRACEJADO.
003700*-----------------------------------------------------------*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 ON  STATUS IS WS-MODO-TESTE-LIGADO
004300            OFF STATUS IS WS-MODO-TESTE-DESLIGADO.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*    BANK-RSK - ENTRADA - O SCORE GRAVADO PELO RISCO03.
004700     SELECT BANK-RSK  ASSIGN TO BKRSK
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS FS-RSK.
005000*    RISK-REP - SAIDA - RELATORIO EM TEXTO, 132 COLUNAS, PARA
005100*    IMPRESSAO OU SPOOL.
005200     SELECT RISK-REP  ASSIGN TO RISKRPT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-REP.
005500 DATA DIVISION.
005600 FILE SECTION.
005700*    MESMO LAYOUT DE SCORE GRAVADO PELO RISCO03 - CPRSK01.
005800 FD  BANK-RSK
005900     LABEL RECORD IS STANDARD
006000     VALUE OF FILE-ID IS "BKRSK".
006100     COPY CPRSK01.
006200*    LINHA DE RELATORIO - 132 COLUNAS, SEM COPYBOOK (CURTA
006300*    DEMAIS PARA JUSTIFICAR UM; SEGUE O PADRAO DO SHOP DE SO'
006400*    CRIAR COPYBOOK PARA LAYOUT COMPARTILHADO POR MAIS DE UM
006500*    PROGRAMA).
006600 FD  RISK-REP
006700     LABEL RECORD IS STANDARD
006800     VALUE OF FILE-ID IS "RISKRPT".
006900 01  REG-REL                  PIC X(132).
007000 
007100 WORKING-STORAGE SECTION.
007200*    FS-RSK/FS-REP - STATUS DE ARQUIVO PADRAO DO SHOP (DOIS
007300*    BYTES), TESTADO SO' NA ABERTURA; LEITURA USA AT END.
007400 77  FS-RSK                   PIC XX.
007500 77  FS-REP                   PIC XX.
007600 77  WS-MODO-TESTE-LIGADO     PIC X VALUE "N".
007700 77  WS-MODO-TESTE-DESLIGADO  PIC X VALUE "S".
007800 77  WS-EOF-RSK               PIC X VALUE "N".
007900     88  FIM-DO-RSK                VALUE "S".
008000 
008100*    CONTADORES DE CONTROLE - LIDOS E POR FAIXA DE RATING, MAIS
008200*    A SOMA E A MEDIA DOS SCORES (IMPRESSOS NO RODAPE).
008300 77  WS-QTD-LIDOS             PIC 9(07) COMP VALUE ZEROS.
008400 77  WS-QTD-ALTO              PIC 9(07) COMP VALUE ZEROS.
008500 77  WS-QTD-MEDIO             PIC 9(07) COMP VALUE ZEROS.
008600 77  WS-QTD-BAIXO             PIC 9(07) COMP VALUE ZEROS.
008700 77  WS-SOMA-SCORE            PIC S9(09)V9 COMP VALUE ZEROS.
008800 77  WS-MEDIA-SCORE           PIC 9(03)V99 VALUE ZEROS.
008900 
009000*    SUBSCRITOS E LIMITES DO LACO DE CARGA E DO BUBBLE-SORT -
009100*    TODOS BINARIOS (COMP), SO' PARA CONTROLE, NUNCA IMPRESSOS.
009200 77  WS-IDX                   PIC 9(04) COMP VALUE ZEROS.
009300 77  WS-IDX2                  PIC 9(04) COMP VALUE ZEROS.
009400 77  WS-LIMITE                PIC 9(04) COMP VALUE ZEROS.
009500*    SWITCH "HOUVE TROCA NESTA PASSADA" DO BUBBLE-SORT - QUANDO
009600*    UMA PASSADA COMPLETA NAO TROCA NADA, A TABELA JA ESTA'
009700*    ORDENADA E O LACO PARA.
009800 77  WS-TROCOU                PIC X VALUE "N".
009900     88  HOUVE-TROCA              VALUE "S".
010000 77  WS-RANK                  PIC 9(04) COMP VALUE ZEROS.
010100 
010200* -------- TABELA DE MEMORIA - UM REGISTRO RISCO POR BANCO --
010300*    ATE 500 INSTITUICOES - LIMITE DO SHOP PARA TABELA EM
010400*    WORKING-STORAGE, O MESMO USADO NO RISCO02/RISCO06.
010500 01  WS-TAB-RSK-GRUPO.
010600     03  WS-TAB-RSK-OC OCCURS 500 TIMES
010700             INDEXED BY WS-IDX-TAB.
010800*        WS-TAB-BANCO-ID - CODIGO DA INSTITUICAO, COPIADO DE
010900*        RSK-BANCO-ID SEM EDICAO (E' TEXTO, NAO NUMERO).
011000         05  WS-TAB-BANCO-ID      PIC X(08).
011100*        WS-TAB-BANCO-NOME - RAZAO SOCIAL, USADA NO DET1-BANCO-
011200*        NOME E TAMBEM NO DESEMPATE DO BUBBLE-SORT (CR0065).
011300         05  WS-TAB-BANCO-NOME    PIC X(40).
011400*        WS-TAB-RATING - "ALTO"/"MEDIO"/"BAIXO", JA DECIDIDO
011500*        PELO RISCO03 - ESTE PROGRAMA SO' REPRODUZ, NAO RECALCULA.
011600         05  WS-TAB-RATING        PIC X(05).
011700*        WS-TAB-SCORE - SCORE FINAL 0-100, CHAVE DE ORDENACAO.
011800         05  WS-TAB-SCORE         PIC 9(03)V9.
011900*        WS-TAB-DRV-BASILEIA A WS-TAB-DRV-ALAVANC - AS CINCO
012000*        PENALIDADES POR FATOR, GRAVADAS PELO RISCO03 - NAO
012100*        IMPRESSAS NESTE RELATORIO (CR0163 TROCOU A COLUNA
012200*        PELO VALOR BRUTO, VER WS-TAB-BASILEIA ABAIXO); FICAM
012300*        NA TABELA CASO UMA FUTURA MANUTENCAO PRECISE DELAS.
012400         05  WS-TAB-DRV-BASILEIA  PIC 9(02)V9.
012500         05  WS-TAB-DRV-LIQUIDEZ  PIC 9(02)V9.
012600         05  WS-TAB-DRV-ROA       PIC 9(02)V9.
012700         05  WS-TAB-DRV-INADIMPL  PIC 9(02)V9.
012800         05  WS-TAB-DRV-ALAVANC   PIC 9(02)V9.
012900*        WS-TAB-BASILEIA-FLAG/LIQUIDEZ-FLAG/INADIMPL-FLAG/ROA-
013000*        FLAG/ALAVANC-FLAG + O VALOR BRUTO DE CADA METRICA -
013100*        REPASSADOS PELO RISCO03 (CR0163), SEM RECALCULO, PARA
013200*        O RELATORIO IMPRIMIR O DADO ORIGINAL (NAO A PENALIDADE
013300*        DRV-xxx ACIMA) E BRANCO/TRACEJADO QUANDO AUSENTE.
013400         05  WS-TAB-BASILEIA-FLAG PIC X(01).
013500             88  WS-TAB-BASILEIA-PRESENTE  VALUE "Y".
013600         05  WS-TAB-BASILEIA      PIC 9(03)V99.
013700         05  WS-TAB-LIQUIDEZ-FLAG PIC X(01).
013800             88  WS-TAB-LIQUIDEZ-PRESENTE  VALUE "Y".
013900         05  WS-TAB-LIQUIDEZ      PIC 9(02)V9(4).
014000         05  WS-TAB-INADIMPL-FLAG PIC X(01).
014100             88  WS-TAB-INADIMPL-PRESENTE  VALUE "Y".
014200         05  WS-TAB-INADIMPLENCIA PIC 9(03)V99.
014300         05  WS-TAB-ROA-FLAG      PIC X(01).
014400             88  WS-TAB-ROA-PRESENTE       VALUE "Y".
014500         05  WS-TAB-ROA           PIC S9(03)V9(3).
014600         05  WS-TAB-ALAVANC-FLAG  PIC X(01).
014700             88  WS-TAB-ALAVANC-PRESENTE   VALUE "Y".
014800         05  WS-TAB-ALAVANCAGEM   PIC 9(04)V99.
014900     03  FILLER                   PIC X(01).
015000* -------- VISAO EM LISTA DA TABELA - LIMPEZA RAPIDA ---------
015100*    (REDEFINES 1) - UMA SO' MOVE ZERA AS 500 LINHAS NA
015200*    ABERTURA, EM VEZ DE UM PERFORM VARYING DE LIMPEZA.
015300 01  WS-TAB-RSK-LISTA REDEFINES WS-TAB-RSK-GRUPO.
015400     03  WS-TAB-RSK-BYTES         PIC X(52501).
015500 
015600* -------- ITEM DE TROCA (SWAP) NA ORDENACAO -----------------
015700*    (REDEFINES 2) - MESMA LAYOUT DA TABELA, UM SO ELEMENTO,
015800*    USADO COMO VARIAVEL TEMPORARIA NA TROCA DO BUBBLE-SORT.
015900 01  WS-TEMP-RSK-GRUPO.
016000     03  WS-TEMP-BANCO-ID         PIC X(08).
016100     03  WS-TEMP-BANCO-NOME       PIC X(40).
016200     03  WS-TEMP-RATING           PIC X(05).
016300     03  WS-TEMP-SCORE            PIC 9(03)V9.
016400     03  WS-TEMP-DRV-BASILEIA     PIC 9(02)V9.
016500     03  WS-TEMP-DRV-LIQUIDEZ     PIC 9(02)V9.
016600     03  WS-TEMP-DRV-ROA         PIC 9(02)V9.
016700     03  WS-TEMP-DRV-INADIMPL     PIC 9(02)V9.
016800     03  WS-TEMP-DRV-ALAVANC      PIC 9(02)V9.
016900     03  WS-TEMP-BASILEIA-FLAG    PIC X(01).
017000     03  WS-TEMP-BASILEIA         PIC 9(03)V99.
017100     03  WS-TEMP-LIQUIDEZ-FLAG    PIC X(01).
017200     03  WS-TEMP-LIQUIDEZ         PIC 9(02)V9(4).
017300     03  WS-TEMP-INADIMPL-FLAG    PIC X(01).
017400     03  WS-TEMP-INADIMPLENCIA    PIC 9(03)V99.
017500     03  WS-TEMP-ROA-FLAG         PIC X(01).
017600     03  WS-TEMP-ROA              PIC S9(03)V9(3).
017700     03  WS-TEMP-ALAVANC-FLAG     PIC X(01).
017800     03  WS-TEMP-ALAVANCAGEM      PIC 9(04)V99.
017900 01  WS-TEMP-RSK-BYTES REDEFINES WS-TEMP-RSK-GRUPO.
018000     03  FILLER                   PIC X(105).
018100 
018200* -------- REF-DATE DO LOTE, VISAO DECOMPOSTA ----------------
018300*    (REDEFINES 3) - SO' O PRIMEIRO REGISTRO DO LOTE ALIMENTA
018400*    ESTE GRUPO (0300), PARA O CABECALHO DE PAGINA TRAZER A
018500*    DATA-BASE EM FORMATO AAAA-MM-DD.
018600 01  WS-REF-DATE-GRUPO.
018700     03  WS-REF-ANO               PIC X(04) VALUE SPACES.
018800     03  F1                       PIC X VALUE SPACE.
018900     03  WS-REF-MES               PIC X(02) VALUE SPACES.
019000     03  F2                       PIC X VALUE SPACE.
019100     03  WS-REF-DIA               PIC X(02) VALUE SPACES.
019200     03  FILLER                   PIC X(01).
019300 01  WS-REF-DATE-COMPACTA REDEFINES WS-REF-DATE-GRUPO.
019400     03  WS-REF-DATE-10           PIC X(10).
019500 
019600* -------- LINHAS DE IMPRESSAO --------------------------------
019700*    WS-CAB-1 - CABECALHO DE PAGINA, COM A DATA-BASE.
019800 01  WS-CAB-1.
019900     03  FILLER               PIC X(40) VALUE SPACES.
020000     03  FILLER               PIC X(27)
020100             VALUE "RELATORIO DE RISCO - BANCOS".
020200     03  FILLER               PIC X(14) VALUE SPACES.
020300     03  FILLER               PIC X(12) VALUE "DATA-BASE : ".
020400     03  CAB1-REF-DATE        PIC X(10) VALUE SPACES.
020500     03  FILLER               PIC X(29) VALUE SPACES.
020600 
020700*    WS-CAB-2 - CABECALHO DE COLUNA.
020800 01  WS-CAB-2.
020900*    WS-CAB-2 NAO TEM CAMPOS EDITAVEIS - E' SO' LITERAL,
021000*    UMA FILLER POR COLUNA, NA MESMA ORDEM DO WS-DET-1.
021100     03  FILLER               PIC X(05) VALUE "RANK ".
021200     03  FILLER               PIC X(09) VALUE "BANK-ID  ".
021300     03  FILLER               PIC X(41) VALUE "BANK-NAME".
021400     03  FILLER               PIC X(07) VALUE "RATING ".
021500     03  FILLER               PIC X(07) VALUE "SCORE  ".
021600     03  FILLER               PIC X(11) VALUE "BASILEIA  ".
021700     03  FILLER               PIC X(12) VALUE "LIQUIDEZ  ".
021800     03  FILLER               PIC X(11) VALUE "INADIMPL  ".
021900     03  FILLER               PIC X(10) VALUE "ROA     ".
022000     03  FILLER               PIC X(11) VALUE "ALAVANC  ".
022100     03  FILLER               PIC X(08) VALUE SPACES.
022200 
022300*    WS-DET-1 - UMA LINHA POR BANCO, JA NO RANK FINAL.
022400 01  WS-DET-1.
022500*    DET1-RANK - POSICAO NO RANKING (1 = PIOR SCORE), NAO O
022600*    INDICE DE TABELA - VEM DE WS-RANK, INCREMENTADO EM 1000.
022700     03  DET1-RANK            PIC ZZZ9.
022800     03  FILLER               PIC X VALUE SPACE.
022900     03  DET1-BANCO-ID        PIC X(08).
023000     03  FILLER               PIC X VALUE SPACE.
023100     03  DET1-BANCO-NOME      PIC X(40).
023200     03  FILLER               PIC X VALUE SPACE.
023300     03  DET1-RATING          PIC X(05).
023400     03  FILLER               PIC X VALUE SPACE.
023500*    DET1-SCORE - SCORE FINAL, FORMATO EDITADO (SEM ZEROS A
023600*    ESQUERDA).
023700     03  DET1-SCORE           PIC ZZ9.9.
023800     03  FILLER               PIC XXX VALUE SPACES.
023900*    DET1-BASILEIA A DET1-ALAVANC - O VALOR BRUTO DE CADA
024000*    METRICA (NAO A PENALIDADE DRV-xxx), NA MESMA CASA DECIMAL
024100*    DO MART (CPMET01); 1000-IMPRIME-DETALHE PREENCHE ESTES
024200*    CAMPOS SO' QUANDO O FLAG DE PRESENCA ESTA' LIGADO, SENAO
024300*    MOVE ALL "-" PARA TRACEJAR A COLUNA (CR0163).
024400     03  DET1-BASILEIA        PIC ZZ9.99.
024500     03  FILLER               PIC XXX VALUE SPACES.
024600     03  DET1-LIQUIDEZ        PIC Z9.9999.
024700     03  FILLER               PIC XXX VALUE SPACES.
024800     03  DET1-INADIMPL        PIC ZZ9.99.
024900     03  FILLER               PIC XXX VALUE SPACES.
025000     03  DET1-ROA             PIC -ZZ9.999.
025100     03  FILLER               PIC XX VALUE SPACES.
025200     03  DET1-ALAVANC         PIC ZZZ9.99.
025300     03  FILLER               PIC X(01) VALUE SPACES.
025400 
025500*    WS-TOT-1/2/3 - RODAPE COM OS TOTAIS DE CONTROLE (CR0144) -
025600*    QUANTIDADE TOTAL, QUANTIDADE POR RATING E SCORE MEDIO.
025700 01  WS-TOT-1.
025800*    WS-TOT-1 - PRIMEIRA LINHA DO RODAPE, QUANTIDADE TOTAL.
025900     03  FILLER               PIC X(20) VALUE
026000             "TOTAL INSTITUICOES: ".
026100     03  TOT1-QTD             PIC ZZZ9.
026200     03  FILLER               PIC X(108) VALUE SPACES.
026300 
026400 01  WS-TOT-2.
026500*    WS-TOT-2 - SEGUNDA LINHA, QUANTIDADE POR FAIXA DE RATING -
026600*    A SOMA DAS TRES DEVE BATER COM TOT1-QTD (CONFERENCIA
026700*    MANUAL DA DIRETORIA, CR0144).
026800     03  FILLER               PIC X(10) VALUE "ALTO  : ".
026900     03  TOT2-ALTO            PIC ZZZ9.
027000     03  FILLER               PIC X(05) VALUE SPACES.
027100     03  FILLER               PIC X(10) VALUE "MEDIO : ".
027200     03  TOT2-MEDIO           PIC ZZZ9.
027300     03  FILLER               PIC X(05) VALUE SPACES.
027400     03  FILLER               PIC X(10) VALUE "BAIXO : ".
027500     03  TOT2-BAIXO           PIC ZZZ9.
027600     03  FILLER               PIC X(69) VALUE SPACES.
027700 
027800 01  WS-TOT-3.
027900*    WS-TOT-3 - TERCEIRA LINHA, SCORE MEDIO DO LOTE ARREDONDADO
028000*    A DUAS CASAS.
028100     03  FILLER               PIC X(17) VALUE
028200             "SCORE MEDIO    : ".
028300     03  TOT3-MEDIA           PIC ZZ9.99.
028400     03  FILLER               PIC X(110) VALUE SPACES.
028500 
028600 PROCEDURE DIVISION.
028700 
028800*-----------------------------------------------------------*
028900*    0100-ABRE-ARQUIVOS  -  ABRE OS DOIS ARQUIVOS, ZERA A
029000*    TABELA DE MEMORIA E ENTRA NO LACO DE CARGA.
029100*-----------------------------------------------------------*
029200 0100-ABRE-ARQUIVOS.
029300     OPEN INPUT  BANK-RSK.
029400     OPEN OUTPUT RISK-REP.
029500     MOVE SPACES TO WS-TAB-RSK-BYTES.
029600     MOVE ZEROS TO WS-IDX.
029700     PERFORM 0200-LE-PROXIMO.
029800     PERFORM 0300-CARREGA-TABELA THRU 0300-CARREGA-TABELA-EXIT.
029900     GO TO 0900-ORDENA-TABELA.
030000 
030100*-----------------------------------------------------------*
030200*    0200-LE-PROXIMO  -  LE UM REGISTRO DE SCORE.
030300*-----------------------------------------------------------*
030400 0200-LE-PROXIMO.
030500     READ BANK-RSK
030600         AT END
030700             MOVE "S" TO WS-EOF-RSK
030800             GO TO 0200-FIM.
030900     ADD 1 TO WS-QTD-LIDOS.
031000 0200-FIM.
031100     CONTINUE.
031200 
031300*-----------------------------------------------------------*
031400*    0300-CARREGA-TABELA THRU 0300-CARREGA-TABELA-EXIT  -
031500*    FAIXA DE CARGA: COPIA CADA REG-RSK PARA A TABELA DE
031600*    MEMORIA (0300), ACUMULA OS TOTAIS DE CONTROLE POR RATING
031700*    (0320) E GUARDA A DATA-BASE DO LOTE NO PRIMEIRO REGISTRO
031800*    (0340) - TRES ETAPAS SEPARADAS, MAS SEMPRE EXECUTADAS
031900*    JUNTAS PARA CADA REGISTRO LIDO.
032000*-----------------------------------------------------------*
032100 0300-CARREGA-TABELA.
032200     IF FIM-DO-RSK
032300         MOVE WS-QTD-LIDOS TO WS-LIMITE
032400         GO TO 0300-CARREGA-TABELA-EXIT.
032500 
032600     ADD 1 TO WS-IDX.
032700*    COPIA CAMPO A CAMPO, NAO GRUPO A GRUPO - REG-RSK (CPRSK01)
032800*    E WS-TAB-RSK-OC NAO TEM A MESMA ORDEM DE CAMPOS.
032900     SET WS-IDX-TAB TO WS-IDX.
033000     MOVE RSK-BANCO-ID   TO WS-TAB-BANCO-ID   (WS-IDX-TAB).
033100     MOVE RSK-BANCO-NOME TO WS-TAB-BANCO-NOME (WS-IDX-TAB).
033200     MOVE RSK-RATING     TO WS-TAB-RATING     (WS-IDX-TAB).
033300     MOVE RSK-SCORE      TO WS-TAB-SCORE      (WS-IDX-TAB).
033400     MOVE RSK-DRV-BASILEIA    TO WS-TAB-DRV-BASILEIA  (WS-IDX-TAB).
033500     MOVE RSK-DRV-LIQUIDEZ    TO WS-TAB-DRV-LIQUIDEZ  (WS-IDX-TAB).
033600     MOVE RSK-DRV-ROA         TO WS-TAB-DRV-ROA       (WS-IDX-TAB).
033700     MOVE RSK-DRV-INADIMPL    TO WS-TAB-DRV-INADIMPL  (WS-IDX-TAB).
033800     MOVE RSK-DRV-ALAVANCAGEM TO WS-TAB-DRV-ALAVANC   (WS-IDX-TAB).
033900*    FLAG + VALOR BRUTO DE CADA METRICA (CR0163) - REPASSADOS
034000*    DE REG-RSK, SEM RECALCULO, PARA O DETALHE (1000) SABER
034100*    QUANDO TRACEJAR A COLUNA EM VEZ DE EDITAR O VALOR.
034200     MOVE RSK-BASILEIA-FLAG   TO WS-TAB-BASILEIA-FLAG (WS-IDX-TAB).
034300     MOVE RSK-BASILEIA        TO WS-TAB-BASILEIA      (WS-IDX-TAB).
034400     MOVE RSK-LIQUIDEZ-FLAG   TO WS-TAB-LIQUIDEZ-FLAG (WS-IDX-TAB).
034500     MOVE RSK-LIQUIDEZ        TO WS-TAB-LIQUIDEZ      (WS-IDX-TAB).
034600     MOVE RSK-INADIMPL-FLAG   TO WS-TAB-INADIMPL-FLAG (WS-IDX-TAB).
034700     MOVE RSK-INADIMPLENCIA   TO WS-TAB-INADIMPLENCIA (WS-IDX-TAB).
034800     MOVE RSK-ROA-FLAG        TO WS-TAB-ROA-FLAG      (WS-IDX-TAB).
034900     MOVE RSK-ROA             TO WS-TAB-ROA           (WS-IDX-TAB).
035000     MOVE RSK-ALAVANC-FLAG    TO WS-TAB-ALAVANC-FLAG  (WS-IDX-TAB).
035100     MOVE RSK-ALAVANCAGEM     TO WS-TAB-ALAVANCAGEM   (WS-IDX-TAB).
035200 
035300*    SEGUE PARA 0320 POR GO TO CONTROLADO (NAO QUEDA FISICA) -
035400*    AS TRES ETAPAS FICAM EM PARAGRAFOS SEPARADOS MESMO DENTRO
035500*    DA MESMA FAIXA PERFORM...THRU.
035600     GO TO 0320-ACUMULA-TOTAIS.
035700 
035800*    0320-ACUMULA-TOTAIS - SOMA O SCORE E CONTA UMA UNIDADE NA
035900*    FAIXA DE RATING CORRESPONDENTE, PARA O RODAPE DO
036000*    RELATORIO.
036100 0320-ACUMULA-TOTAIS.
036200     ADD RSK-SCORE TO WS-SOMA-SCORE.
036300     EVALUATE TRUE
036400         WHEN RSK-RATING-ALTO
036500             ADD 1 TO WS-QTD-ALTO
036600         WHEN RSK-RATING-MEDIO
036700             ADD 1 TO WS-QTD-MEDIO
036800         WHEN RSK-RATING-BAIXO
036900             ADD 1 TO WS-QTD-BAIXO
037000     END-EVALUATE.
037100 
037200*    0340-GUARDA-REF-DATE - SO' O PRIMEIRO REGISTRO DO LOTE
037300*    PRECISA ALIMENTAR A DATA-BASE DO CABECALHO (TODOS OS
037400*    REGISTROS DE UM MESMO LOTE TRAZEM A MESMA DATA).
037500     IF WS-IDX = 1
037600         MOVE RSK-REF-DATE TO WS-REF-DATE-GRUPO.
037700 
037800     PERFORM 0200-LE-PROXIMO.
037900     GO TO 0300-CARREGA-TABELA.
038000 
038100*    0300-CARREGA-TABELA-EXIT  -  FIM DA FAIXA DE CARGA.
038200 0300-CARREGA-TABELA-EXIT.
038300     EXIT.
038400 
038500*-----------------------------------------------------------*
038600*    0900-ORDENA-TABELA  -  BUBBLE-SORT DESCENDENTE POR
038700*    SCORE, EMPATE PELO NOME DO BANCO CRESCENTE - PARA ATE'
038800*    500 LINHAS, O CUSTO O(N**2) E' ACEITAVEL E E' O MESMO
038900*    METODO USADO NO RISCO06.
039000*-----------------------------------------------------------*
039100 0900-ORDENA-TABELA.
039200*    MENOS DE 2 LINHAS NAO PRECISA ORDENAR - EVITA O WS-LIMITE
039300*    - 1 DAR ZERO OU NEGATIVO NO PERFORM VARYING DE 0900-PASSADA.
039400     IF WS-LIMITE < 2
039500         GO TO 0950-IMPRIME-CABECALHO.
039600     MOVE "S" TO WS-TROCOU.
039700 0900-PASSADA.
039800     IF NOT HOUVE-TROCA
039900         GO TO 0950-IMPRIME-CABECALHO.
040000     MOVE "N" TO WS-TROCOU.
040100*    UMA PASSADA COMPARA TODOS OS PARES ADJACENTES; SE NENHUMA
040200*    TROCA OCORREU (WS-TROCOU AINDA "N"), 0900-PASSADA DETECTA
040300*    NA PROXIMA VOLTA E ENCERRA O LACO.
040400     PERFORM 0920-COMPARA-PAR
040500         VARYING WS-IDX FROM 1 BY 1
040600         UNTIL WS-IDX > WS-LIMITE - 1.
040700     GO TO 0900-PASSADA.
040800 
040900*    0920-COMPARA-PAR - COMPARA O PAR (WS-IDX, WS-IDX+1); TROCA
041000*    QUANDO O SCORE ESTA' FORA DE ORDEM, OU QUANDO HA' EMPATE
041100*    DE SCORE E O NOME DO SEGUNDO VEM ANTES NA ORDEM ALFABETICA
041200*    (O BANCO QUE DEVE APARECER PRIMEIRO NO EMPATE).
041300 0920-COMPARA-PAR.
041400     SET WS-IDX-TAB TO WS-IDX.
041500     COMPUTE WS-IDX2 = WS-IDX + 1.
041600     IF WS-TAB-SCORE (WS-IDX) < WS-TAB-SCORE (WS-IDX2)
041700         PERFORM 0930-TROCA-PAR
041800     ELSE
041900         IF WS-TAB-SCORE (WS-IDX) = WS-TAB-SCORE (WS-IDX2)
042000            AND WS-TAB-BANCO-NOME (WS-IDX) >
042100                WS-TAB-BANCO-NOME (WS-IDX2)
042200             PERFORM 0930-TROCA-PAR
042300         END-IF
042400     END-IF.
042500 
042600*    0930-TROCA-PAR - TROCA AS DUAS LINHAS COMPLETAS VIA O
042700*    GRUPO WS-TEMP-RSK-GRUPO (UMA MOVE POR LINHA, EM VEZ DE
042800*    CAMPO A CAMPO).
042900 0930-TROCA-PAR.
043000     MOVE WS-TAB-RSK-OC (WS-IDX)  TO WS-TEMP-RSK-GRUPO.
043100     MOVE WS-TAB-RSK-OC (WS-IDX2) TO WS-TAB-RSK-OC (WS-IDX).
043200     MOVE WS-TEMP-RSK-GRUPO       TO WS-TAB-RSK-OC (WS-IDX2).
043300     MOVE "S" TO WS-TROCOU.
043400 
043500*-----------------------------------------------------------*
043600*    0950-IMPRIME-CABECALHO  -  CABECALHO DE PAGINA E DE
043700*    COLUNA.
043800*-----------------------------------------------------------*
043900 0950-IMPRIME-CABECALHO.
044000     MOVE WS-REF-DATE-10 TO CAB1-REF-DATE.
044100     MOVE WS-CAB-1 TO REG-REL.
044200     WRITE REG-REL.
044300     MOVE WS-CAB-2 TO REG-REL.
044400     WRITE REG-REL.
044500*    WS-RANK E WS-IDX ZERADOS AQUI - O RANK IMPRESSO (1, 2, 3...)
044600*    E' INDEPENDENTE DO INDICE DE TABELA, QUE SO' SERVE DE
044700*    PONTEIRO PARA A LINHA JA ORDENADA.
044800     MOVE ZEROS TO WS-RANK.
044900     MOVE ZEROS TO WS-IDX.
045000     GO TO 1000-IMPRIME-DETALHE.
045100 
045200*-----------------------------------------------------------*
045300*    1000-IMPRIME-DETALHE  -  UMA LINHA POR BANCO, JA NA
045400*    ORDEM FINAL.
045500*-----------------------------------------------------------*
045600 1000-IMPRIME-DETALHE.
045700*    A TABELA JA ESTA' EM ORDEM FINAL (DESC POR SCORE) DESDE O
045800*    FIM DE 0900-ORDENA-TABELA - AQUI SO' SE IMPRIME LINHA A
045900*    LINHA, NA ORDEM EM QUE JA ESTAO.
046000     IF WS-IDX >= WS-LIMITE
046100         GO TO 1900-IMPRIME-TOTAIS.
046200     ADD 1 TO WS-IDX.
046300     ADD 1 TO WS-RANK.
046400     SET WS-IDX-TAB TO WS-IDX.
046500 
046600     MOVE WS-RANK                TO DET1-RANK.
046700     MOVE WS-TAB-BANCO-ID   (WS-IDX-TAB) TO DET1-BANCO-ID.
046800     MOVE WS-TAB-BANCO-NOME (WS-IDX-TAB) TO DET1-BANCO-NOME.
046900     MOVE WS-TAB-RATING     (WS-IDX-TAB) TO DET1-RATING.
047000     MOVE WS-TAB-SCORE      (WS-IDX-TAB) TO DET1-SCORE.
047100*    BASILEIA A ALAVANC - O VALOR BRUTO DA METRICA, NAO A
047200*    PENALIDADE DRV-xxx (CR0163); QUANDO O FLAG DE PRESENCA
047300*    ESTA' DESLIGADO, A COLUNA SAI TRACEJADA (MOVE ALL "-")
047400*    EM VEZ DE EDITAR UM VALOR ZERO QUE PARECERIA CALCULADO.
047500     IF WS-TAB-BASILEIA-PRESENTE (WS-IDX-TAB)
047600         MOVE WS-TAB-BASILEIA (WS-IDX-TAB) TO DET1-BASILEIA
047700     ELSE
047800         MOVE ALL "-" TO DET1-BASILEIA
047900     END-IF.
048000     IF WS-TAB-LIQUIDEZ-PRESENTE (WS-IDX-TAB)
048100         MOVE WS-TAB-LIQUIDEZ (WS-IDX-TAB) TO DET1-LIQUIDEZ
048200     ELSE
048300         MOVE ALL "-" TO DET1-LIQUIDEZ
048400     END-IF.
048500     IF WS-TAB-INADIMPL-PRESENTE (WS-IDX-TAB)
048600         MOVE WS-TAB-INADIMPLENCIA (WS-IDX-TAB) TO DET1-INADIMPL
048700     ELSE
048800         MOVE ALL "-" TO DET1-INADIMPL
048900     END-IF.
049000     IF WS-TAB-ROA-PRESENTE (WS-IDX-TAB)
049100         MOVE WS-TAB-ROA (WS-IDX-TAB) TO DET1-ROA
049200     ELSE
049300         MOVE ALL "-" TO DET1-ROA
049400     END-IF.
049500     IF WS-TAB-ALAVANC-PRESENTE (WS-IDX-TAB)
049600         MOVE WS-TAB-ALAVANCAGEM (WS-IDX-TAB) TO DET1-ALAVANC
049700     ELSE
049800         MOVE ALL "-" TO DET1-ALAVANC
049900     END-IF.
050000 
050100     MOVE WS-DET-1 TO REG-REL.
050200     WRITE REG-REL.
050300     GO TO 1000-IMPRIME-DETALHE.
050400 
050500*-----------------------------------------------------------*
050600*    1900-IMPRIME-TOTAIS  -  TOTAIS DE CONTROLE NO FIM DO
050700*    RELATORIO (CR0144) - QUANTIDADE, QUANTIDADE POR RATING
050800*    E SCORE MEDIO (ARREDONDADO A DUAS CASAS).
050900*-----------------------------------------------------------*
051000 1900-IMPRIME-TOTAIS.
051100     MOVE WS-LIMITE TO TOT1-QTD.
051200     MOVE WS-TOT-1 TO REG-REL.
051300     WRITE REG-REL.
051400 
051500     MOVE WS-QTD-ALTO  TO TOT2-ALTO.
051600     MOVE WS-QTD-MEDIO TO TOT2-MEDIO.
051700     MOVE WS-QTD-BAIXO TO TOT2-BAIXO.
051800     MOVE WS-TOT-2 TO REG-REL.
051900     WRITE REG-REL.
052000 
052100*    MEDIA PROTEGIDA CONTRA DIVISAO POR ZERO (LOTE VAZIO) -
052200*    SEM REGISTROS LIDOS, O RODAPE MOSTRA MEDIA ZERO, NAO ERRO.
052300     IF WS-LIMITE > 0
052400         COMPUTE WS-MEDIA-SCORE ROUNDED =
052500             WS-SOMA-SCORE / WS-LIMITE
052600     ELSE
052700         MOVE ZEROS TO WS-MEDIA-SCORE
052800     END-IF.
052900     MOVE WS-MEDIA-SCORE TO TOT3-MEDIA.
053000     MOVE WS-TOT-3 TO REG-REL.
053100     WRITE REG-REL.
053200 
053300     GO TO 9999-ENCERRA.
053400 
053500*-----------------------------------------------------------*
053600*    9999-ENCERRA  -  FECHA OS ARQUIVOS E IMPRIME O RESUMO NO
053700*    SYSOUT.
053800*-----------------------------------------------------------*
053900 9999-ENCERRA.
054000     CLOSE BANK-RSK RISK-REP.
054100     DISPLAY "RISCO05 - RELATORIO DE RANKING CONCLUIDO".
054200     DISPLAY "BANCOS LIDOS.........: " WS-QTD-LIDOS.
054300     STOP RUN.
