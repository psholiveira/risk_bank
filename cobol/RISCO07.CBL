000100***********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    RISCO07.
000400 AUTHOR.        ROGERIO-MACHADO.
000500 INSTALLATION.  ELDORADO - CONTROLE BANCARIO.
000600 DATE-WRITTEN.  17/10/1989.
000700 DATE-COMPILED.
000800 SECURITY.      USO INTERNO - DEPTO FINANCEIRO.
000900***********************************************************
001000*  RISCO07  -  CARGA DE MASSA DE TESTE (BANCOS FICTICIOS)
001100*
001200*  GRAVA DUAS INSTITUICOES FICTICIAS DIRETAMENTE NO MART
001300*  BANK-METRICS (REG-MET), JA COM OS VALORES DE BASILEIA,
001400*  LIQUIDEZ, ROA E INADIMPLENCIA PRONTOS - SEM PASSAR PELO
001500*  RISCO01/RISCO02 - PARA SERVIR DE MASSA FIXA NOS TESTES DO
001600*  RISCO03, RISCO04 E RISCO05.  NAO USAR EM PRODUCAO.
001700*
001800*  AS DUAS LINHAS (TESTE001/TESTE002) FORAM ESCOLHIDAS PARA
001900*  COBRIR OS DOIS LADOS DAS FAIXAS DO RISCO03: TESTE001 PASSA
002000*  EM TODOS OS LIMITES (BASILEIA, LIQUIDEZ E INADIMPLENCIA
002100*  FOLGADOS, ROA POSITIVO); TESTE002 FICA NA FAIXA CRITICA
002200*  (BASILEIA < 10,5, LIQUIDEZ < 1,0, ROA NEGATIVO, INADIMPLENCIA
002300*  ALTA) PARA EXERCITAR TODAS AS BANDAS "RUIM" DO RISCO03/RISCO04.
002400*  ATIVO TOTAL, PATRIMONIO LIQUIDO, LUCRO LIQUIDO E ALAVANCAGEM
002500*  FICAM DE FLAG "N" (AUSENTES) DE PROPOSITO - A MASSA NAO
002600*  PRECISA DELES PARA TESTAR AS FAIXAS DE BASILEIA/LIQUIDEZ/ROA/
002700*  INADIMPLENCIA, E ASSIM TAMBEM SE TESTA O CAMINHO "SEM DADO"
002800*  DO RISCO03 E DO RISCO05.
002900*-----------------------------------------------------------*
003000*  HISTORICO DE ALTERACOES
003100*-----------------------------------------------------------*
003200*  89-10-17  RM    PROGRAMA ORIGINAL - MASSA DE TESTE               CR0007
003300*  98-10-05  MFA   REVISAO ANO 2000 - REF-DATE EM AAAA-MM-DD        CR0118
003400*  06-03-15  JCS   REVISAO DE DOCUMENTACAO - COMENTARIO POR CAMPO   CR0162
003500*                  E POR PARAGRAFO (PADRAO DO SHOP).
003600*-----------------------------------------------------------*
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000*    C01 - CANAL DE SALTO DE FORMULARIO, HERDADO DO PADRAO DO
004100*    SHOP - NAO HA IMPRESSAO NESTE PROGRAMA.
004200     C01 IS TOP-OF-FORM
004300*    UPSI-0 - CHAVE DE MODO-TESTE DO JCL - NAO CONSULTADA AQUI,
004400*    SO DECLARADA PARA MANTER O MESMO ESQUELETO DOS DEMAIS
004500*    PROGRAMAS DA CADEIA.
004600     UPSI-0 ON  STATUS IS WS-MODO-TESTE-LIGADO
004700            OFF STATUS IS WS-MODO-TESTE-DESLIGADO.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*    BANK-MET - MESMO MART BANK-METRICS GRAVADO PELO RISCO02 EM
005100*    PRODUCAO; AQUI RECEBE SO AS DUAS LINHAS FICTICIAS.
005200     SELECT BANK-MET  ASSIGN TO BKMET
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS FS-MET.
005500 DATA DIVISION.
005600 FILE SECTION.
005700*    LAYOUT DO MART BANK-METRICS (CPMET01) - O MESMO LAYOUT
005800*    CONSUMIDO PELO RISCO03, RISCO04 E RISCO05; VER O COPYBOOK
005900*    PARA O DETALHE CAMPO A CAMPO (FLAGS Y/N + VALOR EDITADO
006000*    PARA CADA METRICA).
006100 FD  BANK-MET
006200     LABEL RECORD IS STANDARD
006300     VALUE OF FILE-ID IS "BKMET".
006400     COPY CPMET01.
006500 
006600 WORKING-STORAGE SECTION.
006700*    STATUS DE ARQUIVO DO COBOL PARA O BANK-MET.
006800 77  FS-MET                   PIC XX.
006900*    CHAVES UPSI-0 DO MODO-TESTE - HERDADAS DO PADRAO, NAO
007000*    CONSULTADAS NESTE PROGRAMA.
007100 77  WS-MODO-TESTE-LIGADO     PIC X VALUE "N".
007200 77  WS-MODO-TESTE-DESLIGADO  PIC X VALUE "S".
007300*    CONTADOR/INDICE DO LACO DAS DUAS LINHAS DA MASSA - BINARIO
007400*    (COMP), NUNCA EDITADO NEM GRAVADO.
007500 77  WS-IDX                   PIC 9(02) COMP VALUE ZEROS.
007600 
007700* -------- REF-DATE FIXA DA MASSA DE TESTE (REDEFINES 1) -----
007800*    AS DUAS LINHAS FICTICIAS USAM SEMPRE A MESMA REF-DATE
007900*    (31/12/2024) - NAO HA SENTIDO EM SIMULAR VARIOS MESES NUMA
008000*    MASSA DE APENAS DUAS INSTITUICOES.  A VISAO REDEFINIDA
008100*    (WS-REF-DATE-FIXA-10) DEIXA MOVER OS 10 BYTES DE UMA VEZ
008200*    PARA MET-REF-DATE, SEM PRECISAR CONCATENAR CAMPO A CAMPO.
008300 01  WS-REF-DATE-FIXA-GRUPO.
008400     03  WS-REF-ANO-FIXO      PIC X(04) VALUE "2024".
008500     03  F1                   PIC X VALUE "-".
008600     03  WS-REF-MES-FIXO      PIC X(02) VALUE "12".
008700     03  F2                   PIC X VALUE "-".
008800     03  WS-REF-DIA-FIXO      PIC X(02) VALUE "31".
008900     03  FILLER               PIC X(01).
009000 01  WS-REF-DATE-FIXA-10 REDEFINES WS-REF-DATE-FIXA-GRUPO.
009100     03  WS-REF-DATE-FIXA     PIC X(10).
009200 
009300* -------- TABELA DAS DUAS INSTITUICOES FICTICIAS ------------
009400*    UMA LINHA POR INSTITUICAO FICTICIA, CARREGADA POR
009500*    0150-CARREGA-MASSA E GRAVADA POR 0200-GRAVA-INSTITUICOES
009600*    (UMA GRAVACAO POR OCORRENCIA, VIA WS-IDX-TAB).  OS CAMPOS
009700*    ESPELHAM AS METRICAS EDITADAS DO MART BANK-METRICS QUE A
009800*    MASSA PRECISA COBRIR: BASILEIA, LIQUIDEZ, ROA E
009900*    INADIMPLENCIA (AS OUTRAS METRICAS FICAM AUSENTES).
010000 01  WS-TAB-FICT-GRUPO.
010100     03  WS-TAB-FICT-OC OCCURS 2 TIMES INDEXED BY WS-IDX-TAB.
010200*            CODIGO E NOME DA INSTITUICAO FICTICIA.
010300         05  WS-FICT-ID       PIC X(08).
010400         05  WS-FICT-NOME     PIC X(40).
010500*            INDICE DE BASILEIA (%) - FAIXA CRITICA NO RISCO03
010600*            E' ABAIXO DE 10,5%.
010700         05  WS-FICT-BASILEIA PIC 9(03)V99.
010800*            INDICE DE LIQUIDEZ (VEZES O EXIGIDO) - FAIXA
010900*            CRITICA E' ABAIXO DE 1,0.
011000         05  WS-FICT-LIQUIDEZ PIC 9(02)V9(4).
011100*            RETORNO SOBRE ATIVOS (ROA), COM SINAL - NEGATIVO
011200*            PODE INDICAR PREJUIZO NO PERIODO.
011300         05  WS-FICT-ROA      PIC S9(03)V9(3).
011400*            INADIMPLENCIA (%) - FAIXA CRITICA E' ACIMA DE 5%.
011500         05  WS-FICT-INADIMPL PIC 9(03)V99.
011600* -------- VISAO EM LISTA DA TABELA - LIMPEZA RAPIDA ---------
011700*    (REDEFINES 2).  USADA SO SE FOR PRECISO ZERAR/INICIALIZAR
011800*    A TABELA INTEIRA DE UMA VEZ (NAO USADA NESTA VERSAO, MAS
011900*    MANTIDA PELO PADRAO DO SHOP DE SEMPRE TER UMA VISAO EM
012000*    LISTA DE TODA TABELA DE TRABALHO).
012100 01  WS-TAB-FICT-LISTA REDEFINES WS-TAB-FICT-GRUPO.
012200     03  FILLER               PIC X(120).
012300 
012400* -------- CONTADOR DE GRAVACOES, VISAO EDITADA (REDEFINES 3)
012500*    WS-QTD-GRAVADOS-N E' O CONTADOR BINARIO USADO NO LACO;
012600*    WS-QTD-GRAVADOS-X E' A MESMA AREA REDEFINIDA COMO TEXTO,
012700*    CASO PRECISE SER IMPRESSA SEM EDICAO NUMERICA (PADRAO DO
012800*    SHOP PARA CONTADOR DE RESUMO FINAL).
012900 01  WS-CONTADOR-GRUPO.
013000     03  WS-QTD-GRAVADOS-N    PIC 9(07) COMP VALUE ZEROS.
013100     03  FILLER               PIC X(01).
013200 01  WS-CONTADOR-EDITADO REDEFINES WS-CONTADOR-GRUPO.
013300     03  WS-QTD-GRAVADOS-X    PIC X(04).
013400 
013500 PROCEDURE DIVISION.
013600 
013700*-----------------------------------------------------------*
013800*    0100-ABRE-ARQUIVOS  -  ABRE O MART DE SAIDA, CARREGA A
013900*    TABELA DAS DUAS INSTITUICOES FICTICIAS E ENTRA NA FAIXA
014000*    DE GRAVACAO.
014100*-----------------------------------------------------------*
014200 0100-ABRE-ARQUIVOS.
014300     OPEN OUTPUT BANK-MET.
014400     PERFORM 0150-CARREGA-MASSA THRU 0150-CARREGA-MASSA-EXIT.
014500     GO TO 0200-GRAVA-INSTITUICOES.
014600 
014700*-----------------------------------------------------------*
014800*    0150-CARREGA-MASSA THRU 0150-CARREGA-MASSA-EXIT
014900*    VALORES DA TABELA 25.3 DO MANUAL DE HOMOLOGACAO
015000*    (TESTE001 E TESTE002) - VER O COMENTARIO DO CABECALHO
015100*    SOBRE PORQUE ESSAS DUAS LINHAS FORAM ESCOLHIDAS.
015200*-----------------------------------------------------------*
015300 0150-CARREGA-MASSA.
015400*    TESTE001 - PASSA EM TODOS OS LIMITES (CASO "BOM").
015500     MOVE "TESTE001"             TO WS-FICT-ID       (1).
015600     MOVE "BANCO DIGITAL TESTE"  TO WS-FICT-NOME     (1).
015700     MOVE 12.5                   TO WS-FICT-BASILEIA (1).
015800     MOVE 1.35                   TO WS-FICT-LIQUIDEZ (1).
015900     MOVE 0.45                   TO WS-FICT-ROA      (1).
016000     MOVE 3.2                    TO WS-FICT-INADIMPL (1).
016100 
016200*    TESTE002 - CAI NA FAIXA CRITICA EM TODAS AS METRICAS
016300*    (CASO "RUIM" - BASILEIA E LIQUIDEZ BAIXAS, ROA NEGATIVO,
016400*    INADIMPLENCIA ALTA).
016500     MOVE "TESTE002"             TO WS-FICT-ID       (2).
016600     MOVE "BANCO DIGITAL EXEMPLO" TO WS-FICT-NOME    (2).
016700     MOVE 9.8                    TO WS-FICT-BASILEIA (2).
016800     MOVE 0.95                   TO WS-FICT-LIQUIDEZ (2).
016900     MOVE -0.10                  TO WS-FICT-ROA      (2).
017000     MOVE 6.5                    TO WS-FICT-INADIMPL (2).
017100 0150-CARREGA-MASSA-EXIT.
017200     EXIT.
017300 
017400*-----------------------------------------------------------*
017500*    0200-GRAVA-INSTITUICOES  -  GRAVA UM REG-MET POR LINHA
017600*    DA TABELA DE MASSA FICTICIA.  ATIVO TOTAL, PATRIMONIO
017700*    LIQUIDO, LUCRO LIQUIDO E ALAVANCAGEM FICAM AUSENTES
017800*    (FLAG "N") - NAO FAZEM PARTE DA MASSA DE HOMOLOGACAO,
017900*    DE PROPOSITO, PARA TAMBEM EXERCITAR O CAMINHO "SEM DADO"
018000*    NOS PROGRAMAS CONSUMIDORES.
018100*-----------------------------------------------------------*
018200 0200-GRAVA-INSTITUICOES.
018300     IF WS-IDX >= 2
018400         GO TO 9999-ENCERRA.
018500     ADD 1 TO WS-IDX.
018600     SET WS-IDX-TAB TO WS-IDX.
018700 
018800     MOVE SPACES TO REG-MET.
018900     MOVE WS-REF-DATE-FIXA  TO MET-REF-DATE.
019000     MOVE WS-FICT-ID   (WS-IDX-TAB) TO MET-BANCO-ID.
019100     MOVE WS-FICT-NOME (WS-IDX-TAB) TO MET-BANCO-NOME.
019200 
019300*    METRICAS AUSENTES DE PROPOSITO NESTA MASSA - FLAG "N",
019400*    VALOR NUMERICO PERMANECE ZERO (IRRELEVANTE COM FLAG "N").
019500     MOVE "N" TO MET-ATIVO-FLAG.
019600     MOVE "N" TO MET-PL-FLAG.
019700     MOVE "N" TO MET-LUCRO-FLAG.
019800     MOVE "N" TO MET-ALAVANC-FLAG.
019900 
020000*    AS QUATRO METRICAS DE RISCO QUE A MASSA PRECISA COBRIR -
020100*    SEMPRE COM FLAG "Y" (PRESENTE).
020200     MOVE "Y" TO MET-BASILEIA-FLAG.
020300     MOVE WS-FICT-BASILEIA (WS-IDX-TAB) TO MET-BASILEIA.
020400     MOVE "Y" TO MET-LIQUIDEZ-FLAG.
020500     MOVE WS-FICT-LIQUIDEZ (WS-IDX-TAB) TO MET-LIQUIDEZ.
020600     MOVE "Y" TO MET-ROA-FLAG.
020700     MOVE WS-FICT-ROA (WS-IDX-TAB) TO MET-ROA.
020800     MOVE "Y" TO MET-INADIMPL-FLAG.
020900     MOVE WS-FICT-INADIMPL (WS-IDX-TAB) TO MET-INADIMPLENCIA.
021000 
021100     WRITE REG-MET.
021200     ADD 1 TO WS-QTD-GRAVADOS-N.
021300     GO TO 0200-GRAVA-INSTITUICOES.
021400 
021500*-----------------------------------------------------------*
021600*    9999-ENCERRA  -  FECHA O MART E IMPRIME O RESUMO DE
021700*    CONTROLE (QUANTAS INSTITUICOES FICTICIAS FORAM GRAVADAS).
021800*-----------------------------------------------------------*
021900 9999-ENCERRA.
022000     CLOSE BANK-MET.
022100     DISPLAY "RISCO07 - MASSA DE TESTE GRAVADA".
022200     DISPLAY "INSTITUICOES GRAVADAS: " WS-QTD-GRAVADOS-N.
022300     STOP RUN.
