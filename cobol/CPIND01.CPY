000100***********************************************************
000200*  CPIND01.CPY
000300*  LAYOUT DO REGISTRO BRUTO ANTES DA SANEAMENTO (RAW FEED).
000400*  CHAVE DO PERIODO EM ANOMES, NOME DO INDICADOR AINDA
000500*  COMBINADO COM O CODIGO DO RELATORIO ("REPORT::NOME"),
000600*  TEXTO SUJO (ESPACOS REPETIDOS, QUEBRAS DE LINHA) E VALOR
000700*  NO FORMATO BRASILEIRO (VIRGULA DECIMAL, PONTO DE MILHAR).
000800*  LIDO PELO RISCO01; GRAVADO PELO RISCO07 (MASSA DE TESTE).
000900*-----------------------------------------------------------*
001000*  89-06-05  RM   CRIACAO DO LAYOUT - CARGA IFDATA BRUTA
001100***********************************************************
001200 01  REG-IND-CRU.
001300     03  CRU-ANOMES           PIC 9(06).
001400     03  CRU-INSTITUICAO-ID   PIC X(08).
001500     03  CRU-INSTITUICAO-NOME PIC X(60).
001600     03  CRU-CHAVE-INDICADOR  PIC X(70).
001700     03  CRU-VALOR-TEXTO      PIC X(20).
001800     03  FILLER               PIC X(06).
